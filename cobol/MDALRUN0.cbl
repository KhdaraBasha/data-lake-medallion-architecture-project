000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     MDALRUN0.
000300 AUTHOR.         R. BALSIMELLI.
000400 INSTALLATION.   RETAIL SYSTEMS DIVISION - BATCH SCHEDULING.
000500 DATE-WRITTEN.   03/11/90.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900* CHANGE LOG
001000*   03/11/90 RBAL  ORIG - NIGHTLY JOB-STEP SEQUENCER.  READS THE
001100*                        OPERATOR STEP-CARD FILE AND CALLS EACH
001200*                        NAMED EXTRACT/REPORT PROGRAM IN THE ORDER
001300*                        LISTED SO THE PROC DOESN'T HAVE TO BE
001400*                        RE-ASSEMBLED EVERY TIME A STEP IS ADDED
001500*                        (REQ TEST-0005).
001600*   05/14/92 CPER  ADDED STEP-FAILURE ABORT - IF A CALLED STEP
001700*                        RETURNS NON-ZERO THE REMAINING STEPS ARE
001800*                        SKIPPED AND THE OPERATOR IS PAGED.
001900*   09/02/96 RGAR  ADDED RUN-START/RUN-END BANNER MESSAGES FOR
002000*                        THE OPERATOR CONSOLE LOG (REQ OPS-0098).
002100*   10/08/98 RGAR  Y2K REMEDIATION - TIMESTAMPS MOVED TO 4-DIGIT
002200*                        YEAR, ISO TEXT FORMAT (REQ Y2K-0122).
002300*   04/19/05 SURD  STEP-CARD FILE RETIRED - STEP LIST NOW FIXED
002400*                        IN-LINE SINCE OPS STOPPED CHANGING RUN
002500*                        ORDER YEAR TO YEAR (REQ OPS-0260).
002600*   11/02/12 NBER  ADDED ELAPSED-TIME STAMP TO THE CLOSING BANNER
002700*                        PER AUDIT REQUEST (REQ AUD-0071).
002800*   02/21/24 RBAL  REBUILT AS TOP-LEVEL DRIVER FOR THE
002900*                        MEDALLION STAGED RELOAD.  REPLACES THE
003000*                        OLD STEP-CARD SEQUENCER WITH A FIXED
003100*                        THREE-STAGE CALL
003200*                        CHAIN SO THE NIGHTLY RUN IS ONE JOB STEP
003300*                        (REQ DL-1000).
003400*   03/08/24 RBAL  ADDED RUN-START/RUN-END BANNER MESSAGES FOR
003500*                        THE OPERATOR CONSOLE LOG.
003600******************************************************************
003700* RUNS THE FULL NIGHTLY PIPELINE IN FIXED ORDER:
003800*   1. THE THREE RAW-FEED GENERATORS (SALES, EVENTS, INVENTORY) -
003900*      THESE SIMULATE THE UPSTREAM EXTRACT JOBS THAT WOULD
004000*      NORMALLY LAND THE BRONZE FILES FROM THE SOURCE SYSTEMS.
004100*   2. BRZSILV0 - THE BRONZE-TO-SILVER DRIVER, WHICH DEDUPS AND
004200*      VALIDATES EACH DOMAIN'S NEW BATCHES.
004300*   3. SLVRGOLD - THE SILVER-TO-GOLD DRIVER, WHICH REBUILDS ALL
004400*      SEVEN GOLD SUMMARY TABLES FROM THE FULL SILVER FEEDS.
004500* THIS ORDER IS THE ONLY DEPENDENCY THE SHOP CARES ABOUT - EACH
004600* STEP READS WHAT THE STEP BEFORE IT LEFT BEHIND.
004700******************************************************************
004800*----------------------------------------------------------------*
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300*----------------------------------------------------------------*
005400 DATA DIVISION.
005500 WORKING-STORAGE SECTION.
005600*----------------------------------------------------------------*
005700 01  WS-CURRENT-DATE-FIELDS.
005800     05  WS-CURRENT-DATE.
005900         10  WS-CURRENT-YEAR     PIC 9(04).
006000         10  WS-CURRENT-MONTH    PIC 9(02).
006100         10  WS-CURRENT-DAY      PIC 9(02).
006200     05  WS-CURRENT-TIME.
006300         10  WS-CURRENT-HOURS    PIC 9(02).
006400         10  WS-CURRENT-MINUTE   PIC 9(02).
006500         10  WS-CURRENT-SECOND   PIC 9(02).
006600         10  WS-CURRENT-HUNDRTH  PIC 9(02).
006700     05  FILLER                  PIC X(09).
006800
006900 01  WS-CURRENT-DATE-NUM REDEFINES WS-CURRENT-DATE-FIELDS.
007000     05  WS-CDN-DATE-PART        PIC 9(08).
007100     05  WS-CDN-TIME-PART        PIC 9(08).
007200     05  FILLER                  PIC X(09).
007300
007400 01  WS-RUN-BANNER-TIME.
007500     05  WS-RBT-HOUR             PIC 9(02).
007600     05  FILLER                  PIC X VALUE ':'.
007700     05  WS-RBT-MINUTE           PIC 9(02).
007800     05  FILLER                  PIC X VALUE ':'.
007900     05  WS-RBT-SECOND           PIC 9(02).
008000
008100 01  WS-RUN-BANNER-TIME-ALT REDEFINES WS-RUN-BANNER-TIME
008200                             PIC X(08).
008300
008400 01  WS-STEP-COUNTERS.
008500     05  WS-STEP-NUMBER          PIC 9(02) COMP VALUE ZERO.
008600     05  FILLER                  PIC X(08).
008700
008800 01  WS-STEP-COUNTERS-ALT REDEFINES WS-STEP-COUNTERS
008900                             PIC X(10).
009000*----------------------------------------------------------------*
009100 PROCEDURE DIVISION.
009200*----------------------------------------------------------------*
009300 0000-MDALRUN0-MAIN.
009400
009500     PERFORM 1000-RUN-START-BANNER THRU 1000-RUN-START-BANNER-FIN.
009600     PERFORM 2000-RUN-GENERATORS THRU 2000-RUN-GENERATORS-FIN.
009700     PERFORM 3000-RUN-BRONZE-TO-SILVER
009800         THRU 3000-RUN-BRONZE-TO-SILVER-FIN.
009900     PERFORM 4000-RUN-SILVER-TO-GOLD
010000         THRU 4000-RUN-SILVER-TO-GOLD-FIN.
010100     PERFORM 5000-RUN-END-BANNER THRU 5000-RUN-END-BANNER-FIN.
010200     STOP RUN.
010300*----------------------------------------------------------------*
010400 1000-RUN-START-BANNER.
010500
010600     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
010700     ACCEPT WS-CURRENT-TIME FROM TIME.
010800     MOVE WS-CURRENT-HOURS  TO WS-RBT-HOUR.
010900     MOVE WS-CURRENT-MINUTE TO WS-RBT-MINUTE.
011000     MOVE WS-CURRENT-SECOND TO WS-RBT-SECOND.
011100
011200     DISPLAY '=================================================='.
011300     DISPLAY 'MDALRUN0 - MEDALLION NIGHTLY RUN STARTING AT '
011400         WS-RUN-BANNER-TIME-ALT.
011500     DISPLAY '=================================================='.
011600
011700 1000-RUN-START-BANNER-FIN.
011800     EXIT.
011900*----------------------------------------------------------------*
012000 2000-RUN-GENERATORS.
012100
012200     MOVE 1 TO WS-STEP-NUMBER.
012300     DISPLAY 'MDALRUN0 - STEP 1: RAW FEED GENERATORS'.
012400     CALL 'GENSALE0'.
012500     CALL 'GENEVNT0'.
012600     CALL 'GENINVT0'.
012700
012800 2000-RUN-GENERATORS-FIN.
012900     EXIT.
013000*----------------------------------------------------------------*
013100 3000-RUN-BRONZE-TO-SILVER.
013200
013300     MOVE 2 TO WS-STEP-NUMBER.
013400     DISPLAY 'MDALRUN0 - STEP 2: BRONZE-TO-SILVER DRIVER'.
013500     CALL 'BRZSILV0'.
013600
013700 3000-RUN-BRONZE-TO-SILVER-FIN.
013800     EXIT.
013900*----------------------------------------------------------------*
014000 4000-RUN-SILVER-TO-GOLD.
014100
014200     MOVE 3 TO WS-STEP-NUMBER.
014300     DISPLAY 'MDALRUN0 - STEP 3: SILVER-TO-GOLD DRIVER'.
014400     CALL 'SLVRGOLD'.
014500
014600 4000-RUN-SILVER-TO-GOLD-FIN.
014700     EXIT.
014800*----------------------------------------------------------------*
014900 5000-RUN-END-BANNER.
015000
015100     ACCEPT WS-CURRENT-TIME FROM TIME.
015200     MOVE WS-CURRENT-HOURS  TO WS-RBT-HOUR.
015300     MOVE WS-CURRENT-MINUTE TO WS-RBT-MINUTE.
015400     MOVE WS-CURRENT-SECOND TO WS-RBT-SECOND.
015500
015600     DISPLAY '=================================================='.
015700     DISPLAY 'MDALRUN0 - MEDALLION NIGHTLY RUN COMPLETE AT '
015800         WS-RUN-BANNER-TIME-ALT.
015900     DISPLAY '=================================================='.
016000
016100 5000-RUN-END-BANNER-FIN.
016200     EXIT.
