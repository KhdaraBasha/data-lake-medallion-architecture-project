000100******************************************************************
000200*    GLDDLY - GOLD-LAYER DAILY SALES SUMMARY RECORD, WRITTEN BY *
000300*    SLSAGG0, READ/WRITTEN STRUCTURALLY BY SLVRGOLD'S GOLD-DAILY*
000400*    -OUT FD SO THE FIELD LAYOUT IS VISIBLE WITHOUT CROSS-      *
000500*    REFERENCING THIS COPYBOOK BY EYE.                          *
000600*    HIST: 2024-02-09 RBAL  INITIAL CUT (AS PART OF GOLDSALE).  *
000700*          2024-07-22 NBER  SPLIT OUT OF GOLDSALE - ONE RECORD  *
000800*                           PER COPYBOOK, SAME CONVENTION AS    *
000900*                           SALESREC/EVNTREC/MVTREC (REQ DL-1023)*
001000******************************************************************
001100 01  GLD-DAILY-SALES.
001200     05  GDS-DATE                PIC X(10).
001300     05  GDS-TOTAL-REVENUE       PIC 9(09)V99.
001400     05  GDS-ORDER-COUNT         PIC 9(07).
001500     05  GDS-AVG-ORDER-VALUE     PIC 9(07)V99.
001600     05  GDS-UNIQUE-CUSTOMERS    PIC 9(07).
001700     05  GDS-GENERATED-AT        PIC X(26).
001800     05  FILLER                  PIC X(10).
