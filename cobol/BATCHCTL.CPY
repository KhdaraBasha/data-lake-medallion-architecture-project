000100******************************************************************
000200*    BATCHCTL - ONE ENTRY IN A DOMAIN'S BRONZE CATALOG LEDGER.   *
000300*    WRITTEN BY A GENERATOR ON EVERY RUN, READ BY THE BRONZE-TO- *
000400*    SILVER DRIVER TO FIND OUT WHAT BATCHES EXIST AND HOW MANY   *
000500*    RECORDS EACH ONE CONTRIBUTED TO THE DOMAIN'S BRONZE FILE.   *
000600*    STANDS IN FOR A DIRECTORY LISTING OF TIMESTAMPED FILES.     *
000700*    HIST: 2024-02-12 RBAL  INITIAL CUT.                         *
000800******************************************************************
000900 01  BATCH-CATALOG-ENTRY.
001000     05  BCT-BATCH-NAME          PIC X(20).
001100     05  BCT-BATCH-DATE          PIC X(10).
001200     05  BCT-RECORD-COUNT        PIC 9(04).
001300     05  FILLER                  PIC X(10).
