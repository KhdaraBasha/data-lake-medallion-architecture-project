000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     SLVRGOLD.
000300 AUTHOR.         R. BALSIMELLI.
000400 INSTALLATION.   RETAIL SYSTEMS DIVISION - BATCH SCHEDULING.
000500 DATE-WRITTEN.   04/02/90.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900* CHANGE LOG
001000*   04/02/90 RBAL  ORIG - NIGHTLY SUMMARY REPORT GENERATOR.  READS
001100*                        THE STAGING FILE BRZSILV0 PRODUCES AND
001200*                        PRINTS THE DAILY SALES TOTALS REPORT
001300*                        (REQ TEST-0015).
001400*   02/11/93 CPER  ADDED CUSTOMER ACTIVITY SECTION TO THE PRINTED
001500*                        REPORT (REQ OPS-0061).
001600*   07/19/95 RGAR  ADDED WAREHOUSE MOVEMENT SECTION TO THE PRINTED
001700*                        REPORT - NOW THREE SECTIONS, ONE PER
001800*                        DOMAIN (REQ OPS-0109).
001900*   09/25/98 RGAR  Y2K REMEDIATION - TIMESTAMPS MOVED TO 4-DIGIT
002000*                        YEAR, ISO TEXT FORMAT (REQ Y2K-0123).
002100*   06/08/06 SURD  ADDED PAYMENT-METHOD AND DEVICE-USAGE BREAKOUTS
002200*                        TO THE PRINTED REPORT PER FINANCE REQUEST
002300*                        (REQ FIN-0188).
002400*   01/14/14 NBER  REPORT OUTPUT REPLACED WITH SEVEN GOLD SUMMARY
002500*                        DATASETS - DOWNSTREAM BI TOOL READS THE
002600*                        DATASETS DIRECTLY, PRINTED REPORT RETIRED
002700*                        (REQ BI-0044).
002800*   02/21/24 RBAL  REBUILT AS SILVER-TO-GOLD DRIVER FOR THE
002900*                        MEDALLION STAGED RELOAD.  SPLIT THE OLD
003000*                        IN-LINE SECTION LOGIC OUT INTO SLSAGG0/
003100*                        EVTAGG0/INVAGG0 SO EACH DOMAIN'S SUMMARY
003200*                        BUILD IS A SEPARATELY TESTABLE SUBPROGRAM
003300*                        (REQ DL-1003).
003400*   03/04/24 RBAL  SWITCHED THE GOLD OUTPUTS TO OPEN OUTPUT SO
003500*                        EACH RUN IS A CLEAN FULL SNAPSHOT RATHER
003600*                        THAN AN ACCUMULATING EXTEND FILE.
003700*   05/09/24 NBER  ADDED END-OF-RUN DOMAIN ROLLUP BANNER SO THE
003800*                        OPERATOR LOG SHOWS WHICH DOMAINS
003900*                        ACTUALLY REBUILT GOLD TABLES THIS RUN
004000*                        (REQ DL-1014).
004100*   07/22/24 NBER  GOLD FD RECORDS WERE RAW PIC X(N) BUFFERS - A
004200*                        REVIEWER HAD TO CROSS-REFERENCE GOLDSALE/
004300*                        GOLDEVNT/GOLDINVT BY EYE TO CHECK FIELD
004400*                        WIDTHS.  SPLIT THOSE THREE COPYBOOKS INTO
004500*                        ONE RECORD PER COPYBOOK (GLDDLY/GLDCAT/
004600*                        GLDPAY/GLDACT/GLDDEV/GLDMOV/GLDNPO) AND
004700*                        COPY'D THE MATCHING RECORD INTO EACH GOLD
004800*                        FD, SAME AS SALESREC/EVNTREC/MVTREC
004900*                        (REQ DL-1023).
005000******************************************************************
005100* FOR EACH OF THE THREE SILVER FEEDS (SALES, CUSTOMER EVENTS,
005200* INVENTORY MOVEMENTS): READS THE ENTIRE FEED, KEEPS ONLY THE
005300* ROWS STAMPED VALID BY THE CLEANSER, AND HANDS THE SURVIVING ROW
005400* SET TO THE DOMAIN'S AGGREGATOR SUBPROGRAM.  THE AGGREGATOR
005500* RETURNS ONE OR TWO GROUP TABLES, WHICH ARE THEN WRITTEN OUT AS A
005600* CLEAN SNAPSHOT TO THE DOMAIN'S GOLD FILE(S).  NO DOMAIN READS
005700* ANOTHER DOMAIN'S SILVER FEED.
005800******************************************************************
005900*----------------------------------------------------------------*
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM.
006400
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700
006800     SELECT SALES-SILVER-IN ASSIGN TO SALESSLV
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS FS-SALES-SILVER.
007100     SELECT EVENTS-SILVER-IN ASSIGN TO EVNTSSLV
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS FS-EVENTS-SILVER.
007400     SELECT INVENTORY-SILVER-IN ASSIGN TO INVTSSLV
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS IS FS-INVENTORY-SILVER.
007700
007800     SELECT GOLD-DAILY-OUT ASSIGN TO GLDDLY
007900         ORGANIZATION IS LINE SEQUENTIAL
008000         FILE STATUS IS FS-GOLD-DAILY.
008100     SELECT GOLD-CATEGORY-OUT ASSIGN TO GLDCAT
008200         ORGANIZATION IS LINE SEQUENTIAL
008300         FILE STATUS IS FS-GOLD-CATEGORY.
008400     SELECT GOLD-PAYMENT-OUT ASSIGN TO GLDPAY
008500         ORGANIZATION IS LINE SEQUENTIAL
008600         FILE STATUS IS FS-GOLD-PAYMENT.
008700     SELECT GOLD-ACTIVITY-OUT ASSIGN TO GLDACT
008800         ORGANIZATION IS LINE SEQUENTIAL
008900         FILE STATUS IS FS-GOLD-ACTIVITY.
009000     SELECT GOLD-DEVICE-OUT ASSIGN TO GLDDEV
009100         ORGANIZATION IS LINE SEQUENTIAL
009200         FILE STATUS IS FS-GOLD-DEVICE.
009300     SELECT GOLD-MOVEMENT-OUT ASSIGN TO GLDMOV
009400         ORGANIZATION IS LINE SEQUENTIAL
009500         FILE STATUS IS FS-GOLD-MOVEMENT.
009600     SELECT GOLD-NETPOS-OUT ASSIGN TO GLDNPO
009700         ORGANIZATION IS LINE SEQUENTIAL
009800         FILE STATUS IS FS-GOLD-NETPOS.
009900*----------------------------------------------------------------*
010000 DATA DIVISION.
010100 FILE SECTION.
010200
010300 FD  SALES-SILVER-IN.
010400     COPY SALESREC.
010500 FD  EVENTS-SILVER-IN.
010600     COPY EVNTREC.
010700 FD  INVENTORY-SILVER-IN.
010800     COPY MVTREC.
010900
011000 FD  GOLD-DAILY-OUT.
011100     COPY GLDDLY.
011200 FD  GOLD-CATEGORY-OUT.
011300     COPY GLDCAT.
011400 FD  GOLD-PAYMENT-OUT.
011500     COPY GLDPAY.
011600 FD  GOLD-ACTIVITY-OUT.
011700     COPY GLDACT.
011800 FD  GOLD-DEVICE-OUT.
011900     COPY GLDDEV.
012000 FD  GOLD-MOVEMENT-OUT.
012100     COPY GLDMOV.
012200 FD  GOLD-NETPOS-OUT.
012300     COPY GLDNPO.
012400*----------------------------------------------------------------*
012500 WORKING-STORAGE SECTION.
012600*----------------------------------------------------------------*
012700 01  FS-STATUS-GROUP.
012800     05  FS-SALES-SILVER         PIC X(02).
012900         88  FS-SLSSLV-EOF           VALUE '10'.
013000     05  FS-EVENTS-SILVER        PIC X(02).
013100         88  FS-EVTSLV-EOF           VALUE '10'.
013200     05  FS-INVENTORY-SILVER     PIC X(02).
013300         88  FS-INVSLV-EOF           VALUE '10'.
013400     05  FS-GOLD-DAILY           PIC X(02).
013500     05  FS-GOLD-CATEGORY        PIC X(02).
013600     05  FS-GOLD-PAYMENT         PIC X(02).
013700     05  FS-GOLD-ACTIVITY        PIC X(02).
013800     05  FS-GOLD-DEVICE          PIC X(02).
013900     05  FS-GOLD-MOVEMENT        PIC X(02).
014000     05  FS-GOLD-NETPOS          PIC X(02).
014100     05  FILLER                  PIC X(04).
014200*----------------------------------------------------------------*
014300*    SALES WORKING AREAS                                         *
014400*----------------------------------------------------------------*
014500 01  WS-SLS-ROW-TABLE.
014600     05  WS-SLS-ROW-ENTRY        OCCURS 500 TIMES
014700                                 INDEXED BY WS-SLS-ROW-IDX
014800                                 PIC X(300).
014900
015000 01  WS-SLS-ROW-COUNT            PIC 9(04) COMP VALUE ZERO.
015100
015200 01  WS-DLY-TABLE.
015300     05  WS-DLY-ENTRY            OCCURS 60 TIMES
015400                                 INDEXED BY WS-DLY-IDX
015500                                 PIC X(80).
015600 01  WS-DLY-COUNT                PIC 9(04) COMP VALUE ZERO.
015700
015800 01  WS-CAT-TABLE.
015900     05  WS-CAT-ENTRY            OCCURS 120 TIMES
016000                                 INDEXED BY WS-CAT-IDX
016100                                 PIC X(90).
016200 01  WS-CAT-COUNT                PIC 9(04) COMP VALUE ZERO.
016300
016400 01  WS-PAY-TABLE.
016500     05  WS-PAY-ENTRY            OCCURS 60 TIMES
016600                                 INDEXED BY WS-PAY-IDX
016700                                 PIC X(80).
016800 01  WS-PAY-COUNT                PIC 9(04) COMP VALUE ZERO.
016900*----------------------------------------------------------------*
017000*    EVENTS WORKING AREAS                                        *
017100*----------------------------------------------------------------*
017200 01  WS-EVT-ROW-TABLE.
017300     05  WS-EVT-ROW-ENTRY        OCCURS 500 TIMES
017400                                 INDEXED BY WS-EVT-ROW-IDX
017500                                 PIC X(300).
017600
017700 01  WS-EVT-ROW-COUNT            PIC 9(04) COMP VALUE ZERO.
017800
017900 01  WS-ACT-TABLE.
018000     05  WS-ACT-ENTRY            OCCURS 120 TIMES
018100                                 INDEXED BY WS-ACT-IDX
018200                                 PIC X(80).
018300 01  WS-ACT-COUNT                PIC 9(04) COMP VALUE ZERO.
018400
018500 01  WS-DEV-TABLE.
018600     05  WS-DEV-ENTRY            OCCURS 60 TIMES
018700                                 INDEXED BY WS-DEV-IDX
018800                                 PIC X(70).
018900 01  WS-DEV-COUNT                PIC 9(04) COMP VALUE ZERO.
019000*----------------------------------------------------------------*
019100*    INVENTORY WORKING AREAS                                     *
019200*----------------------------------------------------------------*
019300 01  WS-MVT-ROW-TABLE.
019400     05  WS-MVT-ROW-ENTRY        OCCURS 500 TIMES
019500                                 INDEXED BY WS-MVT-ROW-IDX
019600                                 PIC X(300).
019700
019800 01  WS-MVT-ROW-COUNT            PIC 9(04) COMP VALUE ZERO.
019900
020000 01  WS-MOV-TABLE.
020100     05  WS-MOV-ENTRY            OCCURS 200 TIMES
020200                                 INDEXED BY WS-MOV-IDX
020300                                 PIC X(130).
020400 01  WS-MOV-COUNT                PIC 9(04) COMP VALUE ZERO.
020500
020600 01  WS-NPO-TABLE.
020700     05  WS-NPO-ENTRY            OCCURS 150 TIMES
020800                                 INDEXED BY WS-NPO-IDX
020900                                 PIC X(120).
021000 01  WS-NPO-COUNT                PIC 9(04) COMP VALUE ZERO.
021100*----------------------------------------------------------------*
021200*    SHARED TIMESTAMP / MISC                                     *
021300*----------------------------------------------------------------*
021400 01  WS-CURRENT-DATE-FIELDS.
021500     05  WS-CURRENT-DATE.
021600         10  WS-CURRENT-YEAR     PIC 9(04).
021700         10  WS-CURRENT-MONTH    PIC 9(02).
021800         10  WS-CURRENT-DAY      PIC 9(02).
021900     05  WS-CURRENT-TIME.
022000         10  WS-CURRENT-HOURS    PIC 9(02).
022100         10  WS-CURRENT-MINUTE   PIC 9(02).
022200         10  WS-CURRENT-SECOND   PIC 9(02).
022300         10  WS-CURRENT-HUNDRTH  PIC 9(02).
022400     05  FILLER                  PIC X(09).
022500
022600 01  WS-CURRENT-DATE-NUM REDEFINES WS-CURRENT-DATE-FIELDS.
022700     05  WS-CDN-DATE-PART        PIC 9(08).
022800     05  WS-CDN-TIME-PART        PIC 9(08).
022900     05  FILLER                  PIC X(09).
023000
023100*    END-OF-RUN ROLLUP - ONE SLOT PER DOMAIN THAT ACTUALLY REBUILT
023200*    ITS GOLD TABLES THIS RUN, FILLED IN AS EACH DOMAIN RUNS.
023300 01  WS-GOLD-ROW-TOTALS.
023400     05  WS-GRT-DOMAIN-COUNT     PIC 9(02) COMP VALUE ZERO.
023500     05  WS-GRT-DOMAIN-TABLE     OCCURS 3 TIMES PIC X(08).
023600
023700 01  WS-GOLD-ROW-TOTALS-ALT REDEFINES WS-GOLD-ROW-TOTALS
023800                             PIC X(26).
023900
024000 01  WS-RUN-TIMESTAMP.
024100     05  WS-RUN-DATE.
024200         10  WS-RUN-YEAR         PIC 9(04).
024300         10  FILLER              PIC X VALUE '-'.
024400         10  WS-RUN-MONTH        PIC 9(02).
024500         10  FILLER              PIC X VALUE '-'.
024600         10  WS-RUN-DAY          PIC 9(02).
024700     05  FILLER                  PIC X VALUE 'T'.
024800     05  WS-RUN-HOUR             PIC 9(02).
024900     05  FILLER                  PIC X VALUE ':'.
025000     05  WS-RUN-MINUTE           PIC 9(02).
025100     05  FILLER                  PIC X VALUE ':'.
025200     05  WS-RUN-SECOND           PIC 9(02).
025300     05  FILLER                  PIC X VALUE '.'.
025400     05  WS-RUN-MICROS           PIC 9(06) VALUE ZERO.
025500
025600 01  WS-RUN-TIMESTAMP-ALT REDEFINES WS-RUN-TIMESTAMP
025700                             PIC X(26).
025800*----------------------------------------------------------------*
025900 PROCEDURE DIVISION.
026000*----------------------------------------------------------------*
026100 0000-SLVRGOLD-MAIN.
026200
026300     PERFORM 1000-INITIALIZE THRU 1000-INITIALIZE-FIN.
026400     PERFORM 2000-PROCESS-SALES THRU 2000-PROCESS-SALES-FIN.
026500     PERFORM 3000-PROCESS-EVENTS THRU 3000-PROCESS-EVENTS-FIN.
026600     PERFORM 4000-PROCESS-INVENTORY
026700         THRU 4000-PROCESS-INVENTORY-FIN.
026800     PERFORM 5000-DOMAIN-ROLLUP THRU 5000-DOMAIN-ROLLUP-FIN.
026900     STOP RUN.
027000*----------------------------------------------------------------*
027100 1000-INITIALIZE.
027200
027300     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
027400     ACCEPT WS-CURRENT-TIME FROM TIME.
027500     MOVE WS-CURRENT-YEAR   TO WS-RUN-YEAR.
027600     MOVE WS-CURRENT-MONTH  TO WS-RUN-MONTH.
027700     MOVE WS-CURRENT-DAY    TO WS-RUN-DAY.
027800     MOVE WS-CURRENT-HOURS  TO WS-RUN-HOUR.
027900     MOVE WS-CURRENT-MINUTE TO WS-RUN-MINUTE.
028000     MOVE WS-CURRENT-SECOND TO WS-RUN-SECOND.
028100
028200 1000-INITIALIZE-FIN.
028300     EXIT.
028400*----------------------------------------------------------------*
028500*    SALES DOMAIN                                                *
028600*----------------------------------------------------------------*
028700 2000-PROCESS-SALES.
028800
028900     MOVE ZERO TO WS-SLS-ROW-COUNT WS-DLY-COUNT WS-CAT-COUNT
029000         WS-PAY-COUNT.
029100
029200     OPEN INPUT SALES-SILVER-IN.
029300     PERFORM 2100-READ-ONE-SALES-SILVER
029400         THRU 2100-READ-ONE-SALES-SILVER-FIN
029500         UNTIL FS-SLSSLV-EOF.
029600     CLOSE SALES-SILVER-IN.
029700
029800     IF WS-SLS-ROW-COUNT = ZERO
029900         DISPLAY 'SLVRGOLD - SALES: NO VALID SILVER ROWS'
030000     ELSE
030100         CALL 'SLSAGG0' USING WS-RUN-TIMESTAMP-ALT
030200             WS-SLS-ROW-COUNT
030300             WS-SLS-ROW-TABLE
030400             WS-DLY-COUNT
030500             WS-DLY-TABLE
030600             WS-CAT-COUNT
030700             WS-CAT-TABLE
030800             WS-PAY-COUNT
030900             WS-PAY-TABLE
031000
031100         OPEN OUTPUT GOLD-DAILY-OUT
031200         PERFORM 2200-WRITE-DAILY-ROW
031300             THRU 2200-WRITE-DAILY-ROW-FIN
031400             VARYING WS-DLY-IDX FROM 1 BY 1
031500             UNTIL WS-DLY-IDX > WS-DLY-COUNT
031600         CLOSE GOLD-DAILY-OUT
031700
031800         OPEN OUTPUT GOLD-CATEGORY-OUT
031900         PERFORM 2300-WRITE-CATEGORY-ROW
032000             THRU 2300-WRITE-CATEGORY-ROW-FIN
032100             VARYING WS-CAT-IDX FROM 1 BY 1
032200             UNTIL WS-CAT-IDX > WS-CAT-COUNT
032300         CLOSE GOLD-CATEGORY-OUT
032400
032500         OPEN OUTPUT GOLD-PAYMENT-OUT
032600         PERFORM 2400-WRITE-PAYMENT-ROW
032700             THRU 2400-WRITE-PAYMENT-ROW-FIN
032800             VARYING WS-PAY-IDX FROM 1 BY 1
032900             UNTIL WS-PAY-IDX > WS-PAY-COUNT
033000         CLOSE GOLD-PAYMENT-OUT
033100
033200         DISPLAY 'SLVRGOLD - SALES: VALID ROWS READ : '
033300             WS-SLS-ROW-COUNT
033400         DISPLAY 'SLVRGOLD - SALES: DAILY ROWS OUT .: '
033500             WS-DLY-COUNT
033600         DISPLAY 'SLVRGOLD - SALES: CATEGORY ROWS ..: '
033700             WS-CAT-COUNT
033800         DISPLAY 'SLVRGOLD - SALES: PAYMENT ROWS ...: '
033900             WS-PAY-COUNT
034000         ADD 1 TO WS-GRT-DOMAIN-COUNT
034100         MOVE 'SALES'  
034200             TO WS-GRT-DOMAIN-TABLE(WS-GRT-DOMAIN-COUNT)
034300     END-IF.
034400
034500 2000-PROCESS-SALES-FIN.
034600     EXIT.
034700*----------------------------------------------------------------*
034800 2100-READ-ONE-SALES-SILVER.
034900
035000     READ SALES-SILVER-IN
035100         AT END SET FS-SLSSLV-EOF TO TRUE
035200         NOT AT END
035300             IF SLS-IS-VALID = 'Y'
035400                 ADD 1 TO WS-SLS-ROW-COUNT
035500                 MOVE SLS-RECORD TO
035600                   WS-SLS-ROW-ENTRY(WS-SLS-ROW-COUNT)
035700             END-IF
035800     END-READ.
035900
036000 2100-READ-ONE-SALES-SILVER-FIN.
036100     EXIT.
036200*----------------------------------------------------------------*
036300 2200-WRITE-DAILY-ROW.
036400
036500     MOVE WS-DLY-ENTRY(WS-DLY-IDX) TO GLD-DAILY-SALES.
036600     WRITE GLD-DAILY-SALES.
036700
036800 2200-WRITE-DAILY-ROW-FIN.
036900     EXIT.
037000*----------------------------------------------------------------*
037100 2300-WRITE-CATEGORY-ROW.
037200
037300     MOVE WS-CAT-ENTRY(WS-CAT-IDX) TO GLD-CATEGORY-SALES.
037400     WRITE GLD-CATEGORY-SALES.
037500
037600 2300-WRITE-CATEGORY-ROW-FIN.
037700     EXIT.
037800*----------------------------------------------------------------*
037900 2400-WRITE-PAYMENT-ROW.
038000
038100     MOVE WS-PAY-ENTRY(WS-PAY-IDX) TO GLD-PAYMENT-METHOD.
038200     WRITE GLD-PAYMENT-METHOD.
038300
038400 2400-WRITE-PAYMENT-ROW-FIN.
038500     EXIT.
038600*----------------------------------------------------------------*
038700*    EVENTS DOMAIN                                               *
038800*----------------------------------------------------------------*
038900 3000-PROCESS-EVENTS.
039000
039100     MOVE ZERO TO WS-EVT-ROW-COUNT WS-ACT-COUNT WS-DEV-COUNT.
039200
039300     OPEN INPUT EVENTS-SILVER-IN.
039400     PERFORM 3100-READ-ONE-EVENTS-SILVER
039500         THRU 3100-READ-ONE-EVENTS-SILVER-FIN
039600         UNTIL FS-EVTSLV-EOF.
039700     CLOSE EVENTS-SILVER-IN.
039800
039900     IF WS-EVT-ROW-COUNT = ZERO
040000         DISPLAY 'SLVRGOLD - EVENTS: NO VALID SILVER ROWS'
040100     ELSE
040200         CALL 'EVTAGG0' USING WS-RUN-TIMESTAMP-ALT
040300             WS-EVT-ROW-COUNT
040400             WS-EVT-ROW-TABLE
040500             WS-ACT-COUNT
040600             WS-ACT-TABLE
040700             WS-DEV-COUNT
040800             WS-DEV-TABLE
040900
041000         OPEN OUTPUT GOLD-ACTIVITY-OUT
041100         PERFORM 3200-WRITE-ACTIVITY-ROW
041200             THRU 3200-WRITE-ACTIVITY-ROW-FIN
041300             VARYING WS-ACT-IDX FROM 1 BY 1
041400             UNTIL WS-ACT-IDX > WS-ACT-COUNT
041500         CLOSE GOLD-ACTIVITY-OUT
041600
041700         OPEN OUTPUT GOLD-DEVICE-OUT
041800         PERFORM 3300-WRITE-DEVICE-ROW
041900             THRU 3300-WRITE-DEVICE-ROW-FIN
042000             VARYING WS-DEV-IDX FROM 1 BY 1
042100             UNTIL WS-DEV-IDX > WS-DEV-COUNT
042200         CLOSE GOLD-DEVICE-OUT
042300
042400         DISPLAY 'SLVRGOLD - EVENTS: VALID ROWS READ : '
042500             WS-EVT-ROW-COUNT
042600         DISPLAY 'SLVRGOLD - EVENTS: ACTIVITY ROWS .: '
042700             WS-ACT-COUNT
042800         DISPLAY 'SLVRGOLD - EVENTS: DEVICE ROWS ...: '
042900             WS-DEV-COUNT
043000         ADD 1 TO WS-GRT-DOMAIN-COUNT
043100         MOVE 'EVENTS' 
043200             TO WS-GRT-DOMAIN-TABLE(WS-GRT-DOMAIN-COUNT)
043300     END-IF.
043400
043500 3000-PROCESS-EVENTS-FIN.
043600     EXIT.
043700*----------------------------------------------------------------*
043800 3100-READ-ONE-EVENTS-SILVER.
043900
044000     READ EVENTS-SILVER-IN
044100         AT END SET FS-EVTSLV-EOF TO TRUE
044200         NOT AT END
044300             IF EVT-IS-VALID = 'Y'
044400                 ADD 1 TO WS-EVT-ROW-COUNT
044500                 MOVE EVT-RECORD TO
044600                   WS-EVT-ROW-ENTRY(WS-EVT-ROW-COUNT)
044700             END-IF
044800     END-READ.
044900
045000 3100-READ-ONE-EVENTS-SILVER-FIN.
045100     EXIT.
045200*----------------------------------------------------------------*
045300 3200-WRITE-ACTIVITY-ROW.
045400
045500     MOVE WS-ACT-ENTRY(WS-ACT-IDX) TO GLD-CUST-ACTIVITY.
045600     WRITE GLD-CUST-ACTIVITY.
045700
045800 3200-WRITE-ACTIVITY-ROW-FIN.
045900     EXIT.
046000*----------------------------------------------------------------*
046100 3300-WRITE-DEVICE-ROW.
046200
046300     MOVE WS-DEV-ENTRY(WS-DEV-IDX) TO GLD-DEVICE-USAGE.
046400     WRITE GLD-DEVICE-USAGE.
046500
046600 3300-WRITE-DEVICE-ROW-FIN.
046700     EXIT.
046800*----------------------------------------------------------------*
046900*    INVENTORY DOMAIN                                            *
047000*----------------------------------------------------------------*
047100 4000-PROCESS-INVENTORY.
047200
047300     MOVE ZERO TO WS-MVT-ROW-COUNT WS-MOV-COUNT WS-NPO-COUNT.
047400
047500     OPEN INPUT INVENTORY-SILVER-IN.
047600     PERFORM 4100-READ-ONE-INVENTORY-SILVER
047700         THRU 4100-READ-ONE-INVENTORY-SILVER-FIN
047800         UNTIL FS-INVSLV-EOF.
047900     CLOSE INVENTORY-SILVER-IN.
048000
048100     IF WS-MVT-ROW-COUNT = ZERO
048200         DISPLAY 'SLVRGOLD - INVENTORY: NO VALID SILVER ROWS'
048300     ELSE
048400         CALL 'INVAGG0' USING WS-RUN-TIMESTAMP-ALT
048500             WS-MVT-ROW-COUNT
048600             WS-MVT-ROW-TABLE
048700             WS-MOV-COUNT
048800             WS-MOV-TABLE
048900             WS-NPO-COUNT
049000             WS-NPO-TABLE
049100
049200         OPEN OUTPUT GOLD-MOVEMENT-OUT
049300         PERFORM 4200-WRITE-MOVEMENT-ROW
049400             THRU 4200-WRITE-MOVEMENT-ROW-FIN
049500             VARYING WS-MOV-IDX FROM 1 BY 1
049600             UNTIL WS-MOV-IDX > WS-MOV-COUNT
049700         CLOSE GOLD-MOVEMENT-OUT
049800
049900         OPEN OUTPUT GOLD-NETPOS-OUT
050000         PERFORM 4300-WRITE-NETPOS-ROW
050100             THRU 4300-WRITE-NETPOS-ROW-FIN
050200             VARYING WS-NPO-IDX FROM 1 BY 1
050300             UNTIL WS-NPO-IDX > WS-NPO-COUNT
050400         CLOSE GOLD-NETPOS-OUT
050500
050600         DISPLAY 'SLVRGOLD - INVENTORY: VALID ROWS READ : '
050700             WS-MVT-ROW-COUNT
050800         DISPLAY 'SLVRGOLD - INVENTORY: MOVEMENT ROWS ..: '
050900             WS-MOV-COUNT
051000         DISPLAY 'SLVRGOLD - INVENTORY: NET POSN ROWS ..: '
051100             WS-NPO-COUNT
051200         ADD 1 TO WS-GRT-DOMAIN-COUNT
051300         MOVE 'INVENTRY'
051400             TO WS-GRT-DOMAIN-TABLE(WS-GRT-DOMAIN-COUNT)
051500     END-IF.
051600
051700 4000-PROCESS-INVENTORY-FIN.
051800     EXIT.
051900*----------------------------------------------------------------*
052000 4100-READ-ONE-INVENTORY-SILVER.
052100
052200     READ INVENTORY-SILVER-IN
052300         AT END SET FS-INVSLV-EOF TO TRUE
052400         NOT AT END
052500             IF MVT-IS-VALID = 'Y'
052600                 ADD 1 TO WS-MVT-ROW-COUNT
052700                 MOVE MVT-RECORD TO
052800                   WS-MVT-ROW-ENTRY(WS-MVT-ROW-COUNT)
052900             END-IF
053000     END-READ.
053100
053200 4100-READ-ONE-INVENTORY-SILVER-FIN.
053300     EXIT.
053400*----------------------------------------------------------------*
053500 4200-WRITE-MOVEMENT-ROW.
053600
053700     MOVE WS-MOV-ENTRY(WS-MOV-IDX) TO GLD-INV-MOVEMENT.
053800     WRITE GLD-INV-MOVEMENT.
053900
054000 4200-WRITE-MOVEMENT-ROW-FIN.
054100     EXIT.
054200*----------------------------------------------------------------*
054300 4300-WRITE-NETPOS-ROW.
054400
054500     MOVE WS-NPO-ENTRY(WS-NPO-IDX) TO GLD-INV-NET-POSITION.
054600     WRITE GLD-INV-NET-POSITION.
054700
054800 4300-WRITE-NETPOS-ROW-FIN.
054900     EXIT.
055000*----------------------------------------------------------------*
055100 5000-DOMAIN-ROLLUP.

055200*    FINAL CONSOLE BANNER - HOW MANY OF THE THREE DOMAINS ACTUALLY
055300*    REBUILT GOLD TABLES THIS RUN.  DISPLAYED AS THE RAW REDEFINED
055400*    STRING SO OPS SEES ONE ROLLUP LINE INSTEAD OF HUNTING BACK
055500*    THROUGH ALL THREE DOMAIN SECTIONS OF THE LOG.
055600     DISPLAY 'SLVRGOLD - DOMAINS REBUILT ............: '
055700         WS-GRT-DOMAIN-COUNT.
055800     IF WS-GRT-DOMAIN-COUNT > ZERO
055900         DISPLAY 'SLVRGOLD - DOMAIN ROLLUP ..............: '
056000             WS-GOLD-ROW-TOTALS-ALT
056100     END-IF.

056200 5000-DOMAIN-ROLLUP-FIN.
056300     EXIT.
