000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     INVAGG0.
000300 AUTHOR.         R. BALSIMELLI.
000400 INSTALLATION.   RETAIL SYSTEMS DIVISION - BATCH SCHEDULING.
000500 DATE-WRITTEN.   07/19/95.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900* CHANGE LOG
001000*   07/19/95 RGAR  ORIG - WAREHOUSE MOVEMENT SECTION OF THE
001100*                        NIGHTLY SUMMARY REPORT (IN-LINE IN
001200*                        SLVRGOLD AT THE TIME) - TOTALS QUANTITY
001300*                        AND COST BY DATE/PRODUCT/WAREHOUSE/TYPE
001400*                        (REQ OPS-0109).
001500*   09/25/98 RGAR  Y2K REMEDIATION - TIMESTAMPS MOVED TO 4-DIGIT
001600*                        YEAR, ISO TEXT FORMAT (REQ Y2K-0123).
001700*   01/14/14 NBER  SECTION NOW WRITES THE TWO GOLD INVENTORY
001800*                        DATASETS INSTEAD OF PRINT LINES
001900*                        (REQ BI-0044).
002000*   02/19/24 RBAL  SPLIT OUT OF SLVRGOLD AS ITS OWN CALLED
002100*                        SUBPROGRAM - BUILDS THE
002200*                        INVENTORY-MOVEMENT AND NET-POSITION
002300*                        GOLD SUMMARIES FROM A SET OF VALID
002400*                        SILVER MOVEMENT ROWS (REQ DL-1002).
002500*   03/11/24 RBAL  NET-POSITION PIVOT EXCLUDES ADJUSTMENT ROWS
002600*                        FROM THE NET FIGURE PER DATA GOVERNANCE
002700*                        RULING - ADJUSTMENT QTY STILL REPORTED.
002800*   08/02/24 NBER  WS-SCRATCH-RECORD/WS-SCAN-ROW-RECORD WERE
002900*                        DECLARED AS WRAPPER 01'S AROUND COPY
003000*                        MVTREC - THE COPYBOOK'S OWN 01
003100*                        MVT-RECORD CAME IN AS A SIBLING, NOT A
003200*                        CHILD, LEAVING BOTH SCRATCH AREAS WITH
003300*                        NO PICTURE.  COPYBOOK NOW RENAMES THE
003400*                        01 VIA REPLACING FOR EACH SCAN AREA,
003500*                        AND EVERY FIELD REFERENCE THAT WAS LEFT
003600*                        UNQUALIFIED IS NOW QUALIFIED OF
003700*                        WS-SCRATCH-RECORD (REQ DL-1025).
003800******************************************************************
003900* GROUPS VALID MOVEMENT ROWS BY DATE/PRODUCT/WAREHOUSE/TYPE FOR
004000* THE MOVEMENT SUMMARY, AND BY DATE/PRODUCT/WAREHOUSE (PIVOTING
004100* THE MOVEMENT TYPE INTO SEPARATE INBOUND/OUTBOUND/ADJUSTMENT
004200* COLUMNS) FOR THE NET-POSITION SUMMARY.  GROUP KEYS ARE
004300* DISCOVERED BY LINEAR SCAN, SAME TECHNIQUE AS SLSAGG0/EVTAGG0.
004400******************************************************************
004500*----------------------------------------------------------------*
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000*----------------------------------------------------------------*
005100 DATA DIVISION.
005200 WORKING-STORAGE SECTION.
005300*----------------------------------------------------------------*
005400     COPY MVTREC
005500         REPLACING ==MVT-RECORD== BY ==WS-SCRATCH-RECORD==.
005600*----------------------------------------------------------------*
005700     COPY GLDMOV.
005800     COPY GLDNPO.
005900*----------------------------------------------------------------*
006000     COPY MVTREC
006100         REPLACING ==MVT-RECORD== BY ==WS-SCAN-ROW-RECORD==.
006200*----------------------------------------------------------------*
006300 01  WS-MVT-GROUP-TABLE.
006400     05  WS-MVT-ENTRY                OCCURS 200 TIMES
006500                                     INDEXED BY WS-MVT-IDX.
006600         10  WS-MVT-DATE             PIC X(10).
006700         10  WS-MVT-PRODUCT-ID       PIC X(08).
006800         10  WS-MVT-PRODUCT-NAME     PIC X(30).
006900         10  WS-MVT-WAREHOUSE-ID     PIC X(11).
007000         10  WS-MVT-MOVEMENT-TYPE    PIC X(10).
007100         10  WS-MVT-TOTAL-QTY        PIC S9(07) COMP VALUE ZERO.
007200         10  WS-MVT-TOTAL-COST       PIC 9(09)V99 VALUE ZERO.
007300         10  WS-MVT-MOVEMENT-COUNT   PIC 9(07) COMP VALUE ZERO.
007400
007500 01  WS-NPO-GROUP-TABLE.
007600     05  WS-NPO-ENTRY                OCCURS 150 TIMES
007700                                     INDEXED BY WS-NPO-IDX.
007800         10  WS-NPO-DATE             PIC X(10).
007900         10  WS-NPO-PRODUCT-ID       PIC X(08).
008000         10  WS-NPO-PRODUCT-NAME     PIC X(30).
008100         10  WS-NPO-WAREHOUSE-ID     PIC X(11).
008200         10  WS-NPO-INBOUND-QTY      PIC S9(07) COMP VALUE ZERO.
008300         10  WS-NPO-OUTBOUND-QTY     PIC S9(07) COMP VALUE ZERO.
008400         10  WS-NPO-ADJUST-QTY       PIC S9(07) COMP VALUE ZERO.
008500
008600 01  WS-GROUP-COUNTERS.
008700     05  WS-MVT-COUNT                PIC 9(04) COMP VALUE ZERO.
008800     05  WS-NPO-COUNT                PIC 9(04) COMP VALUE ZERO.
008900     05  FILLER                      PIC X(08).
009000
009100 01  WS-GROUP-COUNTERS-ALT REDEFINES WS-GROUP-COUNTERS
009200                             PIC X(16).
009300
009400 01  WS-SCAN-SWITCHES.
009500     05  WS-FOUND-SWITCH             PIC X(01) VALUE 'N'.
009600         88  WS-GROUP-FOUND              VALUE 'Y'.
009700
009800 01  WS-SCAN-SWITCHES-ALT REDEFINES WS-SCAN-SWITCHES
009900                             PIC X(01).
010000
010100 01  WS-DATE-KEY                     PIC X(10).
010200
010300 01  WS-DATE-KEY-VIEW REDEFINES WS-DATE-KEY.
010400     05  WS-DATE-KEY-YEAR            PIC X(04).
010500     05  FILLER                      PIC X(06).
010600*----------------------------------------------------------------*
010700 LINKAGE SECTION.
010800 01  LK-RUN-TIMESTAMP                PIC X(26).
010900
011000 01  LK-ROW-COUNT                    PIC 9(04) COMP.
011100
011200 01  LK-ROW-TABLE.
011300     05  LK-ROW-ENTRY                OCCURS 500 TIMES
011400                                     INDEXED BY LK-ROW-IDX
011500                                     PIC X(300).
011600
011700 01  LK-MOVEMENT-COUNT               PIC 9(04) COMP.
011800 01  LK-MOVEMENT-TABLE.
011900     05  LK-MOVEMENT-ENTRY           OCCURS 200 TIMES
012000                                     INDEXED BY LK-MVT-IDX
012100                                     PIC X(130).
012200
012300 01  LK-NET-POSITION-COUNT           PIC 9(04) COMP.
012400 01  LK-NET-POSITION-TABLE.
012500     05  LK-NET-POSITION-ENTRY       OCCURS 150 TIMES
012600                                     INDEXED BY LK-NPO-IDX
012700                                     PIC X(120).
012800*----------------------------------------------------------------*
012900 PROCEDURE DIVISION USING LK-RUN-TIMESTAMP
013000                          LK-ROW-COUNT
013100                          LK-ROW-TABLE
013200                          LK-MOVEMENT-COUNT
013300                          LK-MOVEMENT-TABLE
013400                          LK-NET-POSITION-COUNT
013500                          LK-NET-POSITION-TABLE.
013600*----------------------------------------------------------------*
013700 0000-INVAGG0-MAIN.
013800
013900     MOVE ZERO TO WS-MVT-COUNT WS-NPO-COUNT
014000         LK-MOVEMENT-COUNT LK-NET-POSITION-COUNT.
014100
014200     PERFORM 2000-MOVEMENT-SUMMARY THRU 2000-MOVEMENT-SUMMARY-FIN.
014300     PERFORM 3000-NET-POSITION THRU 3000-NET-POSITION-FIN.
014400     GOBACK.
014500*----------------------------------------------------------------*
014600*    INVENTORY-MOVEMENT-SUMMARY                                  *
014700*----------------------------------------------------------------*
014800 2000-MOVEMENT-SUMMARY.
014900
015000     PERFORM 2100-ACCUM-MVT-ROW THRU 2100-ACCUM-MVT-ROW-FIN
015100         VARYING LK-ROW-IDX FROM 1 BY 1
015200         UNTIL LK-ROW-IDX > LK-ROW-COUNT.
015300
015400     PERFORM 2200-FINISH-MVT-GROUP THRU 2200-FINISH-MVT-GROUP-FIN
015500         VARYING WS-MVT-IDX FROM 1 BY 1
015600         UNTIL WS-MVT-IDX > WS-MVT-COUNT.
015700
015800     MOVE WS-MVT-COUNT TO LK-MOVEMENT-COUNT.
015900
016000 2000-MOVEMENT-SUMMARY-FIN.
016100     EXIT.
016200*----------------------------------------------------------------*
016300 2100-ACCUM-MVT-ROW.
016400
016500     MOVE LK-ROW-ENTRY(LK-ROW-IDX) TO WS-SCRATCH-RECORD.
016600     MOVE MVT-TIMESTAMP(1:10) OF WS-SCRATCH-RECORD
016700         TO WS-DATE-KEY.
016800
016900     MOVE 'N' TO WS-FOUND-SWITCH.
017000     PERFORM 2110-SCAN-MVT-GROUPS THRU 2110-SCAN-MVT-GROUPS-FIN
017100         VARYING WS-MVT-IDX FROM 1 BY 1
017200         UNTIL WS-MVT-IDX > WS-MVT-COUNT.
017300
017400     IF NOT WS-GROUP-FOUND
017500         ADD 1 TO WS-MVT-COUNT
017600         SET WS-MVT-IDX TO WS-MVT-COUNT
017700         MOVE WS-DATE-KEY       TO WS-MVT-DATE(WS-MVT-IDX)
017800         MOVE MVT-PRODUCT-ID OF WS-SCRATCH-RECORD
017900             TO WS-MVT-PRODUCT-ID(WS-MVT-IDX)
018000         MOVE MVT-PRODUCT-NAME OF WS-SCRATCH-RECORD
018100             TO WS-MVT-PRODUCT-NAME(WS-MVT-IDX)
018200         MOVE MVT-WAREHOUSE-ID OF WS-SCRATCH-RECORD
018300             TO WS-MVT-WAREHOUSE-ID(WS-MVT-IDX)
018400         MOVE MVT-MOVEMENT-TYPE OF WS-SCRATCH-RECORD
018500             TO WS-MVT-MOVEMENT-TYPE(WS-MVT-IDX)
018600     END-IF.
018700
018800     ADD MVT-QUANTITY OF WS-SCRATCH-RECORD
018900         TO WS-MVT-TOTAL-QTY(WS-MVT-IDX).
019000     ADD MVT-UNIT-COST OF WS-SCRATCH-RECORD
019100         TO WS-MVT-TOTAL-COST(WS-MVT-IDX).
019200     ADD 1 TO WS-MVT-MOVEMENT-COUNT(WS-MVT-IDX).
019300
019400 2100-ACCUM-MVT-ROW-FIN.
019500     EXIT.
019600*----------------------------------------------------------------*
019700 2110-SCAN-MVT-GROUPS.
019800
019900     IF WS-MVT-DATE(WS-MVT-IDX)          = WS-DATE-KEY
020000         AND WS-MVT-PRODUCT-ID(WS-MVT-IDX)
020100             = MVT-PRODUCT-ID OF WS-SCRATCH-RECORD
020200         AND WS-MVT-WAREHOUSE-ID(WS-MVT-IDX)
020300             = MVT-WAREHOUSE-ID OF WS-SCRATCH-RECORD
020400         AND WS-MVT-MOVEMENT-TYPE(WS-MVT-IDX)
020500             = MVT-MOVEMENT-TYPE OF WS-SCRATCH-RECORD
020600         MOVE 'Y' TO WS-FOUND-SWITCH
020700     END-IF.
020800
020900 2110-SCAN-MVT-GROUPS-FIN.
021000     EXIT.
021100*----------------------------------------------------------------*
021200 2200-FINISH-MVT-GROUP.
021300
021400     MOVE WS-MVT-DATE(WS-MVT-IDX)          TO GIM-DATE.
021500     MOVE WS-MVT-PRODUCT-ID(WS-MVT-IDX)    TO GIM-PRODUCT-ID.
021600     MOVE WS-MVT-PRODUCT-NAME(WS-MVT-IDX)  TO GIM-PRODUCT-NAME.
021700     MOVE WS-MVT-WAREHOUSE-ID(WS-MVT-IDX)  TO GIM-WAREHOUSE-ID.
021800     MOVE WS-MVT-MOVEMENT-TYPE(WS-MVT-IDX) TO GIM-MOVEMENT-TYPE.
021900     MOVE WS-MVT-TOTAL-QTY(WS-MVT-IDX)     TO GIM-TOTAL-QUANTITY.
022000     MOVE WS-MVT-TOTAL-COST(WS-MVT-IDX)    TO GIM-TOTAL-COST.
022100     MOVE WS-MVT-MOVEMENT-COUNT(WS-MVT-IDX) TO GIM-MOVEMENT-COUNT.
022200     MOVE LK-RUN-TIMESTAMP TO GIM-GENERATED-AT.
022300     MOVE GLD-INV-MOVEMENT TO LK-MOVEMENT-ENTRY(WS-MVT-IDX).
022400
022500 2200-FINISH-MVT-GROUP-FIN.
022600     EXIT.
022700*----------------------------------------------------------------*
022800*    INVENTORY-NET-POSITION                                      *
022900*----------------------------------------------------------------*
023000 3000-NET-POSITION.
023100
023200     PERFORM 3100-ACCUM-NPO-ROW THRU 3100-ACCUM-NPO-ROW-FIN
023300         VARYING LK-ROW-IDX FROM 1 BY 1
023400         UNTIL LK-ROW-IDX > LK-ROW-COUNT.
023500
023600     PERFORM 3200-FINISH-NPO-GROUP THRU 3200-FINISH-NPO-GROUP-FIN
023700         VARYING WS-NPO-IDX FROM 1 BY 1
023800         UNTIL WS-NPO-IDX > WS-NPO-COUNT.
023900
024000     MOVE WS-NPO-COUNT TO LK-NET-POSITION-COUNT.
024100
024200 3000-NET-POSITION-FIN.
024300     EXIT.
024400*----------------------------------------------------------------*
024500 3100-ACCUM-NPO-ROW.
024600
024700     MOVE LK-ROW-ENTRY(LK-ROW-IDX) TO WS-SCRATCH-RECORD.
024800     MOVE MVT-TIMESTAMP(1:10) OF WS-SCRATCH-RECORD
024900         TO WS-DATE-KEY.
025000
025100     MOVE 'N' TO WS-FOUND-SWITCH.
025200     PERFORM 3110-SCAN-NPO-GROUPS THRU 3110-SCAN-NPO-GROUPS-FIN
025300         VARYING WS-NPO-IDX FROM 1 BY 1
025400         UNTIL WS-NPO-IDX > WS-NPO-COUNT.
025500
025600     IF NOT WS-GROUP-FOUND
025700         ADD 1 TO WS-NPO-COUNT
025800         SET WS-NPO-IDX TO WS-NPO-COUNT
025900         MOVE WS-DATE-KEY      TO WS-NPO-DATE(WS-NPO-IDX)
026000         MOVE MVT-PRODUCT-ID OF WS-SCRATCH-RECORD
026100             TO WS-NPO-PRODUCT-ID(WS-NPO-IDX)
026200         MOVE MVT-PRODUCT-NAME OF WS-SCRATCH-RECORD
026300             TO WS-NPO-PRODUCT-NAME(WS-NPO-IDX)
026400         MOVE MVT-WAREHOUSE-ID OF WS-SCRATCH-RECORD
026500             TO WS-NPO-WAREHOUSE-ID(WS-NPO-IDX)
026600     END-IF.
026700
026800     EVALUATE TRUE
026900         WHEN MVT-TYPE-INBOUND OF WS-SCRATCH-RECORD
027000             ADD MVT-QUANTITY OF WS-SCRATCH-RECORD
027100                 TO WS-NPO-INBOUND-QTY(WS-NPO-IDX)
027200         WHEN MVT-TYPE-OUTBOUND OF WS-SCRATCH-RECORD
027300             ADD MVT-QUANTITY OF WS-SCRATCH-RECORD
027400                 TO WS-NPO-OUTBOUND-QTY(WS-NPO-IDX)
027500         WHEN MVT-TYPE-ADJUSTMENT OF WS-SCRATCH-RECORD
027600             ADD MVT-QUANTITY OF WS-SCRATCH-RECORD
027700                 TO WS-NPO-ADJUST-QTY(WS-NPO-IDX)
027800     END-EVALUATE.
027900
028000 3100-ACCUM-NPO-ROW-FIN.
028100     EXIT.
028200*----------------------------------------------------------------*
028300 3110-SCAN-NPO-GROUPS.
028400
028500     IF WS-NPO-DATE(WS-NPO-IDX)          = WS-DATE-KEY
028600         AND WS-NPO-PRODUCT-ID(WS-NPO-IDX)
028700             = MVT-PRODUCT-ID OF WS-SCRATCH-RECORD
028800         AND WS-NPO-WAREHOUSE-ID(WS-NPO-IDX)
028900             = MVT-WAREHOUSE-ID OF WS-SCRATCH-RECORD
029000         MOVE 'Y' TO WS-FOUND-SWITCH
029100     END-IF.
029200
029300 3110-SCAN-NPO-GROUPS-FIN.
029400     EXIT.
029500*----------------------------------------------------------------*
029600 3200-FINISH-NPO-GROUP.
029700
029800     MOVE WS-NPO-DATE(WS-NPO-IDX)         TO GNP-DATE.
029900     MOVE WS-NPO-PRODUCT-ID(WS-NPO-IDX)   TO GNP-PRODUCT-ID.
030000     MOVE WS-NPO-PRODUCT-NAME(WS-NPO-IDX) TO GNP-PRODUCT-NAME.
030100     MOVE WS-NPO-WAREHOUSE-ID(WS-NPO-IDX) TO GNP-WAREHOUSE-ID.
030200     MOVE WS-NPO-INBOUND-QTY(WS-NPO-IDX)  TO GNP-INBOUND-QTY.
030300     MOVE WS-NPO-OUTBOUND-QTY(WS-NPO-IDX) TO GNP-OUTBOUND-QTY.
030400     MOVE WS-NPO-ADJUST-QTY(WS-NPO-IDX)   TO GNP-ADJUSTMENT-QTY.
030500
030600     COMPUTE GNP-NET-POSITION =
030700         WS-NPO-INBOUND-QTY(WS-NPO-IDX) -
030800         WS-NPO-OUTBOUND-QTY(WS-NPO-IDX).
030900
031000     MOVE LK-RUN-TIMESTAMP TO GNP-GENERATED-AT.
031100     MOVE GLD-INV-NET-POSITION
031200         TO LK-NET-POSITION-ENTRY(WS-NPO-IDX).
031300
031400 3200-FINISH-NPO-GROUP-FIN.
031500     EXIT.
