000100******************************************************************
000200*    EVNTREC - CUSTOMER CLICKSTREAM EVENT RECORD (BRONZE/SILVER) *
000300*    SAME SHARED-TRAILER CONVENTION AS SALESREC.  RECORD LENGTH  *
000400*    300.                                                        *
000500*    HIST: 2024-02-06 RBAL  INITIAL COPYBOOK CUT FROM TP-0118.   *
000600******************************************************************
000700 01  EVT-RECORD.
000800     05  EVT-EVENT-ID            PIC X(36).
000900     05  EVT-TIMESTAMP           PIC X(26).
001000     05  EVT-CUSTOMER-ID         PIC X(09).
001100     05  EVT-SESSION-ID          PIC X(36).
001200     05  EVT-EVENT-TYPE          PIC X(12).
001300         88  EVT-TYPE-LOGIN          VALUE 'login'.
001400         88  EVT-TYPE-BROWSE         VALUE 'browse'.
001500         88  EVT-TYPE-ADD-TO-CART    VALUE 'add_to_cart'.
001600         88  EVT-TYPE-CHECKOUT       VALUE 'checkout'.
001700         88  EVT-TYPE-LOGOUT         VALUE 'logout'.
001800     05  EVT-PRODUCT-ID          PIC X(08).
001900     05  EVT-PAGE-URL            PIC X(30).
002000     05  EVT-DEVICE-TYPE         PIC X(08).
002100         88  EVT-DEV-DESKTOP         VALUE 'desktop'.
002200         88  EVT-DEV-MOBILE          VALUE 'mobile'.
002300         88  EVT-DEV-TABLET          VALUE 'tablet'.
002400*    ---------------- SILVER AUDIT EXTENSION ------------------- *
002500     05  EVT-IS-VALID            PIC X(01).
002600         88  EVT-ROW-VALID           VALUE 'Y'.
002700         88  EVT-ROW-INVALID         VALUE 'N'.
002800     05  EVT-VALIDATION-ERRORS   PIC X(80).
002900     05  EVT-PROCESSED-AT        PIC X(26).
003000     05  FILLER                  PIC X(28).
