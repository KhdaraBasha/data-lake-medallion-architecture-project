000100******************************************************************
000200*    GLDACT - GOLD-LAYER CUSTOMER ACTIVITY SUMMARY RECORD,       *
000300*    WRITTEN BY EVTAGG0, READ/WRITTEN STRUCTURALLY BY SLVRGOLD'S *
000400*    GOLD-ACTIVITY-OUT FD.                                       *
000500*    HIST: 2024-02-09 RBAL  INITIAL CUT (AS PART OF GOLDEVNT).  *
000600*          2024-07-22 NBER  SPLIT OUT OF GOLDEVNT - ONE RECORD  *
000700*                           PER COPYBOOK, SAME CONVENTION AS    *
000800*                           SALESREC/EVNTREC/MVTREC (REQ DL-1023)*
000900******************************************************************
001000 01  GLD-CUST-ACTIVITY.
001100     05  GCA-DATE                PIC X(10).
001200     05  GCA-EVENT-TYPE          PIC X(12).
001300     05  GCA-EVENT-COUNT         PIC 9(07).
001400     05  GCA-UNIQUE-CUSTOMERS    PIC 9(07).
001500     05  GCA-UNIQUE-SESSIONS     PIC 9(07).
001600     05  GCA-GENERATED-AT        PIC X(26).
001700     05  FILLER                  PIC X(11).
