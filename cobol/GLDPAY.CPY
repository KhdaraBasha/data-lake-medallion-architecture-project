000100******************************************************************
000200*    GLDPAY - GOLD-LAYER PAYMENT METHOD SUMMARY RECORD, WRITTEN  *
000300*    BY SLSAGG0, READ/WRITTEN STRUCTURALLY BY SLVRGOLD'S GOLD-   *
000400*    PAYMENT-OUT FD.                                             *
000500*    HIST: 2024-02-09 RBAL  INITIAL CUT (AS PART OF GOLDSALE).  *
000600*          2024-07-22 NBER  SPLIT OUT OF GOLDSALE - ONE RECORD  *
000700*                           PER COPYBOOK, SAME CONVENTION AS    *
000800*                           SALESREC/EVNTREC/MVTREC (REQ DL-1023)*
000900******************************************************************
001000 01  GLD-PAYMENT-METHOD.
001100     05  GPM-DATE                PIC X(10).
001200     05  GPM-PAYMENT-METHOD      PIC X(15).
001300     05  GPM-PAYMENT-REVENUE     PIC 9(09)V99.
001400     05  GPM-PAYMENT-COUNT       PIC 9(07).
001500     05  GPM-GENERATED-AT        PIC X(26).
001600     05  FILLER                  PIC X(11).
