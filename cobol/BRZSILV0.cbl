000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     BRZSILV0.
000300 AUTHOR.         R. GARRIDO.
000400 INSTALLATION.   RETAIL SYSTEMS DIVISION - BATCH SCHEDULING.
000500 DATE-WRITTEN.   06/02/89.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900* CHANGE LOG
001000*   06/02/89 RGAR  ORIG - NIGHTLY CONSOLIDATION OF RAW TRANSACTION
001100*                        EXTRACTS INTO THE VALIDATED STAGING FILE
001200*                        (REQ TEST-0012).
001300*   03/15/91 RBAL  ADDED SECOND EXTRACT FEED (TERMINAL LOG).
001400*   08/09/94 CPER  ADDED THIRD EXTRACT FEED (WAREHOUSE MOVEMENTS).
001500*   09/18/98 RGAR  Y2K REMEDIATION - TIMESTAMPS MOVED TO 4-DIGIT
001600*                        YEAR, ISO TEXT FORMAT (REQ Y2K-0121).
001700*   02/27/04 SURD  REPLACED OPERATOR "FILES PROCESSED TODAY" CARD
001800*                        WITH A PERSISTENT PROCESSED-STATE LEDGER
001900*                        (REQ OPS-0251).
002000*   07/30/11 NBER  ADDED DUPLICATE-RECORD DETECTION ACROSS ALL
002100*                        THREE EXTRACT FEEDS (REQ QA-0140).
002200*   02/14/24 RBAL  REBUILT AS THE BRONZE-TO-SILVER DRIVER FOR THE
002300*                        MEDALLION STAGED RELOAD (REQ DL-1001).
002400*                        CALLS SLSCLN0/EVTCLN0/INVCLN0 PER DOMAIN
002500*                        INSTEAD OF THE OLD IN-LINE EDIT LOGIC.
002600*   03/01/24 RBAL  STRUCTURED EVERY LOOP AS A NAMED PARAGRAPH
002700*                        RANGE PER SHOP STANDARD - NO IN-LINE
002800*                        PERFORM BLOCKS (REQ DL-1004).
002900*   05/09/24 NBER  ADDED END-OF-RUN DOMAIN ROLLUP BANNER SO THE
003000*                        OPERATOR LOG SHOWS WHICH DOMAINS ACTUALLY
003100*                        HAD NEW BATCHES WITHOUT SCROLLING BACK
003200*                        THROUGH ALL THREE SECTIONS (REQ DL-1014).
003300******************************************************************
003400* FOR EACH OF THE THREE RETAIL DOMAINS, IN ORDER (SALES, CUSTOMER
003500* EVENTS, INVENTORY MOVEMENTS): READS THE DOMAIN'S BRONZE CATALOG
003600* LEDGER TO FIND BATCHES NOT YET RECORDED IN THE PROCESSED-STATE
003700* LEDGER, PULLS THOSE ROWS FROM THE GROWING BRONZE FEED IN FILE
003800* ORDER, CALLS THE DOMAIN'S CLEANSER SUBPROGRAM TO DEDUP AND
003900* VALIDATE THEM, APPENDS THE RESULT (VALID AND INVALID ROWS ALIKE)
004000* TO THE DOMAIN'S SILVER FEED, AND RECORDS THE NEWLY HANDLED
004100* BATCHES IN THE PROCESSED-STATE LEDGER SO THE NEXT RUN SKIPS
004200* THEM.
004300******************************************************************
004400*----------------------------------------------------------------*
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200
005300     SELECT SALES-BRONZE-IN ASSIGN TO SALESBRZ
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS FS-SALES-BRONZE.
005600     SELECT SALES-CATALOG-IN ASSIGN TO SALESCAT
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS FS-SALES-CATALOG.
005900     SELECT SALES-PROCSTAT ASSIGN TO SALESPRC
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS FS-SALES-PROCSTAT.
006200     SELECT SALES-SILVER-OUT ASSIGN TO SALESSLV
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS FS-SALES-SILVER.
006500
006600     SELECT EVENTS-BRONZE-IN ASSIGN TO EVNTSBRZ
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS FS-EVENTS-BRONZE.
006900     SELECT EVENTS-CATALOG-IN ASSIGN TO EVNTSCAT
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS IS FS-EVENTS-CATALOG.
007200     SELECT EVENTS-PROCSTAT ASSIGN TO EVNTSPRC
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS IS FS-EVENTS-PROCSTAT.
007500     SELECT EVENTS-SILVER-OUT ASSIGN TO EVNTSSLV
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS IS FS-EVENTS-SILVER.
007800
007900     SELECT INVENTORY-BRONZE-IN ASSIGN TO INVTSBRZ
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS IS FS-INVENTORY-BRONZE.
008200     SELECT INVENTORY-CATALOG-IN ASSIGN TO INVTSCAT
008300         ORGANIZATION IS LINE SEQUENTIAL
008400         FILE STATUS IS FS-INVENTORY-CATALOG.
008500     SELECT INVENTORY-PROCSTAT ASSIGN TO INVTSPRC
008600         ORGANIZATION IS LINE SEQUENTIAL
008700         FILE STATUS IS FS-INVENTORY-PROCSTAT.
008800     SELECT INVENTORY-SILVER-OUT ASSIGN TO INVTSSLV
008900         ORGANIZATION IS LINE SEQUENTIAL
009000         FILE STATUS IS FS-INVENTORY-SILVER.
009100*----------------------------------------------------------------*
009200 DATA DIVISION.
009300 FILE SECTION.
009400
009500 FD  SALES-BRONZE-IN.
009600     COPY SALESREC.
009700 FD  SALES-CATALOG-IN.
009800     COPY BATCHCTL.
009900 FD  SALES-PROCSTAT.
010000     COPY PROCSTAT.
010100 FD  SALES-SILVER-OUT.
010200 01  WS-SALES-SILVER-REC         PIC X(300).
010300
010400 FD  EVENTS-BRONZE-IN.
010500     COPY EVNTREC.
010600 FD  EVENTS-CATALOG-IN.
010700     COPY BATCHCTL.
010800 FD  EVENTS-PROCSTAT.
010900     COPY PROCSTAT.
011000 FD  EVENTS-SILVER-OUT.
011100 01  WS-EVENTS-SILVER-REC        PIC X(300).
011200
011300 FD  INVENTORY-BRONZE-IN.
011400     COPY MVTREC.
011500 FD  INVENTORY-CATALOG-IN.
011600     COPY BATCHCTL.
011700 FD  INVENTORY-PROCSTAT.
011800     COPY PROCSTAT.
011900 FD  INVENTORY-SILVER-OUT.
012000 01  WS-INVENTORY-SILVER-REC     PIC X(300).
012100*----------------------------------------------------------------*
012200 WORKING-STORAGE SECTION.
012300*----------------------------------------------------------------*
012400 01  FS-STATUS-GROUP.
012500     05  FS-SALES-BRONZE         PIC X(02).
012600         88  FS-SLSBRZ-EOF           VALUE '10'.
012700     05  FS-SALES-CATALOG        PIC X(02).
012800         88  FS-SLSCAT-EOF           VALUE '10'.
012900     05  FS-SALES-PROCSTAT       PIC X(02).
013000         88  FS-SLSPRC-EOF           VALUE '10'.
013100     05  FS-SALES-SILVER         PIC X(02).
013200     05  FS-EVENTS-BRONZE        PIC X(02).
013300         88  FS-EVTBRZ-EOF           VALUE '10'.
013400     05  FS-EVENTS-CATALOG       PIC X(02).
013500         88  FS-EVTCAT-EOF           VALUE '10'.
013600     05  FS-EVENTS-PROCSTAT      PIC X(02).
013700         88  FS-EVTPRC-EOF           VALUE '10'.
013800     05  FS-EVENTS-SILVER        PIC X(02).
013900     05  FS-INVENTORY-BRONZE     PIC X(02).
014000         88  FS-INVBRZ-EOF           VALUE '10'.
014100     05  FS-INVENTORY-CATALOG    PIC X(02).
014200         88  FS-INVCAT-EOF           VALUE '10'.
014300     05  FS-INVENTORY-PROCSTAT   PIC X(02).
014400         88  FS-INVPRC-EOF           VALUE '10'.
014500     05  FS-INVENTORY-SILVER     PIC X(02).
014600     05  FILLER                  PIC X(04).
014700*----------------------------------------------------------------*
014800*    SALES WORKING AREAS                                         *
014900*----------------------------------------------------------------*
015000 01  WS-SLS-PROCESSED-TABLE.
015100     05  WS-SLS-PROCESSED-ENTRY  OCCURS 200 TIMES
015200                                 INDEXED BY WS-SLS-PROC-IDX
015300                                 PIC X(20).
015400 01  WS-SLS-PROC-COUNTERS.
015500     05  WS-SLS-PROCESSED-COUNT  PIC 9(04) COMP VALUE ZERO.
015600     05  FILLER                  PIC X(06).
015700
015800 01  WS-SLS-ROW-TABLE.
015900     05  WS-SLS-ROW-ENTRY        OCCURS 500 TIMES
016000                                 INDEXED BY WS-SLS-ROW-IDX
016100                                 PIC X(300).
016200
016300 01  WS-SLS-NEWBATCH-TABLE.
016400     05  WS-SLS-NEWBATCH-ENTRY   OCCURS 50 TIMES
016500                                 INDEXED BY WS-SLS-NB-IDX
016600                                 PIC X(20).
016700
016800 01  WS-SLS-COUNTERS.
016900     05  WS-SLS-ROW-COUNT        PIC 9(04) COMP VALUE ZERO.
017000     05  WS-SLS-NEWBATCH-COUNT   PIC 9(02) COMP VALUE ZERO.
017100     05  FILLER                  PIC X(06).
017200
017300 01  WS-SLS-CONTROL-COUNTS.
017400     05  WS-SLS-DUPS-REMOVED     PIC 9(04) COMP VALUE ZERO.
017500     05  WS-SLS-VALID-COUNT      PIC 9(04) COMP VALUE ZERO.
017600     05  WS-SLS-INVALID-COUNT    PIC 9(04) COMP VALUE ZERO.
017700     05  FILLER                  PIC X(06).
017800
017900 01  WS-SLS-SWITCHES.
018000     05  WS-SLS-BATCH-FOUND      PIC X(01) VALUE 'N'.
018100         88  WS-SLS-BATCH-WAS-FOUND  VALUE 'Y'.
018200*----------------------------------------------------------------*
018300*    EVENTS WORKING AREAS                                        *
018400*----------------------------------------------------------------*
018500 01  WS-EVT-PROCESSED-TABLE.
018600     05  WS-EVT-PROCESSED-ENTRY  OCCURS 200 TIMES
018700                                 INDEXED BY WS-EVT-PROC-IDX
018800                                 PIC X(20).
018900 01  WS-EVT-PROC-COUNTERS.
019000     05  WS-EVT-PROCESSED-COUNT  PIC 9(04) COMP VALUE ZERO.
019100     05  FILLER                  PIC X(06).
019200
019300 01  WS-EVT-ROW-TABLE.
019400     05  WS-EVT-ROW-ENTRY        OCCURS 500 TIMES
019500                                 INDEXED BY WS-EVT-ROW-IDX
019600                                 PIC X(300).
019700
019800 01  WS-EVT-NEWBATCH-TABLE.
019900     05  WS-EVT-NEWBATCH-ENTRY   OCCURS 50 TIMES
020000                                 INDEXED BY WS-EVT-NB-IDX
020100                                 PIC X(20).
020200
020300 01  WS-EVT-COUNTERS.
020400     05  WS-EVT-ROW-COUNT        PIC 9(04) COMP VALUE ZERO.
020500     05  WS-EVT-NEWBATCH-COUNT   PIC 9(02) COMP VALUE ZERO.
020600     05  FILLER                  PIC X(06).
020700
020800 01  WS-EVT-CONTROL-COUNTS.
020900     05  WS-EVT-DUPS-REMOVED     PIC 9(04) COMP VALUE ZERO.
021000     05  WS-EVT-VALID-COUNT      PIC 9(04) COMP VALUE ZERO.
021100     05  WS-EVT-INVALID-COUNT    PIC 9(04) COMP VALUE ZERO.
021200     05  FILLER                  PIC X(06).
021300
021400 01  WS-EVT-SWITCHES.
021500     05  WS-EVT-BATCH-FOUND      PIC X(01) VALUE 'N'.
021600         88  WS-EVT-BATCH-WAS-FOUND  VALUE 'Y'.
021700*----------------------------------------------------------------*
021800*    INVENTORY WORKING AREAS                                     *
021900*----------------------------------------------------------------*
022000 01  WS-INV-PROCESSED-TABLE.
022100     05  WS-INV-PROCESSED-ENTRY  OCCURS 200 TIMES
022200                                 INDEXED BY WS-INV-PROC-IDX
022300                                 PIC X(20).
022400 01  WS-INV-PROC-COUNTERS.
022500     05  WS-INV-PROCESSED-COUNT  PIC 9(04) COMP VALUE ZERO.
022600     05  FILLER                  PIC X(06).
022700
022800 01  WS-INV-ROW-TABLE.
022900     05  WS-INV-ROW-ENTRY        OCCURS 500 TIMES
023000                                 INDEXED BY WS-INV-ROW-IDX
023100                                 PIC X(300).
023200
023300 01  WS-INV-NEWBATCH-TABLE.
023400     05  WS-INV-NEWBATCH-ENTRY   OCCURS 50 TIMES
023500                                 INDEXED BY WS-INV-NB-IDX
023600                                 PIC X(20).
023700
023800 01  WS-INV-COUNTERS.
023900     05  WS-INV-ROW-COUNT        PIC 9(04) COMP VALUE ZERO.
024000     05  WS-INV-NEWBATCH-COUNT   PIC 9(02) COMP VALUE ZERO.
024100     05  FILLER                  PIC X(06).
024200
024300 01  WS-INV-CONTROL-COUNTS.
024400     05  WS-INV-DUPS-REMOVED     PIC 9(04) COMP VALUE ZERO.
024500     05  WS-INV-VALID-COUNT      PIC 9(04) COMP VALUE ZERO.
024600     05  WS-INV-INVALID-COUNT    PIC 9(04) COMP VALUE ZERO.
024700     05  FILLER                  PIC X(06).
024800
024900 01  WS-INV-SWITCHES.
025000     05  WS-INV-BATCH-FOUND      PIC X(01) VALUE 'N'.
025100         88  WS-INV-BATCH-WAS-FOUND  VALUE 'Y'.
025200*----------------------------------------------------------------*
025300*    SHARED TIMESTAMP / MISC                                     *
025400*----------------------------------------------------------------*
025500 01  WS-CURRENT-DATE-FIELDS.
025600     05  WS-CURRENT-DATE.
025700         10  WS-CURRENT-YEAR     PIC 9(04).
025800         10  WS-CURRENT-MONTH    PIC 9(02).
025900         10  WS-CURRENT-DAY      PIC 9(02).
026000     05  WS-CURRENT-TIME.
026100         10  WS-CURRENT-HOURS    PIC 9(02).
026200         10  WS-CURRENT-MINUTE   PIC 9(02).
026300         10  WS-CURRENT-SECOND   PIC 9(02).
026400         10  WS-CURRENT-HUNDRTH  PIC 9(02).
026500     05  FILLER                  PIC X(09).
026600
026700 01  WS-CURRENT-DATE-NUM REDEFINES WS-CURRENT-DATE-FIELDS.
026800     05  WS-CDN-DATE-PART        PIC 9(08).
026900     05  WS-CDN-TIME-PART        PIC 9(08).
027000     05  FILLER                  PIC X(09).
027100
027200*    END-OF-RUN ROLLUP - ONE SLOT PER DOMAIN THAT ACTUALLY HAD A
027300*    NEW BATCH THIS RUN, FILLED IN AS EACH DOMAIN SECTION RUNS.
027400 01  WS-CTL-TOTALS-GROUP.
027500     05  WS-CTL-DOMAIN-COUNT     PIC 9(02) COMP VALUE ZERO.
027600     05  WS-CTL-DOMAIN-TABLE     OCCURS 3 TIMES PIC X(08).
027700
027800 01  WS-CTL-TOTALS-ALT REDEFINES WS-CTL-TOTALS-GROUP
027900                             PIC X(26).
028000
028100 01  WS-RUN-TIMESTAMP.
028200     05  WS-RUN-DATE.
028300         10  WS-RUN-YEAR         PIC 9(04).
028400         10  FILLER              PIC X VALUE '-'.
028500         10  WS-RUN-MONTH        PIC 9(02).
028600         10  FILLER              PIC X VALUE '-'.
028700         10  WS-RUN-DAY          PIC 9(02).
028800     05  FILLER                  PIC X VALUE 'T'.
028900     05  WS-RUN-HOUR             PIC 9(02).
029000     05  FILLER                  PIC X VALUE ':'.
029100     05  WS-RUN-MINUTE           PIC 9(02).
029200     05  FILLER                  PIC X VALUE ':'.
029300     05  WS-RUN-SECOND           PIC 9(02).
029400     05  FILLER                  PIC X VALUE '.'.
029500     05  WS-RUN-MICROS           PIC 9(06) VALUE ZERO.
029600
029700 01  WS-RUN-TIMESTAMP-ALT REDEFINES WS-RUN-TIMESTAMP
029800                             PIC X(26).
029900*----------------------------------------------------------------*
030000 PROCEDURE DIVISION.
030100*----------------------------------------------------------------*
030200 0000-BRZSILV0-MAIN.
030300
030400     PERFORM 1000-INITIALIZE THRU 1000-INITIALIZE-FIN.
030500     PERFORM 2000-PROCESS-SALES THRU 2000-PROCESS-SALES-FIN.
030600     PERFORM 3000-PROCESS-EVENTS THRU 3000-PROCESS-EVENTS-FIN.
030700     PERFORM 4000-PROCESS-INVENTORY
030800         THRU 4000-PROCESS-INVENTORY-FIN.
030900     PERFORM 5000-DOMAIN-ROLLUP THRU 5000-DOMAIN-ROLLUP-FIN.
031000     STOP RUN.
031100*----------------------------------------------------------------*
031200 1000-INITIALIZE.
031300
031400     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
031500     ACCEPT WS-CURRENT-TIME FROM TIME.
031600     MOVE WS-CURRENT-YEAR   TO WS-RUN-YEAR.
031700     MOVE WS-CURRENT-MONTH  TO WS-RUN-MONTH.
031800     MOVE WS-CURRENT-DAY    TO WS-RUN-DAY.
031900     MOVE WS-CURRENT-HOURS  TO WS-RUN-HOUR.
032000     MOVE WS-CURRENT-MINUTE TO WS-RUN-MINUTE.
032100     MOVE WS-CURRENT-SECOND TO WS-RUN-SECOND.
032200
032300 1000-INITIALIZE-FIN.
032400     EXIT.
032500*----------------------------------------------------------------*
032600*    SALES DOMAIN                                                *
032700*----------------------------------------------------------------*
032800 2000-PROCESS-SALES.
032900
033000     PERFORM 2100-LOAD-SALES-PROCESSED
033100         THRU 2100-LOAD-SALES-PROCESSED-FIN.
033200
033300     MOVE ZERO TO WS-SLS-ROW-COUNT WS-SLS-NEWBATCH-COUNT.
033400
033500     OPEN INPUT SALES-BRONZE-IN.
033600     OPEN INPUT SALES-CATALOG-IN.
033700
033800     PERFORM 2200-READ-SALES-CATALOG
033900         THRU 2200-READ-SALES-CATALOG-FIN
034000         UNTIL FS-SLSCAT-EOF.
034100
034200     CLOSE SALES-BRONZE-IN.
034300     CLOSE SALES-CATALOG-IN.
034400
034500     IF WS-SLS-ROW-COUNT = ZERO
034600         DISPLAY 'BRZSILV0 - SALES: NO UNPROCESSED BATCHES'
034700     ELSE
034800         CALL 'SLSCLN0' USING WS-RUN-TIMESTAMP-ALT
034900             WS-SLS-ROW-COUNT
035000             WS-SLS-ROW-TABLE
035100             WS-SLS-CONTROL-COUNTS
035200
035300         OPEN EXTEND SALES-SILVER-OUT
035400         PERFORM 2300-WRITE-SALES-SILVER-ROW
035500             THRU 2300-WRITE-SALES-SILVER-ROW-FIN
035600             VARYING WS-SLS-ROW-IDX FROM 1 BY 1
035700             UNTIL WS-SLS-ROW-IDX > WS-SLS-ROW-COUNT.
035800         CLOSE SALES-SILVER-OUT
035900
036000         OPEN EXTEND SALES-PROCSTAT
036100         PERFORM 2350-WRITE-SALES-PROCSTAT-ROW
036200             THRU 2350-WRITE-SALES-PROCSTAT-ROW-FIN
036300             VARYING WS-SLS-NB-IDX FROM 1 BY 1
036400             UNTIL WS-SLS-NB-IDX > WS-SLS-NEWBATCH-COUNT.
036500         CLOSE SALES-PROCSTAT
036600
036700         DISPLAY 'BRZSILV0 - SALES: ROWS READ ....: '
036800             WS-SLS-ROW-COUNT
036900         DISPLAY 'BRZSILV0 - SALES: DUPS REMOVED .: '
037000             WS-SLS-DUPS-REMOVED
037100         DISPLAY 'BRZSILV0 - SALES: VALID ROWS ...: '
037200             WS-SLS-VALID-COUNT
037300         DISPLAY 'BRZSILV0 - SALES: INVALID ROWS .: '
037400             WS-SLS-INVALID-COUNT
037500         ADD 1 TO WS-CTL-DOMAIN-COUNT
037600         MOVE 'SALES'  
037700             TO WS-CTL-DOMAIN-TABLE(WS-CTL-DOMAIN-COUNT)
037800     END-IF.
037900
038000 2000-PROCESS-SALES-FIN.
038100     EXIT.
038200*----------------------------------------------------------------*
038300 2100-LOAD-SALES-PROCESSED.
038400
038500     MOVE ZERO TO WS-SLS-PROCESSED-COUNT.
038600     OPEN INPUT SALES-PROCSTAT.
038700     IF FS-SALES-PROCSTAT = '35'
038800         CONTINUE
038900     ELSE
039000         PERFORM 2110-READ-ONE-SALES-PROCESSED
039100             THRU 2110-READ-ONE-SALES-PROCESSED-FIN
039200             UNTIL FS-SLSPRC-EOF
039300         CLOSE SALES-PROCSTAT
039400     END-IF.
039500
039600 2100-LOAD-SALES-PROCESSED-FIN.
039700     EXIT.
039800*----------------------------------------------------------------*
039900 2110-READ-ONE-SALES-PROCESSED.
040000
040100     READ SALES-PROCSTAT
040200         AT END SET FS-SLSPRC-EOF TO TRUE
040300         NOT AT END
040400             ADD 1 TO WS-SLS-PROCESSED-COUNT
040500             MOVE PBE-BATCH-NAME TO
040600               WS-SLS-PROCESSED-ENTRY(WS-SLS-PROCESSED-COUNT)
040700     END-READ.
040800
040900 2110-READ-ONE-SALES-PROCESSED-FIN.
041000     EXIT.
041100*----------------------------------------------------------------*
041200 2200-READ-SALES-CATALOG.
041300
041400     READ SALES-CATALOG-IN
041500         AT END SET FS-SLSCAT-EOF TO TRUE
041600         NOT AT END
041700             PERFORM 2250-SCAN-SALES-PROCESSED
041800                 THRU 2250-SCAN-SALES-PROCESSED-FIN
041900             IF WS-SLS-BATCH-WAS-FOUND
042000                 PERFORM 2210-SKIP-SALES-BRONZE-ROW
042100                     THRU 2210-SKIP-SALES-BRONZE-ROW-FIN
042200                     BCT-RECORD-COUNT TIMES
042300             ELSE
042400                 ADD 1 TO WS-SLS-NEWBATCH-COUNT
042500                 MOVE BCT-BATCH-NAME TO
042600                   WS-SLS-NEWBATCH-ENTRY(WS-SLS-NEWBATCH-COUNT)
042700                 PERFORM 2220-COLLECT-SALES-BRONZE-ROW
042800                     THRU 2220-COLLECT-SALES-BRONZE-ROW-FIN
042900                     BCT-RECORD-COUNT TIMES
043000             END-IF
043100     END-READ.
043200
043300 2200-READ-SALES-CATALOG-FIN.
043400     EXIT.
043500*----------------------------------------------------------------*
043600 2210-SKIP-SALES-BRONZE-ROW.
043700
043800     READ SALES-BRONZE-IN
043900         AT END CONTINUE
044000     END-READ.
044100
044200 2210-SKIP-SALES-BRONZE-ROW-FIN.
044300     EXIT.
044400*----------------------------------------------------------------*
044500 2220-COLLECT-SALES-BRONZE-ROW.
044600
044700     READ SALES-BRONZE-IN
044800         AT END CONTINUE
044900         NOT AT END
045000             ADD 1 TO WS-SLS-ROW-COUNT
045100             MOVE SLS-RECORD TO
045200               WS-SLS-ROW-ENTRY(WS-SLS-ROW-COUNT)
045300     END-READ.
045400
045500 2220-COLLECT-SALES-BRONZE-ROW-FIN.
045600     EXIT.
045700*----------------------------------------------------------------*
045800 2250-SCAN-SALES-PROCESSED.
045900
046000     MOVE 'N' TO WS-SLS-BATCH-FOUND.
046100     PERFORM 2251-COMPARE-SALES-PROCESSED
046200         THRU 2251-COMPARE-SALES-PROCESSED-FIN
046300         VARYING WS-SLS-PROC-IDX FROM 1 BY 1
046400         UNTIL WS-SLS-PROC-IDX > WS-SLS-PROCESSED-COUNT.
046500
046600 2250-SCAN-SALES-PROCESSED-FIN.
046700     EXIT.
046800*----------------------------------------------------------------*
046900 2251-COMPARE-SALES-PROCESSED.
047000
047100     IF WS-SLS-PROCESSED-ENTRY(WS-SLS-PROC-IDX) = BCT-BATCH-NAME
047200         MOVE 'Y' TO WS-SLS-BATCH-FOUND
047300     END-IF.
047400
047500 2251-COMPARE-SALES-PROCESSED-FIN.
047600     EXIT.
047700*----------------------------------------------------------------*
047800 2300-WRITE-SALES-SILVER-ROW.
047900
048000     MOVE WS-SLS-ROW-ENTRY(WS-SLS-ROW-IDX) TO WS-SALES-SILVER-REC.
048100     WRITE WS-SALES-SILVER-REC.
048200
048300 2300-WRITE-SALES-SILVER-ROW-FIN.
048400     EXIT.
048500*----------------------------------------------------------------*
048600 2350-WRITE-SALES-PROCSTAT-ROW.
048700
048800     MOVE WS-SLS-NEWBATCH-ENTRY(WS-SLS-NB-IDX) TO PBE-BATCH-NAME.
048900     WRITE PROCESSED-BATCH-ENTRY.
049000
049100 2350-WRITE-SALES-PROCSTAT-ROW-FIN.
049200     EXIT.
049300*----------------------------------------------------------------*
049400*    EVENTS DOMAIN                                               *
049500*----------------------------------------------------------------*
049600 3000-PROCESS-EVENTS.
049700
049800     PERFORM 3100-LOAD-EVENTS-PROCESSED
049900         THRU 3100-LOAD-EVENTS-PROCESSED-FIN.
050000
050100     MOVE ZERO TO WS-EVT-ROW-COUNT WS-EVT-NEWBATCH-COUNT.
050200
050300     OPEN INPUT EVENTS-BRONZE-IN.
050400     OPEN INPUT EVENTS-CATALOG-IN.
050500
050600     PERFORM 3200-READ-EVENTS-CATALOG
050700         THRU 3200-READ-EVENTS-CATALOG-FIN
050800         UNTIL FS-EVTCAT-EOF.
050900
051000     CLOSE EVENTS-BRONZE-IN.
051100     CLOSE EVENTS-CATALOG-IN.
051200
051300     IF WS-EVT-ROW-COUNT = ZERO
051400         DISPLAY 'BRZSILV0 - EVENTS: NO UNPROCESSED BATCHES'
051500     ELSE
051600         CALL 'EVTCLN0' USING WS-RUN-TIMESTAMP-ALT
051700             WS-EVT-ROW-COUNT
051800             WS-EVT-ROW-TABLE
051900             WS-EVT-CONTROL-COUNTS
052000
052100         OPEN EXTEND EVENTS-SILVER-OUT
052200         PERFORM 3300-WRITE-EVENTS-SILVER-ROW
052300             THRU 3300-WRITE-EVENTS-SILVER-ROW-FIN
052400             VARYING WS-EVT-ROW-IDX FROM 1 BY 1
052500             UNTIL WS-EVT-ROW-IDX > WS-EVT-ROW-COUNT.
052600         CLOSE EVENTS-SILVER-OUT
052700
052800         OPEN EXTEND EVENTS-PROCSTAT
052900         PERFORM 3350-WRITE-EVENTS-PROCSTAT-ROW
053000             THRU 3350-WRITE-EVENTS-PROCSTAT-ROW-FIN
053100             VARYING WS-EVT-NB-IDX FROM 1 BY 1
053200             UNTIL WS-EVT-NB-IDX > WS-EVT-NEWBATCH-COUNT.
053300         CLOSE EVENTS-PROCSTAT
053400
053500         DISPLAY 'BRZSILV0 - EVENTS: ROWS READ ....: '
053600             WS-EVT-ROW-COUNT
053700         DISPLAY 'BRZSILV0 - EVENTS: DUPS REMOVED .: '
053800             WS-EVT-DUPS-REMOVED
053900         DISPLAY 'BRZSILV0 - EVENTS: VALID ROWS ...: '
054000             WS-EVT-VALID-COUNT
054100         DISPLAY 'BRZSILV0 - EVENTS: INVALID ROWS .: '
054200             WS-EVT-INVALID-COUNT
054300         ADD 1 TO WS-CTL-DOMAIN-COUNT
054400         MOVE 'EVENTS' 
054500             TO WS-CTL-DOMAIN-TABLE(WS-CTL-DOMAIN-COUNT)
054600     END-IF.
054700
054800 3000-PROCESS-EVENTS-FIN.
054900     EXIT.
055000*----------------------------------------------------------------*
055100 3100-LOAD-EVENTS-PROCESSED.
055200
055300     MOVE ZERO TO WS-EVT-PROCESSED-COUNT.
055400     OPEN INPUT EVENTS-PROCSTAT.
055500     IF FS-EVENTS-PROCSTAT = '35'
055600         CONTINUE
055700     ELSE
055800         PERFORM 3110-READ-ONE-EVENTS-PROCESSED
055900             THRU 3110-READ-ONE-EVENTS-PROCESSED-FIN
056000             UNTIL FS-EVTPRC-EOF
056100         CLOSE EVENTS-PROCSTAT
056200     END-IF.
056300
056400 3100-LOAD-EVENTS-PROCESSED-FIN.
056500     EXIT.
056600*----------------------------------------------------------------*
056700 3110-READ-ONE-EVENTS-PROCESSED.
056800
056900     READ EVENTS-PROCSTAT
057000         AT END SET FS-EVTPRC-EOF TO TRUE
057100         NOT AT END
057200             ADD 1 TO WS-EVT-PROCESSED-COUNT
057300             MOVE PBE-BATCH-NAME TO
057400               WS-EVT-PROCESSED-ENTRY(WS-EVT-PROCESSED-COUNT)
057500     END-READ.
057600
057700 3110-READ-ONE-EVENTS-PROCESSED-FIN.
057800     EXIT.
057900*----------------------------------------------------------------*
058000 3200-READ-EVENTS-CATALOG.
058100
058200     READ EVENTS-CATALOG-IN
058300         AT END SET FS-EVTCAT-EOF TO TRUE
058400         NOT AT END
058500             PERFORM 3250-SCAN-EVENTS-PROCESSED
058600                 THRU 3250-SCAN-EVENTS-PROCESSED-FIN
058700             IF WS-EVT-BATCH-WAS-FOUND
058800                 PERFORM 3210-SKIP-EVENTS-BRONZE-ROW
058900                     THRU 3210-SKIP-EVENTS-BRONZE-ROW-FIN
059000                     BCT-RECORD-COUNT TIMES
059100             ELSE
059200                 ADD 1 TO WS-EVT-NEWBATCH-COUNT
059300                 MOVE BCT-BATCH-NAME TO
059400                   WS-EVT-NEWBATCH-ENTRY(WS-EVT-NEWBATCH-COUNT)
059500                 PERFORM 3220-COLLECT-EVENTS-BRONZE-ROW
059600                     THRU 3220-COLLECT-EVENTS-BRONZE-ROW-FIN
059700                     BCT-RECORD-COUNT TIMES
059800             END-IF
059900     END-READ.
060000
060100 3200-READ-EVENTS-CATALOG-FIN.
060200     EXIT.
060300*----------------------------------------------------------------*
060400 3210-SKIP-EVENTS-BRONZE-ROW.
060500
060600     READ EVENTS-BRONZE-IN
060700         AT END CONTINUE
060800     END-READ.
060900
061000 3210-SKIP-EVENTS-BRONZE-ROW-FIN.
061100     EXIT.
061200*----------------------------------------------------------------*
061300 3220-COLLECT-EVENTS-BRONZE-ROW.
061400
061500     READ EVENTS-BRONZE-IN
061600         AT END CONTINUE
061700         NOT AT END
061800             ADD 1 TO WS-EVT-ROW-COUNT
061900             MOVE EVT-RECORD TO
062000               WS-EVT-ROW-ENTRY(WS-EVT-ROW-COUNT)
062100     END-READ.
062200
062300 3220-COLLECT-EVENTS-BRONZE-ROW-FIN.
062400     EXIT.
062500*----------------------------------------------------------------*
062600 3250-SCAN-EVENTS-PROCESSED.
062700
062800     MOVE 'N' TO WS-EVT-BATCH-FOUND.
062900     PERFORM 3251-COMPARE-EVENTS-PROCESSED
063000         THRU 3251-COMPARE-EVENTS-PROCESSED-FIN
063100         VARYING WS-EVT-PROC-IDX FROM 1 BY 1
063200         UNTIL WS-EVT-PROC-IDX > WS-EVT-PROCESSED-COUNT.
063300
063400 3250-SCAN-EVENTS-PROCESSED-FIN.
063500     EXIT.
063600*----------------------------------------------------------------*
063700 3251-COMPARE-EVENTS-PROCESSED.
063800
063900     IF WS-EVT-PROCESSED-ENTRY(WS-EVT-PROC-IDX) = BCT-BATCH-NAME
064000         MOVE 'Y' TO WS-EVT-BATCH-FOUND
064100     END-IF.
064200
064300 3251-COMPARE-EVENTS-PROCESSED-FIN.
064400     EXIT.
064500*----------------------------------------------------------------*
064600 3300-WRITE-EVENTS-SILVER-ROW.
064700
064800     MOVE WS-EVT-ROW-ENTRY(WS-EVT-ROW-IDX)
064900         TO WS-EVENTS-SILVER-REC.
065000     WRITE WS-EVENTS-SILVER-REC.
065100
065200 3300-WRITE-EVENTS-SILVER-ROW-FIN.
065300     EXIT.
065400*----------------------------------------------------------------*
065500 3350-WRITE-EVENTS-PROCSTAT-ROW.
065600
065700     MOVE WS-EVT-NEWBATCH-ENTRY(WS-EVT-NB-IDX) TO PBE-BATCH-NAME.
065800     WRITE PROCESSED-BATCH-ENTRY.
065900
066000 3350-WRITE-EVENTS-PROCSTAT-ROW-FIN.
066100     EXIT.
066200*----------------------------------------------------------------*
066300*    INVENTORY DOMAIN                                            *
066400*----------------------------------------------------------------*
066500 4000-PROCESS-INVENTORY.
066600
066700     PERFORM 4100-LOAD-INVENTORY-PROCESSED
066800         THRU 4100-LOAD-INVENTORY-PROCESSED-FIN.
066900
067000     MOVE ZERO TO WS-INV-ROW-COUNT WS-INV-NEWBATCH-COUNT.
067100
067200     OPEN INPUT INVENTORY-BRONZE-IN.
067300     OPEN INPUT INVENTORY-CATALOG-IN.
067400
067500     PERFORM 4200-READ-INVENTORY-CATALOG
067600         THRU 4200-READ-INVENTORY-CATALOG-FIN
067700         UNTIL FS-INVCAT-EOF.
067800
067900     CLOSE INVENTORY-BRONZE-IN.
068000     CLOSE INVENTORY-CATALOG-IN.
068100
068200     IF WS-INV-ROW-COUNT = ZERO
068300         DISPLAY 'BRZSILV0 - INVENTORY: NO UNPROCESSED BATCHES'
068400     ELSE
068500         CALL 'INVCLN0' USING WS-RUN-TIMESTAMP-ALT
068600             WS-INV-ROW-COUNT
068700             WS-INV-ROW-TABLE
068800             WS-INV-CONTROL-COUNTS
068900
069000         OPEN EXTEND INVENTORY-SILVER-OUT
069100         PERFORM 4300-WRITE-INVENTORY-SILVER-ROW
069200             THRU 4300-WRITE-INVENTORY-SILVER-ROW-FIN
069300             VARYING WS-INV-ROW-IDX FROM 1 BY 1
069400             UNTIL WS-INV-ROW-IDX > WS-INV-ROW-COUNT.
069500         CLOSE INVENTORY-SILVER-OUT
069600
069700         OPEN EXTEND INVENTORY-PROCSTAT
069800         PERFORM 4350-WRITE-INVENTORY-PROCSTAT-ROW
069900             THRU 4350-WRITE-INVENTORY-PROCSTAT-ROW-FIN
070000             VARYING WS-INV-NB-IDX FROM 1 BY 1
070100             UNTIL WS-INV-NB-IDX > WS-INV-NEWBATCH-COUNT.
070200         CLOSE INVENTORY-PROCSTAT
070300
070400         DISPLAY 'BRZSILV0 - INVENTORY: ROWS READ ....: '
070500             WS-INV-ROW-COUNT
070600         DISPLAY 'BRZSILV0 - INVENTORY: DUPS REMOVED .: '
070700             WS-INV-DUPS-REMOVED
070800         DISPLAY 'BRZSILV0 - INVENTORY: VALID ROWS ...: '
070900             WS-INV-VALID-COUNT
071000         DISPLAY 'BRZSILV0 - INVENTORY: INVALID ROWS .: '
071100             WS-INV-INVALID-COUNT
071200         ADD 1 TO WS-CTL-DOMAIN-COUNT
071300         MOVE 'INVENTRY'
071400             TO WS-CTL-DOMAIN-TABLE(WS-CTL-DOMAIN-COUNT)
071500     END-IF.
071600
071700 4000-PROCESS-INVENTORY-FIN.
071800     EXIT.
071900*----------------------------------------------------------------*
072000 4100-LOAD-INVENTORY-PROCESSED.
072100
072200     MOVE ZERO TO WS-INV-PROCESSED-COUNT.
072300     OPEN INPUT INVENTORY-PROCSTAT.
072400     IF FS-INVENTORY-PROCSTAT = '35'
072500         CONTINUE
072600     ELSE
072700         PERFORM 4110-READ-ONE-INVENTORY-PROCESSED
072800             THRU 4110-READ-ONE-INVENTORY-PROCESSED-FIN
072900             UNTIL FS-INVPRC-EOF
073000         CLOSE INVENTORY-PROCSTAT
073100     END-IF.
073200
073300 4100-LOAD-INVENTORY-PROCESSED-FIN.
073400     EXIT.
073500*----------------------------------------------------------------*
073600 4110-READ-ONE-INVENTORY-PROCESSED.
073700
073800     READ INVENTORY-PROCSTAT
073900         AT END SET FS-INVPRC-EOF TO TRUE
074000         NOT AT END
074100             ADD 1 TO WS-INV-PROCESSED-COUNT
074200             MOVE PBE-BATCH-NAME TO
074300               WS-INV-PROCESSED-ENTRY(WS-INV-PROCESSED-COUNT)
074400     END-READ.
074500
074600 4110-READ-ONE-INVENTORY-PROCESSED-FIN.
074700     EXIT.
074800*----------------------------------------------------------------*
074900 4200-READ-INVENTORY-CATALOG.
075000
075100     READ INVENTORY-CATALOG-IN
075200         AT END SET FS-INVCAT-EOF TO TRUE
075300         NOT AT END
075400             PERFORM 4250-SCAN-INVENTORY-PROCESSED
075500                 THRU 4250-SCAN-INVENTORY-PROCESSED-FIN
075600             IF WS-INV-BATCH-WAS-FOUND
075700                 PERFORM 4210-SKIP-INVENTORY-BRONZE-ROW
075800                     THRU 4210-SKIP-INVENTORY-BRONZE-ROW-FIN
075900                     BCT-RECORD-COUNT TIMES
076000             ELSE
076100                 ADD 1 TO WS-INV-NEWBATCH-COUNT
076200                 MOVE BCT-BATCH-NAME TO
076300                   WS-INV-NEWBATCH-ENTRY(WS-INV-NEWBATCH-COUNT)
076400                 PERFORM 4220-COLLECT-INVENTORY-BRONZE-ROW
076500                     THRU 4220-COLLECT-INVENTORY-BRONZE-ROW-FIN
076600                     BCT-RECORD-COUNT TIMES
076700             END-IF
076800     END-READ.
076900
077000 4200-READ-INVENTORY-CATALOG-FIN.
077100     EXIT.
077200*----------------------------------------------------------------*
077300 4210-SKIP-INVENTORY-BRONZE-ROW.
077400
077500     READ INVENTORY-BRONZE-IN
077600         AT END CONTINUE
077700     END-READ.
077800
077900 4210-SKIP-INVENTORY-BRONZE-ROW-FIN.
078000     EXIT.
078100*----------------------------------------------------------------*
078200 4220-COLLECT-INVENTORY-BRONZE-ROW.
078300
078400     READ INVENTORY-BRONZE-IN
078500         AT END CONTINUE
078600         NOT AT END
078700             ADD 1 TO WS-INV-ROW-COUNT
078800             MOVE MVT-RECORD TO
078900               WS-INV-ROW-ENTRY(WS-INV-ROW-COUNT)
079000     END-READ.
079100
079200 4220-COLLECT-INVENTORY-BRONZE-ROW-FIN.
079300     EXIT.
079400*----------------------------------------------------------------*
079500 4250-SCAN-INVENTORY-PROCESSED.
079600
079700     MOVE 'N' TO WS-INV-BATCH-FOUND.
079800     PERFORM 4251-COMPARE-INVENTORY-PROCESSED
079900         THRU 4251-COMPARE-INVENTORY-PROCESSED-FIN
080000         VARYING WS-INV-PROC-IDX FROM 1 BY 1
080100         UNTIL WS-INV-PROC-IDX > WS-INV-PROCESSED-COUNT.
080200
080300 4250-SCAN-INVENTORY-PROCESSED-FIN.
080400     EXIT.
080500*----------------------------------------------------------------*
080600 4251-COMPARE-INVENTORY-PROCESSED.
080700
080800     IF WS-INV-PROCESSED-ENTRY(WS-INV-PROC-IDX) = BCT-BATCH-NAME
080900         MOVE 'Y' TO WS-INV-BATCH-FOUND
081000     END-IF.
081100
081200 4251-COMPARE-INVENTORY-PROCESSED-FIN.
081300     EXIT.
081400*----------------------------------------------------------------*
081500 4300-WRITE-INVENTORY-SILVER-ROW.
081600
081700     MOVE WS-INV-ROW-ENTRY(WS-INV-ROW-IDX)
081800         TO WS-INVENTORY-SILVER-REC.
081900     WRITE WS-INVENTORY-SILVER-REC.
082000
082100 4300-WRITE-INVENTORY-SILVER-ROW-FIN.
082200     EXIT.
082300*----------------------------------------------------------------*
082400 4350-WRITE-INVENTORY-PROCSTAT-ROW.
082500
082600     MOVE WS-INV-NEWBATCH-ENTRY(WS-INV-NB-IDX) TO PBE-BATCH-NAME.
082700     WRITE PROCESSED-BATCH-ENTRY.
082800
082900 4350-WRITE-INVENTORY-PROCSTAT-ROW-FIN.
083000     EXIT.
083100*----------------------------------------------------------------*
083200 5000-DOMAIN-ROLLUP.

083300*    FINAL CONSOLE BANNER - HOW MANY OF THE THREE DOMAINS ACTUALLY
083400*    HAD NEW BATCHES THIS RUN.  DISPLAYED AS THE RAW REDEFINED
083500*    STRING SO OPS SEES ONE ROLLUP LINE INSTEAD OF HUNTING BACK
083600*    THROUGH ALL THREE DOMAIN SECTIONS OF THE LOG.
083700     DISPLAY 'BRZSILV0 - DOMAINS WITH NEW BATCHES ..: '
083800         WS-CTL-DOMAIN-COUNT.
083900     IF WS-CTL-DOMAIN-COUNT > ZERO
084000         DISPLAY 'BRZSILV0 - DOMAIN ROLLUP ..............: '
084100             WS-CTL-TOTALS-ALT
084200     END-IF.

084300 5000-DOMAIN-ROLLUP-FIN.
084400     EXIT.
