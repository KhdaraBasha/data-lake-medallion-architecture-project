000100******************************************************************
000200*    WAREHTBL - IN-MEMORY WAREHOUSE TABLE, 4 SITES.  LOADED BY   *
000300*    THE OWNING PROGRAM'S 1100-LOAD-TABLES PARAGRAPH.            *
000400*    HIST: 2024-02-13 RBAL  INITIAL CUT.                         *
000500******************************************************************
000600 01  WS-WAREHOUSE-TABLE.
000700     05  WS-WAREHOUSE-ENTRY      OCCURS 4 TIMES
000800                                 INDEXED BY WS-WHSE-IDX
000900                                 PIC X(11).
001000 77  WS-WAREHOUSE-COUNT          PIC 9(02) COMP VALUE 4.
