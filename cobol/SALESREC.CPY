000100******************************************************************
000200*    SALESREC - E-COMMERCE SALE RECORD (BRONZE AND SILVER).      *
000300*    SHARED BY THE RAW FEED AND THE CLEANSED FEED -- THE AUDIT   *
000400*    TRAILER (SLS-IS-VALID/SLS-VALIDATION-ERRORS/SLS-PROCESSED-  *
000500*    AT) IS CARRIED BLANK ON THE BRONZE SIDE AND STAMPED BY THE  *
000600*    CLEANSER ON THE WAY INTO SILVER.  RECORD LENGTH 300.        *
000700*    HIST: 2024-02-06 RBAL  INITIAL COPYBOOK CUT FROM TP-0118.   *
000800******************************************************************
000900 01  SLS-RECORD.
001000     05  SLS-SALE-ID             PIC X(36).
001100     05  SLS-SALE-TIMESTAMP      PIC X(26).
001200     05  SLS-CUSTOMER-ID         PIC X(09).
001300     05  SLS-PRODUCT-ID          PIC X(08).
001400     05  SLS-PRODUCT-NAME        PIC X(30).
001500     05  SLS-CATEGORY            PIC X(20).
001600     05  SLS-QUANTITY            PIC 9(03).
001700     05  SLS-UNIT-PRICE          PIC 9(05)V99.
001800     05  SLS-TOTAL-AMOUNT        PIC 9(07)V99.
001900     05  SLS-PAYMENT-METHOD      PIC X(15).
002000         88  SLS-PAY-CREDIT-CARD     VALUE 'credit_card'.
002100         88  SLS-PAY-DEBIT-CARD      VALUE 'debit_card'.
002200         88  SLS-PAY-PAYPAL          VALUE 'paypal'.
002300         88  SLS-PAY-BANK-TRANSFER   VALUE 'bank_transfer'.
002400         88  SLS-PAY-CRYPTO          VALUE 'crypto'.
002500     05  SLS-SALE-STATUS         PIC X(10).
002600         88  SLS-STATUS-COMPLETED    VALUE 'completed'.
002700         88  SLS-STATUS-PENDING      VALUE 'pending'.
002800         88  SLS-STATUS-REFUNDED     VALUE 'refunded'.
002900*    ---------------- SILVER AUDIT EXTENSION ------------------- *
003000     05  SLS-IS-VALID            PIC X(01).
003100         88  SLS-ROW-VALID           VALUE 'Y'.
003200         88  SLS-ROW-INVALID         VALUE 'N'.
003300     05  SLS-VALIDATION-ERRORS   PIC X(80).
003400     05  SLS-PROCESSED-AT        PIC X(26).
003500     05  FILLER                  PIC X(20).
