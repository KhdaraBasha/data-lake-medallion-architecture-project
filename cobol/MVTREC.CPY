000100******************************************************************
000200*    MVTREC - WAREHOUSE INVENTORY MOVEMENT RECORD (BRONZE/SILVER)*
000300*    SAME SHARED-TRAILER CONVENTION AS SALESREC.  RECORD LENGTH  *
000400*    300.                                                        *
000500*    HIST: 2024-02-06 RBAL  INITIAL COPYBOOK CUT FROM TP-0118.   *
000600******************************************************************
000700 01  MVT-RECORD.
000800     05  MVT-MOVEMENT-ID         PIC X(36).
000900     05  MVT-TIMESTAMP           PIC X(26).
001000     05  MVT-PRODUCT-ID          PIC X(08).
001100     05  MVT-PRODUCT-NAME        PIC X(30).
001200     05  MVT-WAREHOUSE-ID        PIC X(11).
001300     05  MVT-MOVEMENT-TYPE       PIC X(10).
001400         88  MVT-TYPE-INBOUND        VALUE 'inbound'.
001500         88  MVT-TYPE-OUTBOUND       VALUE 'outbound'.
001600         88  MVT-TYPE-ADJUSTMENT     VALUE 'adjustment'.
001700     05  MVT-QUANTITY            PIC S9(04).
001800     05  MVT-UNIT-COST           PIC 9(03)V99.
001900     05  MVT-SUPPLIER-ID         PIC X(07).
002000*    ---------------- SILVER AUDIT EXTENSION ------------------- *
002100     05  MVT-IS-VALID            PIC X(01).
002200         88  MVT-ROW-VALID           VALUE 'Y'.
002300         88  MVT-ROW-INVALID         VALUE 'N'.
002400     05  MVT-VALIDATION-ERRORS   PIC X(80).
002500     05  MVT-PROCESSED-AT        PIC X(26).
002600     05  FILLER                  PIC X(56).
