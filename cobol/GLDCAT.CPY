000100******************************************************************
000200*    GLDCAT - GOLD-LAYER CATEGORY SALES SUMMARY RECORD, WRITTEN  *
000300*    BY SLSAGG0, READ/WRITTEN STRUCTURALLY BY SLVRGOLD'S GOLD-   *
000400*    CATEGORY-OUT FD.                                            *
000500*    HIST: 2024-02-09 RBAL  INITIAL CUT (AS PART OF GOLDSALE).  *
000600*          2024-07-22 NBER  SPLIT OUT OF GOLDSALE - ONE RECORD  *
000700*                           PER COPYBOOK, SAME CONVENTION AS    *
000800*                           SALESREC/EVNTREC/MVTREC (REQ DL-1023)*
000900******************************************************************
001000 01  GLD-CATEGORY-SALES.
001100     05  GCS-DATE                PIC X(10).
001200     05  GCS-CATEGORY            PIC X(20).
001300     05  GCS-CATEGORY-REVENUE    PIC 9(09)V99.
001400     05  GCS-CATEGORY-ORDERS     PIC 9(07).
001500     05  GCS-AVG-UNIT-PRICE      PIC 9(07)V99.
001600     05  GCS-GENERATED-AT        PIC X(26).
001700     05  FILLER                  PIC X(07).
