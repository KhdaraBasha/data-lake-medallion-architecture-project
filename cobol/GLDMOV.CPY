000100******************************************************************
000200*    GLDMOV - GOLD-LAYER INVENTORY MOVEMENT SUMMARY RECORD,      *
000300*    WRITTEN BY INVAGG0, READ/WRITTEN STRUCTURALLY BY SLVRGOLD'S *
000400*    GOLD-MOVEMENT-OUT FD.                                       *
000500*    HIST: 2024-02-09 RBAL  INITIAL CUT (AS PART OF GOLDINVT).  *
000600*          2024-07-22 NBER  SPLIT OUT OF GOLDINVT - ONE RECORD  *
000700*                           PER COPYBOOK, SAME CONVENTION AS    *
000800*                           SALESREC/EVNTREC/MVTREC (REQ DL-1023)*
000900******************************************************************
001000 01  GLD-INV-MOVEMENT.
001100     05  GIM-DATE                PIC X(10).
001200     05  GIM-PRODUCT-ID          PIC X(08).
001300     05  GIM-PRODUCT-NAME        PIC X(30).
001400     05  GIM-WAREHOUSE-ID        PIC X(11).
001500     05  GIM-MOVEMENT-TYPE       PIC X(10).
001600     05  GIM-TOTAL-QUANTITY      PIC S9(07).
001700     05  GIM-TOTAL-COST          PIC 9(09)V99.
001800     05  GIM-MOVEMENT-COUNT      PIC 9(07).
001900     05  GIM-GENERATED-AT        PIC X(26).
002000     05  FILLER                  PIC X(10).
