000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     SLSCLN0.
000300 AUTHOR.         C. PERDIGUERA.
000400 INSTALLATION.   RETAIL SYSTEMS DIVISION - BATCH SCHEDULING.
000500 DATE-WRITTEN.   04/11/90.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900* CHANGE LOG
001000*   04/11/90 CPER  ORIG - CALLED FROM THE NIGHTLY CONSOLIDATION
001100*                        JOB TO EDIT ONE BATCH OF SALES SLIPS
001200*                        (REQ TEST-0012).
001300*   11/02/92 RBAL  ADDED DUPLICATE-SLIP DETECTION - TERMINAL
001400*                        RETRANSMITS WERE DOUBLE-POSTING.
001500*   06/14/95 NBER  ADDED TOTAL-AMOUNT RECONCILIATION AGAINST
001600*                        QTY TIMES UNIT PRICE (REQ ACCTG-0077).
001700*   09/21/98 RGAR  Y2K REMEDIATION - VALIDATION ERROR STRING NOW
001800*                        BUILT WITH STRING/POINTER, NOT SUBSTR
001900*                        ARITHMETIC ON A 2-DIGIT YEAR OFFSET
002000*                        (REQ Y2K-0121).
002100*   02/27/04 SURD  REWORKED AS A LINKAGE-CALLED SUBPROGRAM OFF
002200*                        THE BRONZE-TO-SILVER DRIVER, OPERATING
002300*                        ON A TABLE OF ROWS INSTEAD OF ITS OWN
002400*                        FILES (REQ OPS-0251).
002500*   02/14/24 RBAL  RETARGETED FOR THE MEDALLION STAGED RELOAD -
002600*                        SAME DEDUP/NULL/REPAIR RULES, ROW TABLE
002700*                        NOW CARRIES THE FULL SILVER AUDIT
002800*                        EXTENSION (REQ DL-1001).
002900*   08/02/24 NBER  WS-SCRATCH-RECORD WAS DECLARED AS A WRAPPER 01
003000*                        AROUND COPY SALESREC - THE COPYBOOK'S OWN
003100*                        01 SLS-RECORD CAME IN AS A SIBLING, NOT A
003200*                        CHILD, SO WS-SCRATCH-RECORD HAD NO
003300*                        PICTURE AND EVERY FIELD TEST RAN AGAINST
003400*                        AN UNRELATED EMPTY ITEM.  COPYBOOK NOW
003500*                        RENAMES THE 01 VIA REPLACING SO
003600*                        WS-SCRATCH-RECORD IS THE ACTUAL RECORD
003700*                        (REQ DL-1024).
003800******************************************************************
003900* DEDUPLICATES A TABLE OF SALES ROWS ON SALE-ID (FIRST OCCURRENCE
004000* WINS), THEN FOR EACH SURVIVING ROW: NULL-CHECKS THE SEVEN
004100* REQUIRED FIELDS, REPAIRS TOTAL-AMOUNT WHEN IT DISAGREES WITH
004200* QUANTITY TIMES UNIT-PRICE BY MORE THAN A PENNY, AND STAMPS
004300* IS-VALID / VALIDATION-ERRORS / PROCESSED-AT. INVALID ROWS ARE
004400* FLAGGED, NEVER DROPPED.
004500******************************************************************
004600*----------------------------------------------------------------*
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100*----------------------------------------------------------------*
005200 DATA DIVISION.
005300 WORKING-STORAGE SECTION.
005400*----------------------------------------------------------------*
005500     COPY SALESREC
005600         REPLACING ==SLS-RECORD== BY ==WS-SCRATCH-RECORD==.
005700*----------------------------------------------------------------*
005800 01  WS-SEEN-TABLE.
005900     05  WS-SEEN-ENTRY           OCCURS 500 TIMES
006000                                 INDEXED BY WS-SEEN-IDX
006100                                 PIC X(36).
006200
006300 01  WS-SCRATCH-KEY              PIC X(36).
006400
006500 01  WS-SCRATCH-KEY-VIEW REDEFINES WS-SCRATCH-KEY.
006600     05  WS-SCRATCH-KEY-PREFIX   PIC X(08).
006700     05  FILLER                  PIC X(28).
006800
006900 01  WS-WORK-COUNTERS.
007000     05  WS-SEEN-COUNT           PIC 9(04) COMP VALUE ZERO.
007100     05  WS-KEEP-COUNT           PIC 9(04) COMP VALUE ZERO.
007200     05  WS-ORIG-COUNT           PIC 9(04) COMP VALUE ZERO.
007300     05  WS-SCAN-IDX             PIC 9(04) COMP VALUE ZERO.
007400     05  FILLER                  PIC X(12).
007500
007600 01  WS-WORK-COUNTERS-ALT REDEFINES WS-WORK-COUNTERS
007700                             PIC X(20).
007800
007900 01  WS-DUP-SWITCH               PIC X(01) VALUE 'N'.
008000     88  WS-DUP-FOUND                VALUE 'Y'.
008100
008200 01  WS-ERR-PTR                  PIC 9(03) COMP VALUE 1.
008300
008400 01  WS-REPAIR-AREA.
008500     05  WS-EXPECTED-TOTAL       PIC 9(07)V99 VALUE ZERO.
008600     05  WS-TOTAL-DIFF           PIC S9(07)V99 VALUE ZERO.
008700     05  WS-TOTAL-DIFF-ABS       PIC 9(07)V99 VALUE ZERO.
008800
008900 01  WS-REPAIR-AREA-ALT REDEFINES WS-REPAIR-AREA.
009000     05  WS-RPA-BYTES            PIC X(27).
009100*----------------------------------------------------------------*
009200 LINKAGE SECTION.
009300 01  LK-RUN-TIMESTAMP            PIC X(26).
009400
009500 01  LK-ROW-COUNT                PIC 9(04) COMP.
009600
009700 01  LK-ROW-TABLE.
009800     05  LK-ROW-ENTRY            OCCURS 500 TIMES
009900                                 INDEXED BY LK-ROW-IDX
010000                                 PIC X(300).
010100
010200 01  LK-CONTROL-COUNTS.
010300     05  LK-DUPS-REMOVED         PIC 9(04) COMP.
010400     05  LK-VALID-COUNT          PIC 9(04) COMP.
010500     05  LK-INVALID-COUNT        PIC 9(04) COMP.
010600     05  FILLER                  PIC X(06).
010700*----------------------------------------------------------------*
010800 PROCEDURE DIVISION USING LK-RUN-TIMESTAMP
010900                          LK-ROW-COUNT
011000                          LK-ROW-TABLE
011100                          LK-CONTROL-COUNTS.
011200*----------------------------------------------------------------*
011300 0000-SLSCLN0-MAIN.
011400
011500     PERFORM 1000-INITIALIZE THRU 1000-INITIALIZE-FIN.
011600     PERFORM 2100-DEDUP-SALES THRU 2100-DEDUP-SALES-FIN.
011700     PERFORM 2200-VALIDATE-SALES THRU 2200-VALIDATE-SALES-FIN
011800         VARYING LK-ROW-IDX FROM 1 BY 1
011900         UNTIL LK-ROW-IDX > LK-ROW-COUNT.
012000     GOBACK.
012100*----------------------------------------------------------------*
012200 1000-INITIALIZE.
012300
012400     MOVE LK-ROW-COUNT TO WS-ORIG-COUNT.
012500     MOVE ZERO TO WS-SEEN-COUNT WS-KEEP-COUNT
012600         LK-DUPS-REMOVED LK-VALID-COUNT LK-INVALID-COUNT.
012700
012800 1000-INITIALIZE-FIN.
012900     EXIT.
013000*----------------------------------------------------------------*
013100*    DEDUPLICATION - KEEP FIRST OCCURRENCE OF EACH SALE-ID       *
013200*----------------------------------------------------------------*
013300 2100-DEDUP-SALES.
013400
013500     PERFORM 2110-DEDUP-ONE-ROW THRU 2110-DEDUP-ONE-ROW-FIN
013600         VARYING LK-ROW-IDX FROM 1 BY 1
013700         UNTIL LK-ROW-IDX > WS-ORIG-COUNT.
013800
013900     COMPUTE LK-DUPS-REMOVED = WS-ORIG-COUNT - WS-KEEP-COUNT.
014000     MOVE WS-KEEP-COUNT TO LK-ROW-COUNT.
014100
014200 2100-DEDUP-SALES-FIN.
014300     EXIT.
014400*----------------------------------------------------------------*
014500 2110-DEDUP-ONE-ROW.
014600
014700     MOVE LK-ROW-ENTRY(LK-ROW-IDX)(1:36) TO WS-SCRATCH-KEY.
014800     MOVE 'N' TO WS-DUP-SWITCH.
014900     PERFORM 2120-SCAN-SEEN-TABLE THRU 2120-SCAN-SEEN-TABLE-FIN
015000         VARYING WS-SEEN-IDX FROM 1 BY 1
015100         UNTIL WS-SEEN-IDX > WS-SEEN-COUNT.
015200
015300     IF NOT WS-DUP-FOUND
015400         ADD 1 TO WS-SEEN-COUNT
015500         MOVE WS-SCRATCH-KEY TO WS-SEEN-ENTRY(WS-SEEN-COUNT)
015600         ADD 1 TO WS-KEEP-COUNT
015700         MOVE LK-ROW-ENTRY(LK-ROW-IDX)
015800             TO LK-ROW-ENTRY(WS-KEEP-COUNT)
015900     END-IF.
016000
016100 2110-DEDUP-ONE-ROW-FIN.
016200     EXIT.
016300*----------------------------------------------------------------*
016400 2120-SCAN-SEEN-TABLE.
016500
016600     IF WS-SEEN-ENTRY(WS-SEEN-IDX) = WS-SCRATCH-KEY
016700         MOVE 'Y' TO WS-DUP-SWITCH
016800     END-IF.
016900
017000 2120-SCAN-SEEN-TABLE-FIN.
017100     EXIT.
017200*----------------------------------------------------------------*
017300*    VALIDATION - NULL CHECKS, TOTAL REPAIR, VALIDITY FLAG       *
017400*----------------------------------------------------------------*
017500 2200-VALIDATE-SALES.
017600
017700     MOVE LK-ROW-ENTRY(LK-ROW-IDX) TO WS-SCRATCH-RECORD.
017800     MOVE SPACES TO SLS-VALIDATION-ERRORS.
017900     MOVE 1 TO WS-ERR-PTR.
018000
018100     PERFORM 2210-CHECK-NULL-FIELDS
018200         THRU 2210-CHECK-NULL-FIELDS-FIN.
018300     PERFORM 2300-REPAIR-TOTAL THRU 2300-REPAIR-TOTAL-FIN.
018400
018500     IF WS-ERR-PTR = 1
018600         MOVE 'Y' TO SLS-IS-VALID
018700         ADD 1 TO LK-VALID-COUNT
018800     ELSE
018900         MOVE 'N' TO SLS-IS-VALID
019000         ADD 1 TO LK-INVALID-COUNT
019100     END-IF.
019200
019300     MOVE LK-RUN-TIMESTAMP TO SLS-PROCESSED-AT.
019400     MOVE WS-SCRATCH-RECORD TO LK-ROW-ENTRY(LK-ROW-IDX).
019500
019600 2200-VALIDATE-SALES-FIN.
019700     EXIT.
019800*----------------------------------------------------------------*
019900 2210-CHECK-NULL-FIELDS.
020000
020100     IF SLS-SALE-ID = SPACES
020200         STRING 'NULL:sale_id; ' DELIMITED BY SIZE
020300             INTO SLS-VALIDATION-ERRORS
020400             WITH POINTER WS-ERR-PTR
020500         END-STRING
020600     END-IF.
020700     IF SLS-SALE-TIMESTAMP = SPACES
020800         STRING 'NULL:timestamp; ' DELIMITED BY SIZE
020900             INTO SLS-VALIDATION-ERRORS
021000             WITH POINTER WS-ERR-PTR
021100         END-STRING
021200     END-IF.
021300     IF SLS-CUSTOMER-ID = SPACES
021400         STRING 'NULL:customer_id; ' DELIMITED BY SIZE
021500             INTO SLS-VALIDATION-ERRORS
021600             WITH POINTER WS-ERR-PTR
021700         END-STRING
021800     END-IF.
021900     IF SLS-PRODUCT-ID = SPACES
022000         STRING 'NULL:product_id; ' DELIMITED BY SIZE
022100             INTO SLS-VALIDATION-ERRORS
022200             WITH POINTER WS-ERR-PTR
022300         END-STRING
022400     END-IF.
022500     IF SLS-QUANTITY NOT NUMERIC
022600         STRING 'NULL:quantity; ' DELIMITED BY SIZE
022700             INTO SLS-VALIDATION-ERRORS
022800             WITH POINTER WS-ERR-PTR
022900         END-STRING
023000     END-IF.
023100     IF SLS-UNIT-PRICE NOT NUMERIC
023200         STRING 'NULL:unit_price; ' DELIMITED BY SIZE
023300             INTO SLS-VALIDATION-ERRORS
023400             WITH POINTER WS-ERR-PTR
023500         END-STRING
023600     END-IF.
023700     IF SLS-TOTAL-AMOUNT NOT NUMERIC
023800         STRING 'NULL:total_amount; ' DELIMITED BY SIZE
023900             INTO SLS-VALIDATION-ERRORS
024000             WITH POINTER WS-ERR-PTR
024100         END-STRING
024200     END-IF.
024300
024400 2210-CHECK-NULL-FIELDS-FIN.
024500     EXIT.
024600*----------------------------------------------------------------*
024700*    TOTAL REPAIR - APPLIES REGARDLESS OF OTHER ERRORS, AND DOES *
024800*    NOT ITSELF CREATE AN ERROR ENTRY                            *
024900*----------------------------------------------------------------*
025000 2300-REPAIR-TOTAL.
025100
025200     IF SLS-QUANTITY NUMERIC AND SLS-UNIT-PRICE NUMERIC
025300         COMPUTE WS-EXPECTED-TOTAL ROUNDED =
025400             SLS-QUANTITY * SLS-UNIT-PRICE
025500         IF SLS-TOTAL-AMOUNT NUMERIC
025600             COMPUTE WS-TOTAL-DIFF =
025700                 SLS-TOTAL-AMOUNT - WS-EXPECTED-TOTAL
025800             IF WS-TOTAL-DIFF < ZERO
025900                 COMPUTE WS-TOTAL-DIFF-ABS = WS-TOTAL-DIFF * -1
026000             ELSE
026100                 MOVE WS-TOTAL-DIFF TO WS-TOTAL-DIFF-ABS
026200             END-IF
026300             IF WS-TOTAL-DIFF-ABS > 0.01
026400                 MOVE WS-EXPECTED-TOTAL TO SLS-TOTAL-AMOUNT
026500             END-IF
026600         ELSE
026700             MOVE WS-EXPECTED-TOTAL TO SLS-TOTAL-AMOUNT
026800         END-IF
026900     END-IF.
027000
027100 2300-REPAIR-TOTAL-FIN.
027200     EXIT.
