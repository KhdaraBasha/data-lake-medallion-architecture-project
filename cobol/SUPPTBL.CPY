000100******************************************************************
000200*    SUPPTBL - IN-MEMORY SUPPLIER TABLE, 5 SUPPLIERS.  LOADED BY *
000300*    THE OWNING PROGRAM'S 1100-LOAD-TABLES PARAGRAPH.            *
000400*    HIST: 2024-02-13 RBAL  INITIAL CUT.                         *
000500******************************************************************
000600 01  WS-SUPPLIER-TABLE.
000700     05  WS-SUPPLIER-ENTRY       OCCURS 5 TIMES
000800                                 INDEXED BY WS-SUPP-IDX
000900                                 PIC X(07).
001000 77  WS-SUPPLIER-COUNT           PIC 9(02) COMP VALUE 5.
