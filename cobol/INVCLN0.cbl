000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     INVCLN0.
000300 AUTHOR.         N. BERGONZI.
000400 INSTALLATION.   RETAIL SYSTEMS DIVISION - BATCH SCHEDULING.
000500 DATE-WRITTEN.   01/08/93.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900* CHANGE LOG
001000*   01/08/93 NBER  ORIG - EDITS ONE BATCH OF WAREHOUSE MOVEMENT
001100*                        SLIPS OFF THE THIRD EXTRACT FEED
001200*                        (REQ TEST-0012).
001300*   05/11/96 RBAL  ADDED NON-POSITIVE QUANTITY REJECT - RECEIVING
001400*                        DOCK WAS KEYING ZERO-UNIT ADJUSTMENTS.
001500*   09/23/98 RGAR  Y2K REMEDIATION - VALIDATION ERROR STRING NOW
001600*                        BUILT WITH STRING/POINTER (REQ Y2K-0121).
001700*   02/27/04 SURD  REWORKED AS A LINKAGE-CALLED SUBPROGRAM OFF
001800*                        THE BRONZE-TO-SILVER DRIVER
001900*                        (REQ OPS-0251).
002000*   02/14/24 RBAL  RETARGETED FOR THE MEDALLION STAGED RELOAD -
002100*                        DEDUP ON MOVEMENT-ID, MOVEMENT-TYPE ENUM
002200*                        AND QUANTITY CHECKS RETAINED
002300*                        (REQ DL-1001).
002400*   08/02/24 NBER  WS-SCRATCH-RECORD WAS DECLARED AS A WRAPPER 01
002500*                        AROUND COPY MVTREC - THE COPYBOOK'S OWN
002600*                        01 MVT-RECORD CAME IN AS A SIBLING, NOT A
002700*                        CHILD, SO WS-SCRATCH-RECORD HAD NO
002800*                        PICTURE.  COPYBOOK NOW RENAMES THE 01
002900*                        VIA REPLACING SO WS-SCRATCH-RECORD IS THE
003000*                        ACTUAL RECORD (REQ DL-1024).
003100******************************************************************
003200* DEDUPLICATES A TABLE OF WAREHOUSE MOVEMENT ROWS ON MOVEMENT-ID
003300* (FIRST OCCURRENCE WINS), THEN FOR EACH SURVIVING ROW: NULL-
003400* CHECKS THE SIX REQUIRED FIELDS, VALIDATES MOVEMENT-TYPE AGAINST
003500* THE THREE ALLOWED VALUES, REJECTS A NON-POSITIVE QUANTITY, AND
003600* STAMPS IS-VALID / VALIDATION-ERRORS / PROCESSED-AT.  INVALID
003700* ROWS ARE FLAGGED, NEVER DROPPED.
003800******************************************************************
003900*----------------------------------------------------------------*
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400*----------------------------------------------------------------*
004500 DATA DIVISION.
004600 WORKING-STORAGE SECTION.
004700*----------------------------------------------------------------*
004800     COPY MVTREC
004900         REPLACING ==MVT-RECORD== BY ==WS-SCRATCH-RECORD==.
005000*----------------------------------------------------------------*
005100 01  WS-SEEN-TABLE.
005200     05  WS-SEEN-ENTRY           OCCURS 500 TIMES
005300                                 INDEXED BY WS-SEEN-IDX
005400                                 PIC X(36).
005500
005600 01  WS-SCRATCH-KEY              PIC X(36).
005700
005800 01  WS-SCRATCH-KEY-VIEW REDEFINES WS-SCRATCH-KEY.
005900     05  WS-SCRATCH-KEY-PREFIX   PIC X(08).
006000     05  FILLER                  PIC X(28).
006100
006200 01  WS-WORK-COUNTERS.
006300     05  WS-SEEN-COUNT           PIC 9(04) COMP VALUE ZERO.
006400     05  WS-KEEP-COUNT           PIC 9(04) COMP VALUE ZERO.
006500     05  WS-ORIG-COUNT           PIC 9(04) COMP VALUE ZERO.
006600     05  WS-SCAN-IDX             PIC 9(04) COMP VALUE ZERO.
006700     05  FILLER                  PIC X(12).
006800
006900 01  WS-WORK-COUNTERS-ALT REDEFINES WS-WORK-COUNTERS
007000                             PIC X(20).
007100
007200 01  WS-DUP-SWITCH               PIC X(01) VALUE 'N'.
007300     88  WS-DUP-FOUND                VALUE 'Y'.
007400
007500 01  WS-ERR-PTR                  PIC 9(03) COMP VALUE 1.
007600
007700 01  WS-MOVEMENT-TYPE-SCAN.
007800     05  WS-MVT-TYPE-HOLD        PIC X(10) VALUE SPACES.
007900
008000 01  WS-MOVEMENT-TYPE-SCAN-ALT REDEFINES WS-MOVEMENT-TYPE-SCAN
008100                             PIC X(10).
008200*----------------------------------------------------------------*
008300 LINKAGE SECTION.
008400 01  LK-RUN-TIMESTAMP            PIC X(26).
008500
008600 01  LK-ROW-COUNT                PIC 9(04) COMP.
008700
008800 01  LK-ROW-TABLE.
008900     05  LK-ROW-ENTRY            OCCURS 500 TIMES
009000                                 INDEXED BY LK-ROW-IDX
009100                                 PIC X(300).
009200
009300 01  LK-CONTROL-COUNTS.
009400     05  LK-DUPS-REMOVED         PIC 9(04) COMP.
009500     05  LK-VALID-COUNT          PIC 9(04) COMP.
009600     05  LK-INVALID-COUNT        PIC 9(04) COMP.
009700     05  FILLER                  PIC X(06).
009800*----------------------------------------------------------------*
009900 PROCEDURE DIVISION USING LK-RUN-TIMESTAMP
010000                          LK-ROW-COUNT
010100                          LK-ROW-TABLE
010200                          LK-CONTROL-COUNTS.
010300*----------------------------------------------------------------*
010400 0000-INVCLN0-MAIN.
010500
010600     PERFORM 1000-INITIALIZE THRU 1000-INITIALIZE-FIN.
010700     PERFORM 2100-DEDUP-MOVEMENTS THRU 2100-DEDUP-MOVEMENTS-FIN.
010800     PERFORM 2200-VALIDATE-MOVEMENTS
010900         THRU 2200-VALIDATE-MOVEMENTS-FIN
011000         VARYING LK-ROW-IDX FROM 1 BY 1
011100         UNTIL LK-ROW-IDX > LK-ROW-COUNT.
011200     GOBACK.
011300*----------------------------------------------------------------*
011400 1000-INITIALIZE.
011500
011600     MOVE LK-ROW-COUNT TO WS-ORIG-COUNT.
011700     MOVE ZERO TO WS-SEEN-COUNT WS-KEEP-COUNT
011800         LK-DUPS-REMOVED LK-VALID-COUNT LK-INVALID-COUNT.
011900
012000 1000-INITIALIZE-FIN.
012100     EXIT.
012200*----------------------------------------------------------------*
012300*    DEDUPLICATION - KEEP FIRST OCCURRENCE OF EACH MOVEMENT-ID   *
012400*----------------------------------------------------------------*
012500 2100-DEDUP-MOVEMENTS.
012600
012700     PERFORM 2110-DEDUP-ONE-ROW THRU 2110-DEDUP-ONE-ROW-FIN
012800         VARYING LK-ROW-IDX FROM 1 BY 1
012900         UNTIL LK-ROW-IDX > WS-ORIG-COUNT.
013000
013100     COMPUTE LK-DUPS-REMOVED = WS-ORIG-COUNT - WS-KEEP-COUNT.
013200     MOVE WS-KEEP-COUNT TO LK-ROW-COUNT.
013300
013400 2100-DEDUP-MOVEMENTS-FIN.
013500     EXIT.
013600*----------------------------------------------------------------*
013700 2110-DEDUP-ONE-ROW.
013800
013900     MOVE LK-ROW-ENTRY(LK-ROW-IDX)(1:36) TO WS-SCRATCH-KEY.
014000     MOVE 'N' TO WS-DUP-SWITCH.
014100     PERFORM 2120-SCAN-SEEN-TABLE THRU 2120-SCAN-SEEN-TABLE-FIN
014200         VARYING WS-SEEN-IDX FROM 1 BY 1
014300         UNTIL WS-SEEN-IDX > WS-SEEN-COUNT.
014400
014500     IF NOT WS-DUP-FOUND
014600         ADD 1 TO WS-SEEN-COUNT
014700         MOVE WS-SCRATCH-KEY TO WS-SEEN-ENTRY(WS-SEEN-COUNT)
014800         ADD 1 TO WS-KEEP-COUNT
014900         MOVE LK-ROW-ENTRY(LK-ROW-IDX)
015000             TO LK-ROW-ENTRY(WS-KEEP-COUNT)
015100     END-IF.
015200
015300 2110-DEDUP-ONE-ROW-FIN.
015400     EXIT.
015500*----------------------------------------------------------------*
015600 2120-SCAN-SEEN-TABLE.
015700
015800     IF WS-SEEN-ENTRY(WS-SEEN-IDX) = WS-SCRATCH-KEY
015900         MOVE 'Y' TO WS-DUP-SWITCH
016000     END-IF.
016100
016200 2120-SCAN-SEEN-TABLE-FIN.
016300     EXIT.
016400*----------------------------------------------------------------*
016500*    VALIDATION - NULL CHECKS, TYPE ENUM, QUANTITY CHECK         *
016600*----------------------------------------------------------------*
016700 2200-VALIDATE-MOVEMENTS.
016800
016900     MOVE LK-ROW-ENTRY(LK-ROW-IDX) TO WS-SCRATCH-RECORD.
017000     MOVE SPACES TO MVT-VALIDATION-ERRORS.
017100     MOVE 1 TO WS-ERR-PTR.
017200
017300     PERFORM 2210-CHECK-NULL-FIELDS
017400         THRU 2210-CHECK-NULL-FIELDS-FIN.
017500     PERFORM 2300-CHECK-MOVEMENT-TYPE
017600         THRU 2300-CHECK-MOVEMENT-TYPE-FIN.
017700     PERFORM 2400-CHECK-QUANTITY THRU 2400-CHECK-QUANTITY-FIN.
017800
017900     IF WS-ERR-PTR = 1
018000         MOVE 'Y' TO MVT-IS-VALID
018100         ADD 1 TO LK-VALID-COUNT
018200     ELSE
018300         MOVE 'N' TO MVT-IS-VALID
018400         ADD 1 TO LK-INVALID-COUNT
018500     END-IF.
018600
018700     MOVE LK-RUN-TIMESTAMP TO MVT-PROCESSED-AT.
018800     MOVE WS-SCRATCH-RECORD TO LK-ROW-ENTRY(LK-ROW-IDX).
018900
019000 2200-VALIDATE-MOVEMENTS-FIN.
019100     EXIT.
019200*----------------------------------------------------------------*
019300 2210-CHECK-NULL-FIELDS.
019400
019500     IF MVT-MOVEMENT-ID = SPACES
019600         STRING 'NULL:movement_id; ' DELIMITED BY SIZE
019700             INTO MVT-VALIDATION-ERRORS
019800             WITH POINTER WS-ERR-PTR
019900         END-STRING
020000     END-IF.
020100     IF MVT-TIMESTAMP = SPACES
020200         STRING 'NULL:timestamp; ' DELIMITED BY SIZE
020300             INTO MVT-VALIDATION-ERRORS
020400             WITH POINTER WS-ERR-PTR
020500         END-STRING
020600     END-IF.
020700     IF MVT-PRODUCT-ID = SPACES
020800         STRING 'NULL:product_id; ' DELIMITED BY SIZE
020900             INTO MVT-VALIDATION-ERRORS
021000             WITH POINTER WS-ERR-PTR
021100         END-STRING
021200     END-IF.
021300     IF MVT-WAREHOUSE-ID = SPACES
021400         STRING 'NULL:warehouse_id; ' DELIMITED BY SIZE
021500             INTO MVT-VALIDATION-ERRORS
021600             WITH POINTER WS-ERR-PTR
021700         END-STRING
021800     END-IF.
021900     IF MVT-MOVEMENT-TYPE = SPACES
022000         STRING 'NULL:movement_type; ' DELIMITED BY SIZE
022100             INTO MVT-VALIDATION-ERRORS
022200             WITH POINTER WS-ERR-PTR
022300         END-STRING
022400     END-IF.
022500     IF MVT-QUANTITY NOT NUMERIC
022600         STRING 'NULL:quantity; ' DELIMITED BY SIZE
022700             INTO MVT-VALIDATION-ERRORS
022800             WITH POINTER WS-ERR-PTR
022900         END-STRING
023000     END-IF.
023100
023200 2210-CHECK-NULL-FIELDS-FIN.
023300     EXIT.
023400*----------------------------------------------------------------*
023500*    MOVEMENT-TYPE ENUM CHECK - ONLY WHEN THE FIELD IS PRESENT   *
023600*----------------------------------------------------------------*
023700 2300-CHECK-MOVEMENT-TYPE.
023800
023900     IF MVT-MOVEMENT-TYPE NOT = SPACES
024000         IF NOT MVT-TYPE-INBOUND
024100             AND NOT MVT-TYPE-OUTBOUND
024200             AND NOT MVT-TYPE-ADJUSTMENT
024300             STRING 'INVALID_MOVEMENT_TYPE; ' DELIMITED BY SIZE
024400                 INTO MVT-VALIDATION-ERRORS
024500                 WITH POINTER WS-ERR-PTR
024600             END-STRING
024700         END-IF
024800     END-IF.
024900
025000 2300-CHECK-MOVEMENT-TYPE-FIN.
025100     EXIT.
025200*----------------------------------------------------------------*
025300*    NON-POSITIVE QUANTITY CHECK - ONLY WHEN FIELD IS PRESENT    *
025400*----------------------------------------------------------------*
025500 2400-CHECK-QUANTITY.
025600
025700     IF MVT-QUANTITY NUMERIC
025800         IF MVT-QUANTITY NOT > ZERO
025900             STRING 'NON_POSITIVE_QUANTITY; ' DELIMITED BY SIZE
026000                 INTO MVT-VALIDATION-ERRORS
026100                 WITH POINTER WS-ERR-PTR
026200             END-STRING
026300         END-IF
026400     END-IF.
026500
026600 2400-CHECK-QUANTITY-FIN.
026700     EXIT.
