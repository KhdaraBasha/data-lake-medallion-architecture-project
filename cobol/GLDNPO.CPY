000100******************************************************************
000200*    GLDNPO - GOLD-LAYER INVENTORY NET POSITION SUMMARY RECORD,  *
000300*    WRITTEN BY INVAGG0, READ/WRITTEN STRUCTURALLY BY SLVRGOLD'S *
000400*    GOLD-NETPOS-OUT FD.                                         *
000500*    HIST: 2024-02-09 RBAL  INITIAL CUT (AS PART OF GOLDINVT).  *
000600*          2024-07-22 NBER  SPLIT OUT OF GOLDINVT - ONE RECORD  *
000700*                           PER COPYBOOK, SAME CONVENTION AS    *
000800*                           SALESREC/EVNTREC/MVTREC (REQ DL-1023)*
000900******************************************************************
001000 01  GLD-INV-NET-POSITION.
001100     05  GNP-DATE                PIC X(10).
001200     05  GNP-PRODUCT-ID          PIC X(08).
001300     05  GNP-PRODUCT-NAME        PIC X(30).
001400     05  GNP-WAREHOUSE-ID        PIC X(11).
001500     05  GNP-INBOUND-QTY         PIC S9(07).
001600     05  GNP-OUTBOUND-QTY        PIC S9(07).
001700     05  GNP-ADJUSTMENT-QTY      PIC S9(07).
001800     05  GNP-NET-POSITION        PIC S9(07).
001900     05  GNP-GENERATED-AT        PIC X(26).
002000     05  FILLER                  PIC X(07).
