000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     EVTAGG0.
000300 AUTHOR.         R. BALSIMELLI.
000400 INSTALLATION.   RETAIL SYSTEMS DIVISION - BATCH SCHEDULING.
000500 DATE-WRITTEN.   02/11/93.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900* CHANGE LOG
001000*   02/11/93 CPER  ORIG - CUSTOMER ACTIVITY SECTION OF THE NIGHTLY
001100*                        SUMMARY REPORT (IN-LINE IN SLVRGOLD AT
001200*                        THE TIME) - TOTALS EVENT COUNT AND
001300*                        DISTINCT CUSTOMERS BY DATE AND EVENT TYPE
001400*                        (REQ OPS-0061).
001500*   09/25/98 RGAR  Y2K REMEDIATION - TIMESTAMPS MOVED TO 4-DIGIT
001600*                        YEAR, ISO TEXT FORMAT (REQ Y2K-0123).
001700*   06/08/06 SURD  ADDED DEVICE-USAGE BREAKOUT TO THE SECTION PER
001800*                        FINANCE REQUEST (REQ FIN-0188).
001900*   01/14/14 NBER  SECTION NOW WRITES THE TWO GOLD EVENT DATASETS
002000*                        INSTEAD OF PRINT LINES (REQ BI-0044).
002100*   02/19/24 RBAL  SPLIT OUT OF SLVRGOLD AS ITS OWN CALLED
002200*                        SUBPROGRAM - BUILDS THE CUSTOMER-ACTIVITY
002300*                        AND DEVICE-USAGE GOLD SUMMARIES FROM A
002400*                        SET OF VALID SILVER EVENT ROWS
002500*                        (REQ DL-1002).
002600*   08/02/24 NBER  WS-SCRATCH-RECORD/WS-SCAN-ROW-RECORD WERE
002700*                        DECLARED AS WRAPPER 01'S AROUND COPY
002800*                        EVNTREC - THE COPYBOOK'S OWN 01
002900*                        EVT-RECORD CAME IN AS A SIBLING, NOT A
003000*                        CHILD, LEAVING BOTH SCRATCH AREAS WITH NO
003100*                        PICTURE.  COPYBOOK NOW RENAMES THE 01 VIA
003200*                        REPLACING FOR EACH OF THE TWO SCAN AREAS,
003300*                        AND EVERY FIELD REFERENCE THAT WAS LEFT
003400*                        UNQUALIFIED IS NOW QUALIFIED OF
003500*                        WS-SCRATCH-RECORD (REQ DL-1025).
003600******************************************************************
003700* GROUPS THE INCOMING ROW SET TWO WAYS - BY DATE AND EVENT-TYPE;
003800* BY DATE AND DEVICE-TYPE - ACCUMULATING ROW COUNTS AND DISTINCT
003900* CUSTOMER-ID / SESSION-ID COUNTS FOR EACH GROUP.  GROUP KEYS ARE
004000* DISCOVERED BY LINEAR SCAN, SAME TECHNIQUE AS SLSAGG0.
004100******************************************************************
004200*----------------------------------------------------------------*
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700*----------------------------------------------------------------*
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000*----------------------------------------------------------------*
005100     COPY EVNTREC
005200         REPLACING ==EVT-RECORD== BY ==WS-SCRATCH-RECORD==.
005300*----------------------------------------------------------------*
005400     COPY GLDACT.
005500     COPY GLDDEV.
005600*----------------------------------------------------------------*
005700     COPY EVNTREC
005800         REPLACING ==EVT-RECORD== BY ==WS-SCAN-ROW-RECORD==.
005900*----------------------------------------------------------------*
006000 01  WS-ACT-GROUP-TABLE.
006100     05  WS-ACT-ENTRY            OCCURS 120 TIMES
006200                                 INDEXED BY WS-ACT-IDX.
006300         10  WS-ACT-DATE         PIC X(10).
006400         10  WS-ACT-EVENT-TYPE   PIC X(12).
006500         10  WS-ACT-EVENT-COUNT  PIC 9(07) COMP VALUE ZERO.
006600
006700 01  WS-DEV-GROUP-TABLE.
006800     05  WS-DEV-ENTRY            OCCURS 60 TIMES
006900                                 INDEXED BY WS-DEV-IDX.
007000         10  WS-DEV-DATE         PIC X(10).
007100         10  WS-DEV-DEVICE-TYPE  PIC X(08).
007200         10  WS-DEV-EVENT-COUNT  PIC 9(07) COMP VALUE ZERO.
007300
007400 01  WS-GROUP-COUNTERS.
007500     05  WS-ACT-COUNT            PIC 9(04) COMP VALUE ZERO.
007600     05  WS-DEV-COUNT            PIC 9(04) COMP VALUE ZERO.
007700     05  FILLER                  PIC X(08).
007800
007900 01  WS-GROUP-COUNTERS-ALT REDEFINES WS-GROUP-COUNTERS
008000                             PIC X(16).
008100
008200 01  WS-ID-SEEN-TABLE.
008300     05  WS-ID-SEEN-ENTRY        OCCURS 500 TIMES
008400                                 INDEXED BY WS-ID-SEEN-IDX
008500                                 PIC X(36).
008600
008700 01  WS-SCAN-SWITCHES.
008800     05  WS-FOUND-SWITCH         PIC X(01) VALUE 'N'.
008900         88  WS-GROUP-FOUND          VALUE 'Y'.
009000     05  WS-DUP-SWITCH           PIC X(01) VALUE 'N'.
009100         88  WS-ID-IS-DUP            VALUE 'Y'.
009200
009300 01  WS-SCAN-SWITCHES-ALT REDEFINES WS-SCAN-SWITCHES
009400                             PIC X(02).
009500
009600 01  WS-ID-SEEN-COUNT            PIC 9(04) COMP VALUE ZERO.
009700 01  WS-DATE-KEY                 PIC X(10).
009800 01  WS-COMPARE-VALUE            PIC X(36).
009900
010000 01  WS-DATE-KEY-VIEW REDEFINES WS-DATE-KEY.
010100     05  WS-DATE-KEY-YEAR        PIC X(04).
010200     05  FILLER                  PIC X(06).
010300*----------------------------------------------------------------*
010400 LINKAGE SECTION.
010500 01  LK-RUN-TIMESTAMP            PIC X(26).
010600
010700 01  LK-ROW-COUNT                PIC 9(04) COMP.
010800
010900 01  LK-ROW-TABLE.
011000     05  LK-ROW-ENTRY            OCCURS 500 TIMES
011100                                 INDEXED BY LK-ROW-IDX
011200                                 PIC X(300).
011300
011400 01  LK-ACTIVITY-COUNT           PIC 9(04) COMP.
011500 01  LK-ACTIVITY-TABLE.
011600     05  LK-ACTIVITY-ENTRY       OCCURS 120 TIMES
011700                                 INDEXED BY LK-ACT-IDX
011800                                 PIC X(80).
011900
012000 01  LK-DEVICE-COUNT             PIC 9(04) COMP.
012100 01  LK-DEVICE-TABLE.
012200     05  LK-DEVICE-ENTRY         OCCURS 60 TIMES
012300                                 INDEXED BY LK-DEV-IDX
012400                                 PIC X(70).
012500*----------------------------------------------------------------*
012600 PROCEDURE DIVISION USING LK-RUN-TIMESTAMP
012700                          LK-ROW-COUNT
012800                          LK-ROW-TABLE
012900                          LK-ACTIVITY-COUNT
013000                          LK-ACTIVITY-TABLE
013100                          LK-DEVICE-COUNT
013200                          LK-DEVICE-TABLE.
013300*----------------------------------------------------------------*
013400 0000-EVTAGG0-MAIN.
013500
013600     MOVE ZERO TO WS-ACT-COUNT WS-DEV-COUNT
013700         LK-ACTIVITY-COUNT LK-DEVICE-COUNT.
013800
013900     PERFORM 2000-CUSTOMER-ACTIVITY
014000         THRU 2000-CUSTOMER-ACTIVITY-FIN.
014100     PERFORM 3000-DEVICE-USAGE THRU 3000-DEVICE-USAGE-FIN.
014200     GOBACK.
014300*----------------------------------------------------------------*
014400*    CUSTOMER-ACTIVITY-SUMMARY                                   *
014500*----------------------------------------------------------------*
014600 2000-CUSTOMER-ACTIVITY.
014700
014800     PERFORM 2100-ACCUM-ACTIVITY-ROW
014900         THRU 2100-ACCUM-ACTIVITY-ROW-FIN
015000         VARYING LK-ROW-IDX FROM 1 BY 1
015100         UNTIL LK-ROW-IDX > LK-ROW-COUNT.
015200
015300     PERFORM 2200-FINISH-ACTIVITY-GROUP
015400         THRU 2200-FINISH-ACTIVITY-GROUP-FIN
015500         VARYING WS-ACT-IDX FROM 1 BY 1
015600         UNTIL WS-ACT-IDX > WS-ACT-COUNT.
015700
015800     MOVE WS-ACT-COUNT TO LK-ACTIVITY-COUNT.
015900
016000 2000-CUSTOMER-ACTIVITY-FIN.
016100     EXIT.
016200*----------------------------------------------------------------*
016300 2100-ACCUM-ACTIVITY-ROW.
016400
016500     MOVE LK-ROW-ENTRY(LK-ROW-IDX) TO WS-SCRATCH-RECORD.
016600     MOVE EVT-TIMESTAMP(1:10) OF WS-SCRATCH-RECORD
016700         TO WS-DATE-KEY.
016800
016900     MOVE 'N' TO WS-FOUND-SWITCH.
017000     PERFORM 2110-SCAN-ACTIVITY-GROUPS
017100         THRU 2110-SCAN-ACTIVITY-GROUPS-FIN
017200         VARYING WS-ACT-IDX FROM 1 BY 1
017300         UNTIL WS-ACT-IDX > WS-ACT-COUNT.
017400
017500     IF NOT WS-GROUP-FOUND
017600         ADD 1 TO WS-ACT-COUNT
017700         SET WS-ACT-IDX TO WS-ACT-COUNT
017800         MOVE WS-DATE-KEY TO WS-ACT-DATE(WS-ACT-IDX)
017900         MOVE EVT-EVENT-TYPE OF WS-SCRATCH-RECORD
018000             TO WS-ACT-EVENT-TYPE(WS-ACT-IDX)
018100     END-IF.
018200
018300     ADD 1 TO WS-ACT-EVENT-COUNT(WS-ACT-IDX).
018400
018500 2100-ACCUM-ACTIVITY-ROW-FIN.
018600     EXIT.
018700*----------------------------------------------------------------*
018800 2110-SCAN-ACTIVITY-GROUPS.
018900
019000     IF WS-ACT-DATE(WS-ACT-IDX) = WS-DATE-KEY
019100         AND WS-ACT-EVENT-TYPE(WS-ACT-IDX)
019200             = EVT-EVENT-TYPE OF WS-SCRATCH-RECORD
019300         MOVE 'Y' TO WS-FOUND-SWITCH
019400     END-IF.
019500
019600 2110-SCAN-ACTIVITY-GROUPS-FIN.
019700     EXIT.
019800*----------------------------------------------------------------*
019900 2200-FINISH-ACTIVITY-GROUP.
020000
020100     MOVE ZERO TO WS-ID-SEEN-COUNT.
020200     PERFORM 2210-SCAN-ROWS-FOR-CUSTID
020300         THRU 2210-SCAN-ROWS-FOR-CUSTID-FIN
020400         VARYING LK-ROW-IDX FROM 1 BY 1
020500         UNTIL LK-ROW-IDX > LK-ROW-COUNT.
020600     MOVE WS-ID-SEEN-COUNT TO GCA-UNIQUE-CUSTOMERS.
020700
020800     MOVE ZERO TO WS-ID-SEEN-COUNT.
020900     PERFORM 2220-SCAN-ROWS-FOR-SESSID
021000         THRU 2220-SCAN-ROWS-FOR-SESSID-FIN
021100         VARYING LK-ROW-IDX FROM 1 BY 1
021200         UNTIL LK-ROW-IDX > LK-ROW-COUNT.
021300     MOVE WS-ID-SEEN-COUNT TO GCA-UNIQUE-SESSIONS.
021400
021500     MOVE WS-ACT-DATE(WS-ACT-IDX)        TO GCA-DATE.
021600     MOVE WS-ACT-EVENT-TYPE(WS-ACT-IDX)  TO GCA-EVENT-TYPE.
021700     MOVE WS-ACT-EVENT-COUNT(WS-ACT-IDX) TO GCA-EVENT-COUNT.
021800     MOVE LK-RUN-TIMESTAMP TO GCA-GENERATED-AT.
021900     MOVE GLD-CUST-ACTIVITY TO LK-ACTIVITY-ENTRY(WS-ACT-IDX).
022000
022100 2200-FINISH-ACTIVITY-GROUP-FIN.
022200     EXIT.
022300*----------------------------------------------------------------*
022400 2210-SCAN-ROWS-FOR-CUSTID.
022500
022600     MOVE LK-ROW-ENTRY(LK-ROW-IDX) TO WS-SCAN-ROW-RECORD.
022700     IF EVT-TIMESTAMP(1:10) OF WS-SCAN-ROW-RECORD
022800             = WS-ACT-DATE(WS-ACT-IDX)
022900         AND EVT-EVENT-TYPE OF WS-SCAN-ROW-RECORD
023000             = WS-ACT-EVENT-TYPE(WS-ACT-IDX)
023100         AND EVT-CUSTOMER-ID OF WS-SCAN-ROW-RECORD NOT = SPACES
023200         MOVE 'N' TO WS-DUP-SWITCH
023300         MOVE EVT-CUSTOMER-ID OF WS-SCAN-ROW-RECORD
023400             TO WS-COMPARE-VALUE
023500         PERFORM 2211-CHECK-SEEN-ENTRY
023600             THRU 2211-CHECK-SEEN-ENTRY-FIN
023700             VARYING WS-ID-SEEN-IDX FROM 1 BY 1
023800             UNTIL WS-ID-SEEN-IDX > WS-ID-SEEN-COUNT
023900         IF NOT WS-ID-IS-DUP
024000             ADD 1 TO WS-ID-SEEN-COUNT
024100             MOVE WS-COMPARE-VALUE
024200                 TO WS-ID-SEEN-ENTRY(WS-ID-SEEN-COUNT)
024300         END-IF
024400     END-IF.
024500
024600 2210-SCAN-ROWS-FOR-CUSTID-FIN.
024700     EXIT.
024800*----------------------------------------------------------------*
024900 2211-CHECK-SEEN-ENTRY.
025000
025100     IF WS-ID-SEEN-ENTRY(WS-ID-SEEN-IDX) = WS-COMPARE-VALUE
025200         MOVE 'Y' TO WS-DUP-SWITCH
025300     END-IF.
025400
025500 2211-CHECK-SEEN-ENTRY-FIN.
025600     EXIT.
025700*----------------------------------------------------------------*
025800 2220-SCAN-ROWS-FOR-SESSID.
025900
026000     MOVE LK-ROW-ENTRY(LK-ROW-IDX) TO WS-SCAN-ROW-RECORD.
026100     IF EVT-TIMESTAMP(1:10) OF WS-SCAN-ROW-RECORD
026200             = WS-ACT-DATE(WS-ACT-IDX)
026300         AND EVT-EVENT-TYPE OF WS-SCAN-ROW-RECORD
026400             = WS-ACT-EVENT-TYPE(WS-ACT-IDX)
026500         AND EVT-SESSION-ID OF WS-SCAN-ROW-RECORD NOT = SPACES
026600         MOVE 'N' TO WS-DUP-SWITCH
026700         MOVE EVT-SESSION-ID OF WS-SCAN-ROW-RECORD
026800             TO WS-COMPARE-VALUE
026900         PERFORM 2211-CHECK-SEEN-ENTRY
027000             THRU 2211-CHECK-SEEN-ENTRY-FIN
027100             VARYING WS-ID-SEEN-IDX FROM 1 BY 1
027200             UNTIL WS-ID-SEEN-IDX > WS-ID-SEEN-COUNT
027300         IF NOT WS-ID-IS-DUP
027400             ADD 1 TO WS-ID-SEEN-COUNT
027500             MOVE WS-COMPARE-VALUE
027600                 TO WS-ID-SEEN-ENTRY(WS-ID-SEEN-COUNT)
027700         END-IF
027800     END-IF.
027900
028000 2220-SCAN-ROWS-FOR-SESSID-FIN.
028100     EXIT.
028200*----------------------------------------------------------------*
028300*    DEVICE-USAGE-SUMMARY                                        *
028400*----------------------------------------------------------------*
028500 3000-DEVICE-USAGE.
028600
028700     PERFORM 3100-ACCUM-DEVICE-ROW THRU 3100-ACCUM-DEVICE-ROW-FIN
028800         VARYING LK-ROW-IDX FROM 1 BY 1
028900         UNTIL LK-ROW-IDX > LK-ROW-COUNT.
029000
029100     PERFORM 3200-FINISH-DEVICE-GROUP
029200         THRU 3200-FINISH-DEVICE-GROUP-FIN
029300         VARYING WS-DEV-IDX FROM 1 BY 1
029400         UNTIL WS-DEV-IDX > WS-DEV-COUNT.
029500
029600     MOVE WS-DEV-COUNT TO LK-DEVICE-COUNT.
029700
029800 3000-DEVICE-USAGE-FIN.
029900     EXIT.
030000*----------------------------------------------------------------*
030100 3100-ACCUM-DEVICE-ROW.
030200
030300     MOVE LK-ROW-ENTRY(LK-ROW-IDX) TO WS-SCRATCH-RECORD.
030400     MOVE EVT-TIMESTAMP(1:10) OF WS-SCRATCH-RECORD
030500         TO WS-DATE-KEY.
030600
030700     MOVE 'N' TO WS-FOUND-SWITCH.
030800     PERFORM 3110-SCAN-DEVICE-GROUPS
030900         THRU 3110-SCAN-DEVICE-GROUPS-FIN
031000         VARYING WS-DEV-IDX FROM 1 BY 1
031100         UNTIL WS-DEV-IDX > WS-DEV-COUNT.
031200
031300     IF NOT WS-GROUP-FOUND
031400         ADD 1 TO WS-DEV-COUNT
031500         SET WS-DEV-IDX TO WS-DEV-COUNT
031600         MOVE WS-DATE-KEY TO WS-DEV-DATE(WS-DEV-IDX)
031700         MOVE EVT-DEVICE-TYPE OF WS-SCRATCH-RECORD
031800             TO WS-DEV-DEVICE-TYPE(WS-DEV-IDX)
031900     END-IF.
032000
032100     ADD 1 TO WS-DEV-EVENT-COUNT(WS-DEV-IDX).
032200
032300 3100-ACCUM-DEVICE-ROW-FIN.
032400     EXIT.
032500*----------------------------------------------------------------*
032600 3110-SCAN-DEVICE-GROUPS.
032700
032800     IF WS-DEV-DATE(WS-DEV-IDX) = WS-DATE-KEY
032900         AND WS-DEV-DEVICE-TYPE(WS-DEV-IDX)
033000             = EVT-DEVICE-TYPE OF WS-SCRATCH-RECORD
033100         MOVE 'Y' TO WS-FOUND-SWITCH
033200     END-IF.
033300
033400 3110-SCAN-DEVICE-GROUPS-FIN.
033500     EXIT.
033600*----------------------------------------------------------------*
033700 3200-FINISH-DEVICE-GROUP.
033800
033900     MOVE ZERO TO WS-ID-SEEN-COUNT.
034000     PERFORM 3210-SCAN-ROWS-FOR-DEV-SESSID
034100         THRU 3210-SCAN-ROWS-FOR-DEV-SESSID-FIN
034200         VARYING LK-ROW-IDX FROM 1 BY 1
034300         UNTIL LK-ROW-IDX > LK-ROW-COUNT.
034400
034500     MOVE WS-DEV-DATE(WS-DEV-IDX)        TO GDU-DATE.
034600     MOVE WS-DEV-DEVICE-TYPE(WS-DEV-IDX) TO GDU-DEVICE-TYPE.
034700     MOVE WS-ID-SEEN-COUNT               TO GDU-SESSION-COUNT.
034800     MOVE WS-DEV-EVENT-COUNT(WS-DEV-IDX) TO GDU-EVENT-COUNT.
034900     MOVE LK-RUN-TIMESTAMP TO GDU-GENERATED-AT.
035000     MOVE GLD-DEVICE-USAGE TO LK-DEVICE-ENTRY(WS-DEV-IDX).
035100
035200 3200-FINISH-DEVICE-GROUP-FIN.
035300     EXIT.
035400*----------------------------------------------------------------*
035500 3210-SCAN-ROWS-FOR-DEV-SESSID.
035600
035700     MOVE LK-ROW-ENTRY(LK-ROW-IDX) TO WS-SCAN-ROW-RECORD.
035800     IF EVT-TIMESTAMP(1:10) OF WS-SCAN-ROW-RECORD
035900             = WS-DEV-DATE(WS-DEV-IDX)
036000         AND EVT-DEVICE-TYPE OF WS-SCAN-ROW-RECORD
036100             = WS-DEV-DEVICE-TYPE(WS-DEV-IDX)
036200         AND EVT-SESSION-ID OF WS-SCAN-ROW-RECORD NOT = SPACES
036300         MOVE 'N' TO WS-DUP-SWITCH
036400         MOVE EVT-SESSION-ID OF WS-SCAN-ROW-RECORD
036500             TO WS-COMPARE-VALUE
036600         PERFORM 2211-CHECK-SEEN-ENTRY
036700             THRU 2211-CHECK-SEEN-ENTRY-FIN
036800             VARYING WS-ID-SEEN-IDX FROM 1 BY 1
036900             UNTIL WS-ID-SEEN-IDX > WS-ID-SEEN-COUNT
037000         IF NOT WS-ID-IS-DUP
037100             ADD 1 TO WS-ID-SEEN-COUNT
037200             MOVE WS-COMPARE-VALUE
037300                 TO WS-ID-SEEN-ENTRY(WS-ID-SEEN-COUNT)
037400         END-IF
037500     END-IF.
037600
037700 3210-SCAN-ROWS-FOR-DEV-SESSID-FIN.
037800     EXIT.
