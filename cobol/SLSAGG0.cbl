000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     SLSAGG0.
000300 AUTHOR.         R. BALSIMELLI.
000400 INSTALLATION.   RETAIL SYSTEMS DIVISION - BATCH SCHEDULING.
000500 DATE-WRITTEN.   04/02/90.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900* CHANGE LOG
001000*   04/02/90 RBAL  ORIG - DAILY SALES TOTALS SECTION OF THE
001100*                        NIGHTLY SUMMARY REPORT (IN-LINE IN
001200*                        SLVRGOLD AT THE TIME) - TOTALS REVENUE
001300*                        AND SALE COUNT BY DATE (REQ TEST-0015).
001400*   02/11/93 CPER  ADDED CATEGORY BREAKOUT TO THE DAILY TOTALS
001500*                        SECTION (REQ OPS-0061).
001600*   09/25/98 RGAR  Y2K REMEDIATION - TIMESTAMPS MOVED TO 4-DIGIT
001700*                        YEAR, ISO TEXT FORMAT (REQ Y2K-0123).
001800*   06/08/06 SURD  ADDED PAYMENT-METHOD BREAKOUT PER FINANCE
001900*                        REQUEST (REQ FIN-0188).
002000*   01/14/14 NBER  SECTION NOW WRITES THE THREE GOLD SALES
002100*                        DATASETS INSTEAD OF PRINT LINES
002200*                        (REQ BI-0044).
002300*   02/19/24 RBAL  SPLIT OUT OF SLVRGOLD AS ITS OWN CALLED
002400*                        SUBPROGRAM - BUILDS THE THREE GOLD SALES
002500*                        SUMMARY TABLES FROM A SET OF VALID SILVER
002600*                        SALES ROWS (REQ DL-1002).
002700*   03/04/24 RBAL  SWITCHED THE DISTINCT SALE-ID AND CUSTOMER-ID
002800*                        COUNTS TO A RESCAN-PER-GROUP TECHNIQUE -
002900*                        THE FIRST CUT DOUBLE-COUNTED REPEAT
003000*                        CUSTOMERS WITHIN A DAY (REQ DL-1006).
003100*   08/02/24 NBER  WS-SCRATCH-RECORD/WS-SCAN-ROW-RECORD WERE
003200*                        DECLARED AS WRAPPER 01'S AROUND COPY
003300*                        SALESREC - THE COPYBOOK'S OWN 01
003400*                        SLS-RECORD CAME IN AS A SIBLING, NOT A
003500*                        CHILD, LEAVING BOTH SCRATCH AREAS WITH
003600*                        NO PICTURE.  COPYBOOK NOW RENAMES THE 01
003700*                        VIA REPLACING FOR EACH OF THE TWO SCAN
003800*                        AREAS, AND EVERY FIELD REFERENCE THAT
003900*                        WAS LEFT UNQUALIFIED IS NOW QUALIFIED
004000*                        OF WS-SCRATCH-RECORD (REQ DL-1025).
004100******************************************************************
004200* GROUPS THE INCOMING ROW SET THREE WAYS - BY DATE; BY DATE AND
004300* CATEGORY; BY DATE AND PAYMENT METHOD - ACCUMULATING REVENUE AND
004400* DISTINCT SALE-ID / CUSTOMER-ID COUNTS FOR EACH GROUP, AND HANDS
004500* BACK ONE FLAT ROW PER GROUP FOR THE CALLER TO WRITE TO THE
004600* MATCHING GOLD FILE.  GROUP KEYS ARE DISCOVERED BY LINEAR SCAN,
004700* NOT BY A PRIOR SORT - BATCH VOLUMES HERE NEVER WARRANT ONE.
004800******************************************************************
004900*----------------------------------------------------------------*
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400*----------------------------------------------------------------*
005500 DATA DIVISION.
005600 WORKING-STORAGE SECTION.
005700*----------------------------------------------------------------*
005800     COPY SALESREC
005900         REPLACING ==SLS-RECORD== BY ==WS-SCRATCH-RECORD==.
006000*----------------------------------------------------------------*
006100     COPY GLDDLY.
006200     COPY GLDCAT.
006300     COPY GLDPAY.
006400*----------------------------------------------------------------*
006500     COPY SALESREC
006600         REPLACING ==SLS-RECORD== BY ==WS-SCAN-ROW-RECORD==.
006700*----------------------------------------------------------------*
006800 01  WS-DLY-GROUP-TABLE.
006900     05  WS-DLY-ENTRY            OCCURS 60 TIMES
007000                                 INDEXED BY WS-DLY-IDX.
007100         10  WS-DLY-DATE         PIC X(10).
007200         10  WS-DLY-REVENUE      PIC 9(09)V99 VALUE ZERO.
007300         10  WS-DLY-ORDER-COUNT  PIC 9(07) COMP VALUE ZERO.
007400         10  WS-DLY-CUST-COUNT   PIC 9(07) COMP VALUE ZERO.
007500
007600 01  WS-CAT-GROUP-TABLE.
007700     05  WS-CAT-ENTRY            OCCURS 120 TIMES
007800                                 INDEXED BY WS-CAT-IDX.
007900         10  WS-CAT-DATE         PIC X(10).
008000         10  WS-CAT-CATEGORY     PIC X(20).
008100         10  WS-CAT-REVENUE      PIC 9(09)V99 VALUE ZERO.
008200         10  WS-CAT-ORDER-COUNT  PIC 9(07) COMP VALUE ZERO.
008300         10  WS-CAT-PRICE-SUM    PIC 9(09)V99 VALUE ZERO.
008400         10  WS-CAT-ROW-COUNT    PIC 9(07) COMP VALUE ZERO.
008500
008600 01  WS-PAY-GROUP-TABLE.
008700     05  WS-PAY-ENTRY            OCCURS 60 TIMES
008800                                 INDEXED BY WS-PAY-IDX.
008900         10  WS-PAY-DATE         PIC X(10).
009000         10  WS-PAY-METHOD       PIC X(15).
009100         10  WS-PAY-REVENUE      PIC 9(09)V99 VALUE ZERO.
009200         10  WS-PAY-ORDER-COUNT  PIC 9(07) COMP VALUE ZERO.
009300
009400 01  WS-GROUP-COUNTERS.
009500     05  WS-DLY-COUNT            PIC 9(04) COMP VALUE ZERO.
009600     05  WS-CAT-COUNT            PIC 9(04) COMP VALUE ZERO.
009700     05  WS-PAY-COUNT            PIC 9(04) COMP VALUE ZERO.
009800     05  FILLER                  PIC X(06).
009900
010000 01  WS-GROUP-COUNTERS-ALT REDEFINES WS-GROUP-COUNTERS
010100                             PIC X(18).
010200
010300 01  WS-ID-SEEN-TABLE.
010400     05  WS-ID-SEEN-ENTRY        OCCURS 500 TIMES
010500                                 INDEXED BY WS-ID-SEEN-IDX
010600                                 PIC X(36).
010700
010800 01  WS-SCAN-SWITCHES.
010900     05  WS-FOUND-SWITCH         PIC X(01) VALUE 'N'.
011000         88  WS-GROUP-FOUND          VALUE 'Y'.
011100     05  WS-DUP-SWITCH           PIC X(01) VALUE 'N'.
011200         88  WS-ID-IS-DUP            VALUE 'Y'.
011300
011400 01  WS-SCAN-SWITCHES-ALT REDEFINES WS-SCAN-SWITCHES
011500                             PIC X(02).
011600
011700 01  WS-ID-SEEN-COUNT            PIC 9(04) COMP VALUE ZERO.
011800 01  WS-DATE-KEY                 PIC X(10).
011900 01  WS-ROW-SCAN-IDX             PIC 9(04) COMP VALUE ZERO.
012000
012100 01  WS-DATE-KEY-VIEW REDEFINES WS-DATE-KEY.
012200     05  WS-DATE-KEY-YEAR        PIC X(04).
012300     05  FILLER                  PIC X(06).
012400*----------------------------------------------------------------*
012500 LINKAGE SECTION.
012600 01  LK-RUN-TIMESTAMP            PIC X(26).
012700
012800 01  LK-ROW-COUNT                PIC 9(04) COMP.
012900
013000 01  LK-ROW-TABLE.
013100     05  LK-ROW-ENTRY            OCCURS 500 TIMES
013200                                 INDEXED BY LK-ROW-IDX
013300                                 PIC X(300).
013400
013500 01  LK-DAILY-COUNT              PIC 9(04) COMP.
013600 01  LK-DAILY-TABLE.
013700     05  LK-DAILY-ENTRY          OCCURS 60 TIMES
013800                                 INDEXED BY LK-DLY-IDX
013900                                 PIC X(80).
014000
014100 01  LK-CATEGORY-COUNT           PIC 9(04) COMP.
014200 01  LK-CATEGORY-TABLE.
014300     05  LK-CATEGORY-ENTRY       OCCURS 120 TIMES
014400                                 INDEXED BY LK-CAT-IDX
014500                                 PIC X(90).
014600
014700 01  LK-PAYMENT-COUNT            PIC 9(04) COMP.
014800 01  LK-PAYMENT-TABLE.
014900     05  LK-PAYMENT-ENTRY        OCCURS 60 TIMES
015000                                 INDEXED BY LK-PAY-IDX
015100                                 PIC X(80).
015200*----------------------------------------------------------------*
015300 PROCEDURE DIVISION USING LK-RUN-TIMESTAMP
015400                          LK-ROW-COUNT
015500                          LK-ROW-TABLE
015600                          LK-DAILY-COUNT
015700                          LK-DAILY-TABLE
015800                          LK-CATEGORY-COUNT
015900                          LK-CATEGORY-TABLE
016000                          LK-PAYMENT-COUNT
016100                          LK-PAYMENT-TABLE.
016200*----------------------------------------------------------------*
016300 0000-SLSAGG0-MAIN.
016400
016500     MOVE ZERO TO WS-DLY-COUNT WS-CAT-COUNT WS-PAY-COUNT
016600         LK-DAILY-COUNT LK-CATEGORY-COUNT LK-PAYMENT-COUNT.
016700
016800     PERFORM 2000-DAILY-SALES THRU 2000-DAILY-SALES-FIN.
016900     PERFORM 3000-CATEGORY-SALES THRU 3000-CATEGORY-SALES-FIN.
017000     PERFORM 4000-PAYMENT-METHOD THRU 4000-PAYMENT-METHOD-FIN.
017100     GOBACK.
017200*----------------------------------------------------------------*
017300*    DAILY-SALES-SUMMARY                                         *
017400*----------------------------------------------------------------*
017500 2000-DAILY-SALES.
017600
017700     PERFORM 2100-ACCUM-DAILY-ROW THRU 2100-ACCUM-DAILY-ROW-FIN
017800         VARYING LK-ROW-IDX FROM 1 BY 1
017900         UNTIL LK-ROW-IDX > LK-ROW-COUNT.
018000
018100     PERFORM 2200-FINISH-DAILY-GROUP
018200         THRU 2200-FINISH-DAILY-GROUP-FIN
018300         VARYING WS-DLY-IDX FROM 1 BY 1
018400         UNTIL WS-DLY-IDX > WS-DLY-COUNT.
018500
018600     MOVE WS-DLY-COUNT TO LK-DAILY-COUNT.
018700
018800 2000-DAILY-SALES-FIN.
018900     EXIT.
019000*----------------------------------------------------------------*
019100 2100-ACCUM-DAILY-ROW.
019200
019300     MOVE LK-ROW-ENTRY(LK-ROW-IDX) TO WS-SCRATCH-RECORD.
019400     MOVE SLS-SALE-TIMESTAMP(1:10) OF WS-SCRATCH-RECORD
019500         TO WS-DATE-KEY.
019600
019700     MOVE 'N' TO WS-FOUND-SWITCH.
019800     PERFORM 2110-SCAN-DAILY-GROUPS
019900         THRU 2110-SCAN-DAILY-GROUPS-FIN
020000         VARYING WS-DLY-IDX FROM 1 BY 1
020100         UNTIL WS-DLY-IDX > WS-DLY-COUNT.
020200
020300     IF NOT WS-GROUP-FOUND
020400         ADD 1 TO WS-DLY-COUNT
020500         SET WS-DLY-IDX TO WS-DLY-COUNT
020600         MOVE WS-DATE-KEY TO WS-DLY-DATE(WS-DLY-IDX)
020700     END-IF.
020800
020900     ADD SLS-TOTAL-AMOUNT OF WS-SCRATCH-RECORD
021000         TO WS-DLY-REVENUE(WS-DLY-IDX).
021100
021200 2100-ACCUM-DAILY-ROW-FIN.
021300     EXIT.
021400*----------------------------------------------------------------*
021500 2110-SCAN-DAILY-GROUPS.
021600
021700     IF WS-DLY-DATE(WS-DLY-IDX) = WS-DATE-KEY
021800         MOVE 'Y' TO WS-FOUND-SWITCH
021900     END-IF.
022000
022100 2110-SCAN-DAILY-GROUPS-FIN.
022200     EXIT.
022300*----------------------------------------------------------------*
022400*    SECOND PASS PER GROUP - DISTINCT SALE-ID AND CUSTOMER-ID    *
022500*----------------------------------------------------------------*
022600 2200-FINISH-DAILY-GROUP.
022700
022800     MOVE ZERO TO WS-ID-SEEN-COUNT.
022900     PERFORM 2210-SCAN-ROWS-FOR-SALEID
023000         THRU 2210-SCAN-ROWS-FOR-SALEID-FIN
023100         VARYING LK-ROW-IDX FROM 1 BY 1
023200         UNTIL LK-ROW-IDX > LK-ROW-COUNT.
023300     MOVE WS-ID-SEEN-COUNT TO WS-DLY-ORDER-COUNT(WS-DLY-IDX).
023400
023500     MOVE ZERO TO WS-ID-SEEN-COUNT.
023600     PERFORM 2220-SCAN-ROWS-FOR-CUSTID
023700         THRU 2220-SCAN-ROWS-FOR-CUSTID-FIN
023800         VARYING LK-ROW-IDX FROM 1 BY 1
023900         UNTIL LK-ROW-IDX > LK-ROW-COUNT.
024000     MOVE WS-ID-SEEN-COUNT TO WS-DLY-CUST-COUNT(WS-DLY-IDX).
024100
024200     MOVE WS-DLY-DATE(WS-DLY-IDX)       TO GDS-DATE.
024300     MOVE WS-DLY-REVENUE(WS-DLY-IDX)    TO GDS-TOTAL-REVENUE.
024400     MOVE WS-DLY-ORDER-COUNT(WS-DLY-IDX) TO GDS-ORDER-COUNT.
024500     MOVE WS-DLY-CUST-COUNT(WS-DLY-IDX) TO GDS-UNIQUE-CUSTOMERS.
024600     IF WS-DLY-ORDER-COUNT(WS-DLY-IDX) > ZERO
024700         COMPUTE GDS-AVG-ORDER-VALUE ROUNDED =
024800             WS-DLY-REVENUE(WS-DLY-IDX) /
024900             WS-DLY-ORDER-COUNT(WS-DLY-IDX)
025000     ELSE
025100         MOVE ZERO TO GDS-AVG-ORDER-VALUE
025200     END-IF.
025300     MOVE LK-RUN-TIMESTAMP TO GDS-GENERATED-AT.
025400     MOVE GLD-DAILY-SALES TO LK-DAILY-ENTRY(WS-DLY-IDX).
025500
025600 2200-FINISH-DAILY-GROUP-FIN.
025700     EXIT.
025800*----------------------------------------------------------------*
025900 2210-SCAN-ROWS-FOR-SALEID.
026000
026100     MOVE LK-ROW-ENTRY(LK-ROW-IDX) TO WS-SCAN-ROW-RECORD.
026200     IF SLS-SALE-TIMESTAMP(1:10) OF WS-SCAN-ROW-RECORD
026300             = WS-DLY-DATE(WS-DLY-IDX)
026400         MOVE 'N' TO WS-DUP-SWITCH
026500         PERFORM 2211-CHECK-SEEN-ID THRU 2211-CHECK-SEEN-ID-FIN
026600             VARYING WS-ID-SEEN-IDX FROM 1 BY 1
026700             UNTIL WS-ID-SEEN-IDX > WS-ID-SEEN-COUNT
026800         IF NOT WS-ID-IS-DUP
026900             ADD 1 TO WS-ID-SEEN-COUNT
027000             MOVE SLS-SALE-ID OF WS-SCAN-ROW-RECORD
027100                 TO WS-ID-SEEN-ENTRY(WS-ID-SEEN-COUNT)
027200         END-IF
027300     END-IF.
027400
027500 2210-SCAN-ROWS-FOR-SALEID-FIN.
027600     EXIT.
027700*----------------------------------------------------------------*
027800 2211-CHECK-SEEN-ID.
027900
028000     IF WS-ID-SEEN-ENTRY(WS-ID-SEEN-IDX) =
028100         SLS-SALE-ID OF WS-SCAN-ROW-RECORD
028200         MOVE 'Y' TO WS-DUP-SWITCH
028300     END-IF.
028400
028500 2211-CHECK-SEEN-ID-FIN.
028600     EXIT.
028700*----------------------------------------------------------------*
028800 2220-SCAN-ROWS-FOR-CUSTID.
028900
029000     MOVE LK-ROW-ENTRY(LK-ROW-IDX) TO WS-SCAN-ROW-RECORD.
029100     IF SLS-SALE-TIMESTAMP(1:10) OF WS-SCAN-ROW-RECORD
029200             = WS-DLY-DATE(WS-DLY-IDX)
029300         AND SLS-CUSTOMER-ID OF WS-SCAN-ROW-RECORD NOT = SPACES
029400         MOVE 'N' TO WS-DUP-SWITCH
029500         PERFORM 2221-CHECK-SEEN-CUST
029600             THRU 2221-CHECK-SEEN-CUST-FIN
029700             VARYING WS-ID-SEEN-IDX FROM 1 BY 1
029800             UNTIL WS-ID-SEEN-IDX > WS-ID-SEEN-COUNT
029900         IF NOT WS-ID-IS-DUP
030000             ADD 1 TO WS-ID-SEEN-COUNT
030100             MOVE SLS-CUSTOMER-ID OF WS-SCAN-ROW-RECORD
030200                 TO WS-ID-SEEN-ENTRY(WS-ID-SEEN-COUNT)
030300         END-IF
030400     END-IF.
030500
030600 2220-SCAN-ROWS-FOR-CUSTID-FIN.
030700     EXIT.
030800*----------------------------------------------------------------*
030900 2221-CHECK-SEEN-CUST.
031000
031100     IF WS-ID-SEEN-ENTRY(WS-ID-SEEN-IDX) =
031200         SLS-CUSTOMER-ID OF WS-SCAN-ROW-RECORD
031300         MOVE 'Y' TO WS-DUP-SWITCH
031400     END-IF.
031500
031600 2221-CHECK-SEEN-CUST-FIN.
031700     EXIT.
031800*----------------------------------------------------------------*
031900*    CATEGORY-SALES-SUMMARY                                      *
032000*----------------------------------------------------------------*
032100 3000-CATEGORY-SALES.
032200
032300     PERFORM 3100-ACCUM-CATEGORY-ROW
032400         THRU 3100-ACCUM-CATEGORY-ROW-FIN
032500         VARYING LK-ROW-IDX FROM 1 BY 1
032600         UNTIL LK-ROW-IDX > LK-ROW-COUNT.
032700
032800     PERFORM 3200-FINISH-CATEGORY-GROUP
032900         THRU 3200-FINISH-CATEGORY-GROUP-FIN
033000         VARYING WS-CAT-IDX FROM 1 BY 1
033100         UNTIL WS-CAT-IDX > WS-CAT-COUNT.
033200
033300     MOVE WS-CAT-COUNT TO LK-CATEGORY-COUNT.
033400
033500 3000-CATEGORY-SALES-FIN.
033600     EXIT.
033700*----------------------------------------------------------------*
033800 3100-ACCUM-CATEGORY-ROW.
033900
034000     MOVE LK-ROW-ENTRY(LK-ROW-IDX) TO WS-SCRATCH-RECORD.
034100     MOVE SLS-SALE-TIMESTAMP(1:10) OF WS-SCRATCH-RECORD
034200         TO WS-DATE-KEY.
034300
034400     MOVE 'N' TO WS-FOUND-SWITCH.
034500     PERFORM 3110-SCAN-CATEGORY-GROUPS
034600         THRU 3110-SCAN-CATEGORY-GROUPS-FIN
034700         VARYING WS-CAT-IDX FROM 1 BY 1
034800         UNTIL WS-CAT-IDX > WS-CAT-COUNT.
034900
035000     IF NOT WS-GROUP-FOUND
035100         ADD 1 TO WS-CAT-COUNT
035200         SET WS-CAT-IDX TO WS-CAT-COUNT
035300         MOVE WS-DATE-KEY TO WS-CAT-DATE(WS-CAT-IDX)
035400         MOVE SLS-CATEGORY OF WS-SCRATCH-RECORD
035500             TO WS-CAT-CATEGORY(WS-CAT-IDX)
035600     END-IF.
035700
035800     ADD SLS-TOTAL-AMOUNT OF WS-SCRATCH-RECORD
035900         TO WS-CAT-REVENUE(WS-CAT-IDX).
036000     ADD SLS-UNIT-PRICE OF WS-SCRATCH-RECORD
036100         TO WS-CAT-PRICE-SUM(WS-CAT-IDX).
036200     ADD 1 TO WS-CAT-ROW-COUNT(WS-CAT-IDX).
036300
036400 3100-ACCUM-CATEGORY-ROW-FIN.
036500     EXIT.
036600*----------------------------------------------------------------*
036700 3110-SCAN-CATEGORY-GROUPS.
036800
036900     IF WS-CAT-DATE(WS-CAT-IDX) = WS-DATE-KEY
037000         AND WS-CAT-CATEGORY(WS-CAT-IDX)
037100             = SLS-CATEGORY OF WS-SCRATCH-RECORD
037200         MOVE 'Y' TO WS-FOUND-SWITCH
037300     END-IF.
037400
037500 3110-SCAN-CATEGORY-GROUPS-FIN.
037600     EXIT.
037700*----------------------------------------------------------------*
037800 3200-FINISH-CATEGORY-GROUP.
037900
038000     MOVE ZERO TO WS-ID-SEEN-COUNT.
038100     PERFORM 3210-SCAN-ROWS-FOR-CAT-SALEID
038200         THRU 3210-SCAN-ROWS-FOR-CAT-SALEID-FIN
038300         VARYING LK-ROW-IDX FROM 1 BY 1
038400         UNTIL LK-ROW-IDX > LK-ROW-COUNT.
038500
038600     MOVE WS-CAT-DATE(WS-CAT-IDX)        TO GCS-DATE.
038700     MOVE WS-CAT-CATEGORY(WS-CAT-IDX)    TO GCS-CATEGORY.
038800     MOVE WS-CAT-REVENUE(WS-CAT-IDX)     TO GCS-CATEGORY-REVENUE.
038900     MOVE WS-ID-SEEN-COUNT               TO GCS-CATEGORY-ORDERS.
039000     IF WS-CAT-ROW-COUNT(WS-CAT-IDX) > ZERO
039100         COMPUTE GCS-AVG-UNIT-PRICE ROUNDED =
039200             WS-CAT-PRICE-SUM(WS-CAT-IDX) /
039300             WS-CAT-ROW-COUNT(WS-CAT-IDX)
039400     ELSE
039500         MOVE ZERO TO GCS-AVG-UNIT-PRICE
039600     END-IF.
039700     MOVE LK-RUN-TIMESTAMP TO GCS-GENERATED-AT.
039800     MOVE GLD-CATEGORY-SALES TO LK-CATEGORY-ENTRY(WS-CAT-IDX).
039900
040000 3200-FINISH-CATEGORY-GROUP-FIN.
040100     EXIT.
040200*----------------------------------------------------------------*
040300 3210-SCAN-ROWS-FOR-CAT-SALEID.
040400
040500     MOVE LK-ROW-ENTRY(LK-ROW-IDX) TO WS-SCAN-ROW-RECORD.
040600     IF SLS-SALE-TIMESTAMP(1:10) OF WS-SCAN-ROW-RECORD
040700             = WS-CAT-DATE(WS-CAT-IDX)
040800         AND SLS-CATEGORY OF WS-SCAN-ROW-RECORD =
040900             WS-CAT-CATEGORY(WS-CAT-IDX)
041000         MOVE 'N' TO WS-DUP-SWITCH
041100         PERFORM 2211-CHECK-SEEN-ID THRU 2211-CHECK-SEEN-ID-FIN
041200             VARYING WS-ID-SEEN-IDX FROM 1 BY 1
041300             UNTIL WS-ID-SEEN-IDX > WS-ID-SEEN-COUNT
041400         IF NOT WS-ID-IS-DUP
041500             ADD 1 TO WS-ID-SEEN-COUNT
041600             MOVE SLS-SALE-ID OF WS-SCAN-ROW-RECORD
041700                 TO WS-ID-SEEN-ENTRY(WS-ID-SEEN-COUNT)
041800         END-IF
041900     END-IF.
042000
042100 3210-SCAN-ROWS-FOR-CAT-SALEID-FIN.
042200     EXIT.
042300*----------------------------------------------------------------*
042400*    PAYMENT-METHOD-SUMMARY                                      *
042500*----------------------------------------------------------------*
042600 4000-PAYMENT-METHOD.
042700
042800     PERFORM 4100-ACCUM-PAYMENT-ROW
042900         THRU 4100-ACCUM-PAYMENT-ROW-FIN
043000         VARYING LK-ROW-IDX FROM 1 BY 1
043100         UNTIL LK-ROW-IDX > LK-ROW-COUNT.
043200
043300     PERFORM 4200-FINISH-PAYMENT-GROUP
043400         THRU 4200-FINISH-PAYMENT-GROUP-FIN
043500         VARYING WS-PAY-IDX FROM 1 BY 1
043600         UNTIL WS-PAY-IDX > WS-PAY-COUNT.
043700
043800     MOVE WS-PAY-COUNT TO LK-PAYMENT-COUNT.
043900
044000 4000-PAYMENT-METHOD-FIN.
044100     EXIT.
044200*----------------------------------------------------------------*
044300 4100-ACCUM-PAYMENT-ROW.
044400
044500     MOVE LK-ROW-ENTRY(LK-ROW-IDX) TO WS-SCRATCH-RECORD.
044600     MOVE SLS-SALE-TIMESTAMP(1:10) OF WS-SCRATCH-RECORD
044700         TO WS-DATE-KEY.
044800
044900     MOVE 'N' TO WS-FOUND-SWITCH.
045000     PERFORM 4110-SCAN-PAYMENT-GROUPS
045100         THRU 4110-SCAN-PAYMENT-GROUPS-FIN
045200         VARYING WS-PAY-IDX FROM 1 BY 1
045300         UNTIL WS-PAY-IDX > WS-PAY-COUNT.
045400
045500     IF NOT WS-GROUP-FOUND
045600         ADD 1 TO WS-PAY-COUNT
045700         SET WS-PAY-IDX TO WS-PAY-COUNT
045800         MOVE WS-DATE-KEY TO WS-PAY-DATE(WS-PAY-IDX)
045900         MOVE SLS-PAYMENT-METHOD OF WS-SCRATCH-RECORD
046000             TO WS-PAY-METHOD(WS-PAY-IDX)
046100     END-IF.
046200
046300     ADD SLS-TOTAL-AMOUNT OF WS-SCRATCH-RECORD
046400         TO WS-PAY-REVENUE(WS-PAY-IDX).
046500
046600 4100-ACCUM-PAYMENT-ROW-FIN.
046700     EXIT.
046800*----------------------------------------------------------------*
046900 4110-SCAN-PAYMENT-GROUPS.
047000
047100     IF WS-PAY-DATE(WS-PAY-IDX) = WS-DATE-KEY
047200         AND WS-PAY-METHOD(WS-PAY-IDX)
047300             = SLS-PAYMENT-METHOD OF WS-SCRATCH-RECORD
047400         MOVE 'Y' TO WS-FOUND-SWITCH
047500     END-IF.
047600
047700 4110-SCAN-PAYMENT-GROUPS-FIN.
047800     EXIT.
047900*----------------------------------------------------------------*
048000 4200-FINISH-PAYMENT-GROUP.
048100
048200     MOVE ZERO TO WS-ID-SEEN-COUNT.
048300     PERFORM 4210-SCAN-ROWS-FOR-PAY-SALEID
048400         THRU 4210-SCAN-ROWS-FOR-PAY-SALEID-FIN
048500         VARYING LK-ROW-IDX FROM 1 BY 1
048600         UNTIL LK-ROW-IDX > LK-ROW-COUNT.
048700
048800     MOVE WS-PAY-DATE(WS-PAY-IDX)     TO GPM-DATE.
048900     MOVE WS-PAY-METHOD(WS-PAY-IDX)   TO GPM-PAYMENT-METHOD.
049000     MOVE WS-PAY-REVENUE(WS-PAY-IDX)  TO GPM-PAYMENT-REVENUE.
049100     MOVE WS-ID-SEEN-COUNT            TO GPM-PAYMENT-COUNT.
049200     MOVE LK-RUN-TIMESTAMP            TO GPM-GENERATED-AT.
049300     MOVE GLD-PAYMENT-METHOD TO LK-PAYMENT-ENTRY(WS-PAY-IDX).
049400
049500 4200-FINISH-PAYMENT-GROUP-FIN.
049600     EXIT.
049700*----------------------------------------------------------------*
049800 4210-SCAN-ROWS-FOR-PAY-SALEID.
049900
050000     MOVE LK-ROW-ENTRY(LK-ROW-IDX) TO WS-SCAN-ROW-RECORD.
050100     IF SLS-SALE-TIMESTAMP(1:10) OF WS-SCAN-ROW-RECORD
050200             = WS-PAY-DATE(WS-PAY-IDX)
050300         AND SLS-PAYMENT-METHOD OF WS-SCAN-ROW-RECORD
050400             = WS-PAY-METHOD(WS-PAY-IDX)
050500         MOVE 'N' TO WS-DUP-SWITCH
050600         PERFORM 2211-CHECK-SEEN-ID THRU 2211-CHECK-SEEN-ID-FIN
050700             VARYING WS-ID-SEEN-IDX FROM 1 BY 1
050800             UNTIL WS-ID-SEEN-IDX > WS-ID-SEEN-COUNT
050900         IF NOT WS-ID-IS-DUP
051000             ADD 1 TO WS-ID-SEEN-COUNT
051100             MOVE SLS-SALE-ID OF WS-SCAN-ROW-RECORD
051200                 TO WS-ID-SEEN-ENTRY(WS-ID-SEEN-COUNT)
051300         END-IF
051400     END-IF.
051500
051600 4210-SCAN-ROWS-FOR-PAY-SALEID-FIN.
051700     EXIT.
