000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     GENSALE0.
000300 AUTHOR.         R. BALSIMELLI.
000400 INSTALLATION.   RETAIL SYSTEMS DIVISION - BATCH SCHEDULING.
000500 DATE-WRITTEN.   03/14/91.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900* CHANGE LOG
001000*   03/14/91 RBAL  ORIG - NIGHTLY SALES FEED SIMULATOR FOR POS
001100*                        INTEGRATION TESTING (REQ TEST-0041).
001200*   09/02/91 RBAL  ADDED PAYMENT-METHOD FIELD PER POS PHASE 2.
001300*   06/19/92 CPER  CATEGORY TABLE EXPANDED TO 6 ENTRIES.
001400*   11/03/93 NBER  CORRECTED UNIT-PRICE RANGE TO MATCH PRICE BOOK.
001500*   04/27/94 RBAL  ADDED SALE-STATUS (COMPLETED/PENDING/REFUND).
001600*   01/09/95 CPER  TOTAL-AMOUNT NOW COMPUTED, NOT KEYED.
001700*   08/11/98 RGAR  Y2K REMEDIATION - TIMESTAMPS MOVED TO 4-DIGIT
001800*                        YEAR, ISO TEXT FORMAT (REQ Y2K-0118).
001900*   02/02/99 RGAR  Y2K REMEDIATION SIGNED OFF - NO 2-DIGIT YEAR
002000*                        FIELDS REMAIN IN THIS PROGRAM.
002100*   07/15/03 SURD  ADDED ~5 PCT CORRUPT-TOTAL DEFECT INJECTION FOR
002200*                        DOWNSTREAM CLEANSING QA (REQ QA-0206).
002300*   10/22/09 RBAL  ADDED DUPLICATE-ROW INJECTION, ~5 PCT OF RUNS.
002400*   05/30/15 NBER  RUN-COUNTER FILE REPLACES OPERATOR-SUPPLIED
002500*                        BATCH NUMBER (REQ OPS-0334).
002600*   02/14/24 RBAL  REBUILT AS SALES-GENERATOR FOR THE BRONZE/
002700*                        SILVER/GOLD STAGED RELOAD (REQ DL-1001).
002800*                        BATCH NOW LOGGED TO A CATALOG LEDGER
002900*                        INSTEAD OF AN OPERATOR LOG LINE.
003000******************************************************************
003100* THIS PROGRAM BUILDS ONE BATCH OF TEN RAW E-COMMERCE SALE
003200* RECORDS AND APPENDS THEM TO THE SALES BRONZE FEED.  A SMALL
003300* PERCENTAGE OF ROWS ARE DELIBERATELY DEFECTIVE (CORRUPT TOTAL,
003400* MISSING QUANTITY) SO THE BRONZE-TO-SILVER CLEANSING PASS HAS
003500* SOMETHING TO CATCH.  SEE SLSCLN0 FOR THE CLEANSING RULES.
003600******************************************************************
003700*----------------------------------------------------------------*
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500
004600     SELECT SALES-BRONZE ASSIGN TO SALESBRZ
004700         ORGANIZATION IS LINE SEQUENTIAL
004800         FILE STATUS IS FS-SALES-BRONZE.
004900
005000     SELECT SALES-CATALOG ASSIGN TO SALESCAT
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS FS-SALES-CATALOG.
005300
005400     SELECT SALES-RUNCTL ASSIGN TO SALESCNT
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS FS-SALES-RUNCTL.
005700*----------------------------------------------------------------*
005800 DATA DIVISION.
005900 FILE SECTION.
006000
006100 FD  SALES-BRONZE.
006200     COPY SALESREC.
006300
006400 FD  SALES-CATALOG.
006500     COPY BATCHCTL.
006600
006700 FD  SALES-RUNCTL.
006800     COPY RUNCTL.
006900*----------------------------------------------------------------*
007000 WORKING-STORAGE SECTION.
007100*----------------------------------------------------------------*
007200*    FILE STATUS GROUP                                           *
007300*----------------------------------------------------------------*
007400 01  FS-STATUS-GROUP.
007500     05  FS-SALES-BRONZE         PIC X(02).
007600         88  FS-SLSBRZ-OK            VALUE '00'.
007700     05  FS-SALES-CATALOG        PIC X(02).
007800         88  FS-SLSCAT-OK            VALUE '00'.
007900     05  FS-SALES-RUNCTL         PIC X(02).
008000         88  FS-SLSCNT-OK            VALUE '00'.
008100         88  FS-SLSCNT-NFD           VALUE '35'.
008200         88  FS-SLSCNT-EOF           VALUE '10'.
008300*----------------------------------------------------------------*
008400*    REFERENCE DATA TABLES                                       *
008500*----------------------------------------------------------------*
008600     COPY PRODTBL.
008700
008800 01  WS-PAYMENT-TABLE.
008900     05  WS-PAYMENT-ENTRY        OCCURS 5 TIMES
009000                                 INDEXED BY WS-PAY-IDX
009100                                 PIC X(15).
009200 77  WS-PAYMENT-COUNT            PIC 9(02) COMP VALUE 5.
009300*----------------------------------------------------------------*
009400*    RUN-LEVEL COUNTERS AND SWITCHES                             *
009500*----------------------------------------------------------------*
009600 01  WS-COUNTERS.
009700     05  WS-ROW-INDEX            PIC 9(02) COMP VALUE ZERO.
009800     05  WS-ROWS-PER-BATCH       PIC 9(02) COMP VALUE 10.
009900     05  WS-ROWS-WRITTEN         PIC 9(04) COMP VALUE ZERO.
010000     05  WS-BATCH-NUMBER         PIC 9(06) VALUE ZERO.
010100     05  WS-DUP-ROLL             PIC 9(02) COMP VALUE ZERO.
010200     05  FILLER                  PIC X(08).
010300
010400 01  WS-RANDOM-WORK.
010500     05  WS-RANDOM-SEED          PIC 9(09) COMP VALUE 1.
010600     05  WS-RANDOM-SEED-X REDEFINES WS-RANDOM-SEED
010700                                 PIC X(04).
010800     05  WS-RANDOM-PRODUCT       PIC 9(15) COMP VALUE ZERO.
010900     05  WS-RANDOM-PCT           PIC 9(03) COMP VALUE ZERO.
011000     05  WS-RANGE-LOW            PIC 9(05) COMP VALUE ZERO.
011100     05  WS-RANGE-HIGH           PIC 9(05) COMP VALUE ZERO.
011200     05  WS-RANGE-RESULT         PIC 9(05) COMP VALUE ZERO.
011300     05  WS-RANGE-WIDTH          PIC 9(05) COMP VALUE ZERO.
011400     05  WS-MOD-QUOT             PIC 9(09) COMP VALUE ZERO.
011500     05  WS-MOD-REM              PIC 9(05) COMP VALUE ZERO.
011600     05  FILLER                  PIC X(06).
011700
011800 01  WS-CURRENT-DATE-FIELDS.
011900     05  WS-CURRENT-DATE.
012000         10  WS-CURRENT-YEAR     PIC 9(04).
012100         10  WS-CURRENT-MONTH    PIC 9(02).
012200         10  WS-CURRENT-DAY      PIC 9(02).
012300     05  WS-CURRENT-TIME.
012400         10  WS-CURRENT-HOURS    PIC 9(02).
012500         10  WS-CURRENT-MINUTE   PIC 9(02).
012600         10  WS-CURRENT-SECOND   PIC 9(02).
012700         10  WS-CURRENT-HUNDRTH  PIC 9(02).
012800     05  FILLER                  PIC X(09).
012900
013000 01  WS-CURRENT-DATE-NUM REDEFINES WS-CURRENT-DATE-FIELDS.
013100     05  WS-CDN-DATE-PART        PIC 9(08).
013200     05  WS-CDN-TIME-PART        PIC 9(08).
013300     05  FILLER                  PIC X(09).
013400 01  WS-ISO-TIMESTAMP.
013500     05  WS-ISO-DATE.
013600         10  WS-ISO-YEAR         PIC 9(04).
013700         10  FILLER              PIC X VALUE '-'.
013800         10  WS-ISO-MONTH        PIC 9(02).
013900         10  FILLER              PIC X VALUE '-'.
014000         10  WS-ISO-DAY          PIC 9(02).
014100     05  FILLER                  PIC X VALUE 'T'.
014200     05  WS-ISO-HOUR             PIC 9(02).
014300     05  FILLER                  PIC X VALUE ':'.
014400     05  WS-ISO-MINUTE           PIC 9(02).
014500     05  FILLER                  PIC X VALUE ':'.
014600     05  WS-ISO-SECOND           PIC 9(02).
014700     05  FILLER                  PIC X VALUE '.'.
014800     05  WS-ISO-MICROS           PIC 9(06) VALUE ZERO.
014900
015000 01  WS-BATCH-NAME               PIC X(20) VALUE SPACES.
015100 01  WS-FIRST-ROW-SAVE           PIC X(300) VALUE SPACES.
015200
015300 01  WS-QUANTITY-NULLED          PIC X(01) VALUE 'N'.
015400     88  WS-QUANTITY-IS-NULLED       VALUE 'Y'.
015500
015600 01  WS-WORK-QUANTITY            PIC 9(03) VALUE ZERO.
015700 01  WS-WORK-UNIT-PRICE          PIC 9(05)V99 VALUE ZERO.
015800 01  WS-WORK-TOTAL               PIC 9(07)V99 VALUE ZERO.
015900 01  WS-WORK-TOTAL-ALT REDEFINES WS-WORK-TOTAL
016000                                 PIC 9(09).
016100 01  WS-CORRUPT-FACTOR           PIC 9V99 VALUE ZERO.
016200
016300 01  WS-CONTROL-TOTALS.
016400     05  WS-TOT-CORRUPTED        PIC 9(02) COMP VALUE ZERO.
016500     05  WS-TOT-NULL-QTY         PIC 9(02) COMP VALUE ZERO.
016600     05  WS-TOT-DUPLICATED       PIC 9(02) COMP VALUE ZERO.
016700     05  FILLER                  PIC X(06).
016800*----------------------------------------------------------------*
016900 PROCEDURE DIVISION.
017000*----------------------------------------------------------------*
017100 0000-GENSALE0-MAIN.
017200
017300     PERFORM 1000-INITIALIZE
017400         THRU 1000-INITIALIZE-FIN.
017500
017600     PERFORM 2000-BUILD-SALES-BATCH
017700         THRU 2000-BUILD-SALES-BATCH-FIN
017800         VARYING WS-ROW-INDEX FROM 1 BY 1
017900         UNTIL WS-ROW-INDEX > WS-ROWS-PER-BATCH.
018000
018100     PERFORM 2700-MAYBE-DUPLICATE-ROW
018200         THRU 2700-MAYBE-DUPLICATE-ROW-FIN.
018300
018400     PERFORM 3000-FINALIZE
018500         THRU 3000-FINALIZE-FIN.
018600
018700     DISPLAY 'GENSALE0 - SALES BATCH GENERATED: ' WS-BATCH-NAME.
018800     DISPLAY 'GENSALE0 - ROWS WRITTEN .......: ' WS-ROWS-WRITTEN.
018900     DISPLAY 'GENSALE0 - CORRUPTED TOTALS ...: ' WS-TOT-CORRUPTED.
019000     DISPLAY 'GENSALE0 - NULLED QUANTITIES ..: ' WS-TOT-NULL-QTY.
019100     DISPLAY 'GENSALE0 - DUPLICATE ROWS ....: ' WS-TOT-DUPLICATED.
019200
019300     STOP RUN.
019400*----------------------------------------------------------------*
019500 1000-INITIALIZE.
019600
019700     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
019800     ACCEPT WS-CURRENT-TIME FROM TIME.
019900     MOVE WS-CURRENT-YEAR  TO WS-ISO-YEAR.
020000     MOVE WS-CURRENT-MONTH TO WS-ISO-MONTH.
020100     MOVE WS-CURRENT-DAY   TO WS-ISO-DAY.
020200     MOVE WS-CURRENT-HOURS TO WS-ISO-HOUR.
020300     MOVE WS-CURRENT-MINUTE TO WS-ISO-MINUTE.
020400     MOVE WS-CURRENT-SECOND TO WS-ISO-SECOND.
020500
020600     PERFORM 1100-LOAD-TABLES
020700         THRU 1100-LOAD-TABLES-FIN.
020800
020900     PERFORM 1200-OPEN-RUNCTL
021000         THRU 1200-OPEN-RUNCTL-FIN.
021100
021200     COMPUTE WS-RANDOM-SEED = (WS-BATCH-NUMBER * 7919) + 104729.
021300
021400     STRING 'SALES' WS-BATCH-NUMBER DELIMITED BY SIZE
021500         INTO WS-BATCH-NAME.
021600
021700     OPEN EXTEND SALES-BRONZE.
021800     OPEN EXTEND SALES-CATALOG.
021900
022000 1000-INITIALIZE-FIN.
022100     EXIT.
022200*----------------------------------------------------------------*
022300 1100-LOAD-TABLES.
022400
022500     MOVE 'PROD-001' TO WS-PROD-ID(1).
022600     MOVE 'Wireless Mouse'         TO WS-PROD-NAME(1).
022700     MOVE 'Electronics'            TO WS-PROD-CATEGORY(1).
022800     MOVE 'PROD-002' TO WS-PROD-ID(2).
022900     MOVE 'Bluetooth Speaker'      TO WS-PROD-NAME(2).
023000     MOVE 'Electronics'            TO WS-PROD-CATEGORY(2).
023100     MOVE 'PROD-003' TO WS-PROD-ID(3).
023200     MOVE 'Running Shoes'          TO WS-PROD-NAME(3).
023300     MOVE 'Sports'                 TO WS-PROD-CATEGORY(3).
023400     MOVE 'PROD-004' TO WS-PROD-ID(4).
023500     MOVE 'Yoga Mat'               TO WS-PROD-NAME(4).
023600     MOVE 'Sports'                 TO WS-PROD-CATEGORY(4).
023700     MOVE 'PROD-005' TO WS-PROD-ID(5).
023800     MOVE 'Coffee Maker'           TO WS-PROD-NAME(5).
023900     MOVE 'Home'                   TO WS-PROD-CATEGORY(5).
024000     MOVE 'PROD-006' TO WS-PROD-ID(6).
024100     MOVE 'Garden Hose'            TO WS-PROD-NAME(6).
024200     MOVE 'Garden'                 TO WS-PROD-CATEGORY(6).
024300     MOVE 'PROD-007' TO WS-PROD-ID(7).
024400     MOVE 'Childrens Puzzle'       TO WS-PROD-NAME(7).
024500     MOVE 'Toys'                   TO WS-PROD-CATEGORY(7).
024600     MOVE 'PROD-008' TO WS-PROD-ID(8).
024700     MOVE 'Building Blocks'       TO WS-PROD-NAME(8).
024800     MOVE 'Toys'                   TO WS-PROD-CATEGORY(8).
024900     MOVE 'PROD-009' TO WS-PROD-ID(9).
025000     MOVE 'Paperback Novel'        TO WS-PROD-NAME(9).
025100     MOVE 'Books'                  TO WS-PROD-CATEGORY(9).
025200     MOVE 'PROD-010' TO WS-PROD-ID(10).
025300     MOVE 'Cookbook'               TO WS-PROD-NAME(10).
025400     MOVE 'Books'                  TO WS-PROD-CATEGORY(10).
025500
025600     MOVE 'credit_card'    TO WS-PAYMENT-ENTRY(1).
025700     MOVE 'debit_card'     TO WS-PAYMENT-ENTRY(2).
025800     MOVE 'paypal'         TO WS-PAYMENT-ENTRY(3).
025900     MOVE 'bank_transfer'  TO WS-PAYMENT-ENTRY(4).
026000     MOVE 'crypto'         TO WS-PAYMENT-ENTRY(5).
026100
026200 1100-LOAD-TABLES-FIN.
026300     EXIT.
026400*----------------------------------------------------------------*
026500 1200-OPEN-RUNCTL.
026600
026700     OPEN I-O SALES-RUNCTL.
026800
026900     IF FS-SLSCNT-NFD
027000         MOVE 1 TO WS-BATCH-NUMBER
027100         OPEN OUTPUT SALES-RUNCTL
027200         MOVE 1 TO RCT-NEXT-BATCH-NO
027300         WRITE RUN-CONTROL-RECORD
027400         CLOSE SALES-RUNCTL
027500     ELSE
027600         READ SALES-RUNCTL
027700             AT END MOVE 1 TO RCT-NEXT-BATCH-NO
027800         END-READ
027900         MOVE RCT-NEXT-BATCH-NO TO WS-BATCH-NUMBER
028000         CLOSE SALES-RUNCTL
028100         OPEN OUTPUT SALES-RUNCTL
028200         COMPUTE RCT-NEXT-BATCH-NO = WS-BATCH-NUMBER + 1
028300         MOVE WS-ISO-DATE TO RCT-LAST-RUN-DATE
028400         WRITE RUN-CONTROL-RECORD
028500         CLOSE SALES-RUNCTL
028600     END-IF.
028700
028800 1200-OPEN-RUNCTL-FIN.
028900     EXIT.
029000*----------------------------------------------------------------*
029100 1300-NEXT-RANDOM.
029200
029300     COMPUTE WS-RANDOM-PRODUCT =
029400         (WS-RANDOM-SEED * 31821) + 13849.
029500     DIVIDE WS-RANDOM-PRODUCT BY 999999937
029600         GIVING WS-MOD-QUOT REMAINDER WS-RANDOM-SEED.
029700     DIVIDE WS-RANDOM-SEED BY 100
029800         GIVING WS-MOD-QUOT REMAINDER WS-RANDOM-PCT.
029900
030000 1300-NEXT-RANDOM-FIN.
030100     EXIT.
030200*----------------------------------------------------------------*
030300 1400-RANDOM-IN-RANGE.
030400
030500     PERFORM 1300-NEXT-RANDOM THRU 1300-NEXT-RANDOM-FIN.
030600     COMPUTE WS-RANGE-WIDTH = WS-RANGE-HIGH - WS-RANGE-LOW + 1.
030700     DIVIDE WS-RANDOM-SEED BY WS-RANGE-WIDTH
030800         GIVING WS-MOD-QUOT REMAINDER WS-MOD-REM.
030900     COMPUTE WS-RANGE-RESULT = WS-RANGE-LOW + WS-MOD-REM.
031000
031100 1400-RANDOM-IN-RANGE-FIN.
031200     EXIT.
031300*----------------------------------------------------------------*
031400 2000-BUILD-SALES-BATCH.
031500
031600     INITIALIZE SLS-RECORD.
031700
031800     PERFORM 1300-NEXT-RANDOM THRU 1300-NEXT-RANDOM-FIN.
031900     DIVIDE WS-RANDOM-SEED BY WS-PRODUCT-COUNT
032000         GIVING WS-MOD-QUOT REMAINDER WS-MOD-REM.
032100     COMPUTE WS-PROD-IDX = WS-MOD-REM + 1.
032200
032300     STRING 'SL' WS-BATCH-NUMBER '-' WS-ROW-INDEX
032400         DELIMITED BY SIZE INTO SLS-SALE-ID.
032500     MOVE WS-ISO-TIMESTAMP  TO SLS-SALE-TIMESTAMP.
032600     STRING 'CUST-' WS-ROW-INDEX DELIMITED BY SIZE
032700         INTO SLS-CUSTOMER-ID.
032800     MOVE WS-PROD-ID(WS-PROD-IDX)       TO SLS-PRODUCT-ID.
032900     MOVE WS-PROD-NAME(WS-PROD-IDX)     TO SLS-PRODUCT-NAME.
033000     MOVE WS-PROD-CATEGORY(WS-PROD-IDX) TO SLS-CATEGORY.
033100
033200     MOVE 1 TO WS-RANGE-LOW.
033300     MOVE 10 TO WS-RANGE-HIGH.
033400     PERFORM 1400-RANDOM-IN-RANGE THRU 1400-RANDOM-IN-RANGE-FIN.
033500     MOVE WS-RANGE-RESULT TO WS-WORK-QUANTITY SLS-QUANTITY.
033600
033700     MOVE 500 TO WS-RANGE-LOW.
033800     MOVE 50000 TO WS-RANGE-HIGH.
033900     PERFORM 1400-RANDOM-IN-RANGE THRU 1400-RANDOM-IN-RANGE-FIN.
034000     COMPUTE WS-WORK-UNIT-PRICE = WS-RANGE-RESULT / 100.
034100     MOVE WS-WORK-UNIT-PRICE TO SLS-UNIT-PRICE.
034200
034300     COMPUTE WS-WORK-TOTAL ROUNDED =
034400         WS-WORK-QUANTITY * WS-WORK-UNIT-PRICE.
034500     MOVE WS-WORK-TOTAL TO SLS-TOTAL-AMOUNT.
034600
034700     PERFORM 1300-NEXT-RANDOM THRU 1300-NEXT-RANDOM-FIN.
034800     DIVIDE WS-RANDOM-SEED BY WS-PAYMENT-COUNT
034900         GIVING WS-MOD-QUOT REMAINDER WS-MOD-REM.
035000     COMPUTE WS-PAY-IDX = WS-MOD-REM + 1.
035100     MOVE WS-PAYMENT-ENTRY(WS-PAY-IDX) TO SLS-PAYMENT-METHOD.
035200
035300     PERFORM 2500-CHOOSE-STATUS THRU 2500-CHOOSE-STATUS-FIN.
035400     PERFORM 2600-MAYBE-CORRUPT-TOTAL
035500         THRU 2600-MAYBE-CORRUPT-TOTAL-FIN.
035600     PERFORM 2650-MAYBE-NULL-QUANTITY
035700         THRU 2650-MAYBE-NULL-QUANTITY-FIN.
035800
035900     WRITE SLS-RECORD.
036000     ADD 1 TO WS-ROWS-WRITTEN.
036100     IF WS-ROW-INDEX = 1
036200         MOVE SLS-RECORD TO WS-FIRST-ROW-SAVE
036300     END-IF.
036400
036500 2000-BUILD-SALES-BATCH-FIN.
036600     EXIT.
036700*----------------------------------------------------------------*
036800 2500-CHOOSE-STATUS.
036900
037000*    COMPLETED WEIGHTED 3:1:1 AGAINST PENDING AND REFUNDED.
037100     PERFORM 1300-NEXT-RANDOM THRU 1300-NEXT-RANDOM-FIN.
037200     DIVIDE WS-RANDOM-SEED BY 5
037300         GIVING WS-MOD-QUOT REMAINDER WS-RANGE-RESULT.
037400     IF WS-RANGE-RESULT < 3
037500         MOVE 'completed' TO SLS-SALE-STATUS
037600     ELSE IF WS-RANGE-RESULT = 3
037700         MOVE 'pending'   TO SLS-SALE-STATUS
037800     ELSE
037900         MOVE 'refunded'  TO SLS-SALE-STATUS
038000     END-IF.
038100
038200 2500-CHOOSE-STATUS-FIN.
038300     EXIT.
038400*----------------------------------------------------------------*
038500 2600-MAYBE-CORRUPT-TOTAL.
038600
038700*    ~5 PCT OF ROWS: MULTIPLY THE TOTAL BY A FACTOR IN 0.7-1.3
038800*    SO THE CLEANSER'S TOTAL-REPAIR RULE HAS SOMETHING TO FIX.
038900     PERFORM 1300-NEXT-RANDOM THRU 1300-NEXT-RANDOM-FIN.
039000     IF WS-RANDOM-PCT < 5
039100         MOVE 70 TO WS-RANGE-LOW
039200         MOVE 130 TO WS-RANGE-HIGH
039300         PERFORM 1400-RANDOM-IN-RANGE
039400             THRU 1400-RANDOM-IN-RANGE-FIN
039500         COMPUTE WS-CORRUPT-FACTOR = WS-RANGE-RESULT / 100
039600         COMPUTE WS-WORK-TOTAL ROUNDED =
039700             WS-WORK-TOTAL * WS-CORRUPT-FACTOR
039800         MOVE WS-WORK-TOTAL TO SLS-TOTAL-AMOUNT
039900         ADD 1 TO WS-TOT-CORRUPTED
040000     END-IF.
040100
040200 2600-MAYBE-CORRUPT-TOTAL-FIN.
040300     EXIT.
040400*----------------------------------------------------------------*
040500 2650-MAYBE-NULL-QUANTITY.
040600
040700*    ~3 PCT OF ROWS: BLANK OUT THE QUANTITY FIELD.  A DISPLAY
040800*    NUMERIC FIELD HOLDING SPACES FAILS A NUMERIC CLASS TEST,
040900*    WHICH IS HOW SLSCLN0 DETECTS THE NULL.
041000     PERFORM 1300-NEXT-RANDOM THRU 1300-NEXT-RANDOM-FIN.
041100     IF WS-RANDOM-PCT < 3
041200         MOVE SPACES TO SLS-QUANTITY
041300         ADD 1 TO WS-TOT-NULL-QTY
041400     END-IF.
041500
041600 2650-MAYBE-NULL-QUANTITY-FIN.
041700     EXIT.
041800*----------------------------------------------------------------*
041900 2700-MAYBE-DUPLICATE-ROW.
042000
042100*    ~5 PCT OF RUNS: RE-WRITE THE FIRST ROW OF THE BATCH AGAIN,
042200*    UNCHANGED, SO THE BRONZE FEED CARRIES A DUPLICATE SALE-ID
042300*    FOR THE CLEANSER'S DEDUP RULE TO CATCH.
042400     PERFORM 1300-NEXT-RANDOM THRU 1300-NEXT-RANDOM-FIN.
042500     IF WS-RANDOM-PCT < 5
042600         WRITE SLS-RECORD FROM WS-FIRST-ROW-SAVE
042700         ADD 1 TO WS-ROWS-WRITTEN
042800         ADD 1 TO WS-TOT-DUPLICATED
042900     END-IF.
043000 2700-MAYBE-DUPLICATE-ROW-FIN.
043100     EXIT.
043200*----------------------------------------------------------------*
043300 3000-FINALIZE.
043400
043500     MOVE WS-ISO-DATE        TO BCT-BATCH-DATE.
043600     MOVE WS-BATCH-NAME      TO BCT-BATCH-NAME.
043700     MOVE WS-ROWS-WRITTEN    TO BCT-RECORD-COUNT.
043800     WRITE BATCH-CATALOG-ENTRY.
043900
044000     CLOSE SALES-BRONZE.
044100     CLOSE SALES-CATALOG.
044200
044300 3000-FINALIZE-FIN.
044400     EXIT.
