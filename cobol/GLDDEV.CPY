000100******************************************************************
000200*    GLDDEV - GOLD-LAYER DEVICE USAGE SUMMARY RECORD, WRITTEN BY *
000300*    EVTAGG0, READ/WRITTEN STRUCTURALLY BY SLVRGOLD'S GOLD-      *
000400*    DEVICE-OUT FD.                                              *
000500*    HIST: 2024-02-09 RBAL  INITIAL CUT (AS PART OF GOLDEVNT).  *
000600*          2024-07-22 NBER  SPLIT OUT OF GOLDEVNT - ONE RECORD  *
000700*                           PER COPYBOOK, SAME CONVENTION AS    *
000800*                           SALESREC/EVNTREC/MVTREC (REQ DL-1023)*
000900******************************************************************
001000 01  GLD-DEVICE-USAGE.
001100     05  GDU-DATE                PIC X(10).
001200     05  GDU-DEVICE-TYPE         PIC X(08).
001300     05  GDU-SESSION-COUNT       PIC 9(07).
001400     05  GDU-EVENT-COUNT         PIC 9(07).
001500     05  GDU-GENERATED-AT        PIC X(26).
001600     05  FILLER                  PIC X(12).
