000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     GENEVNT0.
000300 AUTHOR.         C. PERDIGUERA.
000400 INSTALLATION.   RETAIL SYSTEMS DIVISION - BATCH SCHEDULING.
000500 DATE-WRITTEN.   05/02/92.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900* CHANGE LOG
001000*   05/02/92 CPER  ORIG - WEB STOREFRONT CLICK LOG SIMULATOR FOR
001100*                        LOAD TESTING (REQ TEST-0067).
001200*   02/18/93 NBER  ADDED SESSION-ID, 3 CONCURRENT SESSIONS/BATCH.
001300*   07/30/94 CPER  ADDED DEVICE-TYPE (DESKTOP/MOBILE/TABLET).
001400*   03/11/96 RGAR  PRODUCT-ID NOW BLANK OUTSIDE BROWSE/CART/
001500*                        CHECKOUT EVENTS PER CATALOG TEAM REQUEST.
001600*   09/09/98 RGAR  Y2K REMEDIATION - TIMESTAMPS MOVED TO 4-DIGIT
001700*                        YEAR, ISO TEXT FORMAT (REQ Y2K-0119).
001800*   04/03/02 SURD  ADDED UNKNOWN EVENT-TYPE INJECTION, ~4 PCT OF
001900*                        ROWS, FOR CLEANSING QA (REQ QA-0207).
002000*   10/22/09 RBAL  ADDED DUPLICATE-ROW INJECTION, ~5 PCT OF RUNS.
002100*   05/30/15 NBER  RUN-COUNTER FILE REPLACES OPERATOR-SUPPLIED
002200*                        BATCH NUMBER (REQ OPS-0334).
002300*   02/14/24 RBAL  REBUILT AS EVENTS-GENERATOR FOR THE BRONZE/
002400*                        SILVER/GOLD STAGED RELOAD (REQ DL-1001).
002500*   05/09/24 NBER  CLOSING BANNER NOW BREAKS THE BATCH NAME OUT
002600*                        INTO ITS RUN-TAG AND SEQUENCE PIECES
002700*                        (REQ DL-1014).
002800*   08/02/24 NBER  PRODUCT-ID ON BROWSE/ADD_TO_CART/CHECKOUT WAS
002900*                        BUILT FROM AN UNDECLARED WS-PROD-IDX -
003000*                        PULLED IN PRODTBL, THE SAME CATALOGUE
003100*                        THE SALES AND INVENTORY GENERATORS USE,
003200*                        SO THE ID NOW COMES FROM A REAL TABLE
003300*                        LOOKUP (REQ DL-1026).
003400******************************************************************
003500* THIS PROGRAM BUILDS ONE BATCH OF FIFTEEN RAW CLICKSTREAM EVENT
003600* RECORDS AND APPENDS THEM TO THE CUSTOMER-EVENTS BRONZE FEED.
003700* SEE EVTCLN0 FOR THE CLEANSING RULES APPLIED DOWNSTREAM.
003800******************************************************************
003900*----------------------------------------------------------------*
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700
004800     SELECT EVENTS-BRONZE ASSIGN TO EVNTSBRZ
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS IS FS-EVENTS-BRONZE.
005100
005200     SELECT EVENTS-CATALOG ASSIGN TO EVNTSCAT
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS FS-EVENTS-CATALOG.
005500
005600     SELECT EVENTS-RUNCTL ASSIGN TO EVNTSCNT
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS FS-EVENTS-RUNCTL.
005900*----------------------------------------------------------------*
006000 DATA DIVISION.
006100 FILE SECTION.
006200
006300 FD  EVENTS-BRONZE.
006400     COPY EVNTREC.
006500
006600 FD  EVENTS-CATALOG.
006700     COPY BATCHCTL.
006800
006900 FD  EVENTS-RUNCTL.
007000     COPY RUNCTL.
007100*----------------------------------------------------------------*
007200 WORKING-STORAGE SECTION.
007300*----------------------------------------------------------------*
007400 01  FS-STATUS-GROUP.
007500     05  FS-EVENTS-BRONZE        PIC X(02).
007600         88  FS-EVTBRZ-OK            VALUE '00'.
007700     05  FS-EVENTS-CATALOG       PIC X(02).
007800         88  FS-EVTCAT-OK            VALUE '00'.
007900     05  FS-EVENTS-RUNCTL        PIC X(02).
008000         88  FS-EVTCNT-OK            VALUE '00'.
008100         88  FS-EVTCNT-NFD           VALUE '35'.
008200         88  FS-EVTCNT-EOF           VALUE '10'.
008300*----------------------------------------------------------------*
008400*    REFERENCE DATA TABLES                                       *
008500*----------------------------------------------------------------*
008600     COPY PAGETBL.
008700     COPY PRODTBL.
008800
008900 01  WS-EVENT-TYPE-TABLE.
009000     05  WS-EVENT-TYPE-ENTRY     OCCURS 5 TIMES
009100                                 INDEXED BY WS-ETYPE-IDX
009200                                 PIC X(12).
009300 77  WS-EVENT-TYPE-COUNT         PIC 9(02) COMP VALUE 5.
009400*----------------------------------------------------------------*
009500*    RUN-LEVEL COUNTERS AND SWITCHES                             *
009600*----------------------------------------------------------------*
009700 01  WS-COUNTERS.
009800     05  WS-ROW-INDEX            PIC 9(02) COMP VALUE ZERO.
009900     05  WS-ROWS-PER-BATCH       PIC 9(02) COMP VALUE 15.
010000     05  WS-ROWS-WRITTEN         PIC 9(04) COMP VALUE ZERO.
010100     05  WS-BATCH-NUMBER         PIC 9(06) VALUE ZERO.
010200     05  FILLER                  PIC X(08).
010300
010400 01  WS-RANDOM-WORK.
010500     05  WS-RANDOM-SEED          PIC 9(09) COMP VALUE 1.
010600     05  WS-RANDOM-SEED-X REDEFINES WS-RANDOM-SEED
010700                                 PIC X(04).
010800     05  WS-RANDOM-PRODUCT       PIC 9(15) COMP VALUE ZERO.
010900     05  WS-RANDOM-PCT           PIC 9(03) COMP VALUE ZERO.
011000     05  WS-RANGE-LOW            PIC 9(05) COMP VALUE ZERO.
011100     05  WS-RANGE-HIGH           PIC 9(05) COMP VALUE ZERO.
011200     05  WS-RANGE-RESULT         PIC 9(05) COMP VALUE ZERO.
011300     05  WS-MOD-QUOT             PIC 9(09) COMP VALUE ZERO.
011400     05  WS-MOD-REM              PIC 9(05) COMP VALUE ZERO.
011500     05  FILLER                  PIC X(06).
011600
011700 01  WS-CURRENT-DATE-FIELDS.
011800     05  WS-CURRENT-DATE.
011900         10  WS-CURRENT-YEAR     PIC 9(04).
012000         10  WS-CURRENT-MONTH    PIC 9(02).
012100         10  WS-CURRENT-DAY      PIC 9(02).
012200     05  WS-CURRENT-TIME.
012300         10  WS-CURRENT-HOURS    PIC 9(02).
012400         10  WS-CURRENT-MINUTE   PIC 9(02).
012500         10  WS-CURRENT-SECOND   PIC 9(02).
012600         10  WS-CURRENT-HUNDRTH  PIC 9(02).
012700     05  FILLER                  PIC X(09).
012800
012900 01  WS-CURRENT-DATE-NUM REDEFINES WS-CURRENT-DATE-FIELDS.
013000     05  WS-CDN-DATE-PART        PIC 9(08).
013100     05  WS-CDN-TIME-PART        PIC 9(08).
013200     05  FILLER                  PIC X(09).
013300
013400 01  WS-ISO-TIMESTAMP.
013500     05  WS-ISO-DATE.
013600         10  WS-ISO-YEAR         PIC 9(04).
013700         10  FILLER              PIC X VALUE '-'.
013800         10  WS-ISO-MONTH        PIC 9(02).
013900         10  FILLER              PIC X VALUE '-'.
014000         10  WS-ISO-DAY          PIC 9(02).
014100     05  FILLER                  PIC X VALUE 'T'.
014200     05  WS-ISO-HOUR             PIC 9(02).
014300     05  FILLER                  PIC X VALUE ':'.
014400     05  WS-ISO-MINUTE           PIC 9(02).
014500     05  FILLER                  PIC X VALUE ':'.
014600     05  WS-ISO-SECOND           PIC 9(02).
014700     05  FILLER                  PIC X VALUE '.'.
014800     05  WS-ISO-MICROS           PIC 9(06) VALUE ZERO.
014900
015000 01  WS-BATCH-NAME               PIC X(20) VALUE SPACES.
015100 01  WS-FIRST-ROW-SAVE           PIC X(300) VALUE SPACES.
015200
015300 01  WS-CONTROL-TOTALS.
015400     05  WS-TOT-UNKNOWN-TYPE     PIC 9(02) COMP VALUE ZERO.
015500     05  WS-TOT-NULL-CUST        PIC 9(02) COMP VALUE ZERO.
015600     05  WS-TOT-DUPLICATED       PIC 9(02) COMP VALUE ZERO.
015700     05  FILLER                  PIC X(06).
015800
015900*    SPLIT VIEW OF THE BATCH NAME FOR THE CLOSING CONSOLE BANNER -
016000*    LETS OPS READ THE RUN TAG SEPARATELY FROM THE SEQUENCE TAIL
016100*    WITHOUT PARSING THE WHOLE 20-BYTE FIELD BY EYE.
016200 01  WS-BATCH-NAME-ALT REDEFINES WS-BATCH-NAME.
016300     05  WS-BATCH-NAME-PREFIX    PIC X(06).
016400     05  WS-BATCH-NAME-SUFFIX    PIC X(14).
016500*----------------------------------------------------------------*
016600 PROCEDURE DIVISION.
016700*----------------------------------------------------------------*
016800 0000-GENEVNT0-MAIN.
016900
017000     PERFORM 1000-INITIALIZE
017100         THRU 1000-INITIALIZE-FIN.
017200
017300     PERFORM 2000-BUILD-EVENT-BATCH
017400         THRU 2000-BUILD-EVENT-BATCH-FIN
017500         VARYING WS-ROW-INDEX FROM 1 BY 1
017600         UNTIL WS-ROW-INDEX > WS-ROWS-PER-BATCH.
017700
017800     PERFORM 2700-MAYBE-DUPLICATE-ROW
017900         THRU 2700-MAYBE-DUPLICATE-ROW-FIN.
018000
018100     PERFORM 3000-FINALIZE
018200         THRU 3000-FINALIZE-FIN.
018300
018400     DISPLAY 'GENEVNT0 - EVENT BATCH GENERATED: ' WS-BATCH-NAME.
018500     DISPLAY 'GENEVNT0 - BATCH TAG ............: '
018600         WS-BATCH-NAME-PREFIX.
018700     DISPLAY 'GENEVNT0 - BATCH SEQUENCE .......: '
018800         WS-BATCH-NAME-SUFFIX.
018900     DISPLAY 'GENEVNT0 - ROWS WRITTEN ........: ' WS-ROWS-WRITTEN.
019000     DISPLAY 'GENEVNT0 - UNKNOWN EVENT TYPES ..: '
019100         WS-TOT-UNKNOWN-TYPE.
019200     DISPLAY 'GENEVNT0 - NULLED CUSTOMER-ID ...: '
019300         WS-TOT-NULL-CUST.
019400     DISPLAY 'GENEVNT0 - DUPLICATE ROWS .......: '
019500         WS-TOT-DUPLICATED.
019600
019700     STOP RUN.
019800*----------------------------------------------------------------*
019900 1000-INITIALIZE.
020000
020100     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
020200     ACCEPT WS-CURRENT-TIME FROM TIME.
020300     MOVE WS-CURRENT-YEAR  TO WS-ISO-YEAR.
020400     MOVE WS-CURRENT-MONTH TO WS-ISO-MONTH.
020500     MOVE WS-CURRENT-DAY   TO WS-ISO-DAY.
020600     MOVE WS-CURRENT-HOURS TO WS-ISO-HOUR.
020700     MOVE WS-CURRENT-MINUTE TO WS-ISO-MINUTE.
020800     MOVE WS-CURRENT-SECOND TO WS-ISO-SECOND.
020900
021000     PERFORM 1100-LOAD-TABLES
021100         THRU 1100-LOAD-TABLES-FIN.
021200
021300     PERFORM 1200-OPEN-RUNCTL
021400         THRU 1200-OPEN-RUNCTL-FIN.
021500
021600     COMPUTE WS-RANDOM-SEED = (WS-BATCH-NUMBER * 7919) + 211.
021700
021800     STRING 'EVNTS' WS-BATCH-NUMBER DELIMITED BY SIZE
021900         INTO WS-BATCH-NAME.
022000
022100     OPEN EXTEND EVENTS-BRONZE.
022200     OPEN EXTEND EVENTS-CATALOG.
022300
022400 1000-INITIALIZE-FIN.
022500     EXIT.
022600*----------------------------------------------------------------*
022700 1100-LOAD-TABLES.
022800
022900     MOVE 'PROD-001' TO WS-PROD-ID(1).
023000     MOVE 'PROD-002' TO WS-PROD-ID(2).
023100     MOVE 'PROD-003' TO WS-PROD-ID(3).
023200     MOVE 'PROD-004' TO WS-PROD-ID(4).
023300     MOVE 'PROD-005' TO WS-PROD-ID(5).
023400     MOVE 'PROD-006' TO WS-PROD-ID(6).
023500     MOVE 'PROD-007' TO WS-PROD-ID(7).
023600     MOVE 'PROD-008' TO WS-PROD-ID(8).
023700     MOVE 'PROD-009' TO WS-PROD-ID(9).
023800     MOVE 'PROD-010' TO WS-PROD-ID(10).
023900     MOVE '/home'         TO WS-PAGE-ENTRY(1).
024000     MOVE '/catalog'      TO WS-PAGE-ENTRY(2).
024100     MOVE '/product'      TO WS-PAGE-ENTRY(3).
024200     MOVE '/cart'         TO WS-PAGE-ENTRY(4).
024300     MOVE '/checkout'     TO WS-PAGE-ENTRY(5).
024400     MOVE '/account'      TO WS-PAGE-ENTRY(6).
024500     MOVE '/search'       TO WS-PAGE-ENTRY(7).
024600     MOVE '/support'      TO WS-PAGE-ENTRY(8).
024700
024800     MOVE 'desktop'       TO WS-DEVICE-ENTRY(1).
024900     MOVE 'mobile'        TO WS-DEVICE-ENTRY(2).
025000     MOVE 'tablet'        TO WS-DEVICE-ENTRY(3).
025100
025200     MOVE 'login'         TO WS-EVENT-TYPE-ENTRY(1).
025300     MOVE 'browse'        TO WS-EVENT-TYPE-ENTRY(2).
025400     MOVE 'add_to_cart'   TO WS-EVENT-TYPE-ENTRY(3).
025500     MOVE 'checkout'      TO WS-EVENT-TYPE-ENTRY(4).
025600     MOVE 'logout'        TO WS-EVENT-TYPE-ENTRY(5).
025700
025800 1100-LOAD-TABLES-FIN.
025900     EXIT.
026000*----------------------------------------------------------------*
026100 1200-OPEN-RUNCTL.
026200
026300     OPEN I-O EVENTS-RUNCTL.
026400
026500     IF FS-EVTCNT-NFD
026600         MOVE 1 TO WS-BATCH-NUMBER
026700         OPEN OUTPUT EVENTS-RUNCTL
026800         MOVE 1 TO RCT-NEXT-BATCH-NO
026900         WRITE RUN-CONTROL-RECORD
027000         CLOSE EVENTS-RUNCTL
027100     ELSE
027200         READ EVENTS-RUNCTL
027300             AT END MOVE 1 TO RCT-NEXT-BATCH-NO
027400         END-READ
027500         MOVE RCT-NEXT-BATCH-NO TO WS-BATCH-NUMBER
027600         CLOSE EVENTS-RUNCTL
027700         OPEN OUTPUT EVENTS-RUNCTL
027800         COMPUTE RCT-NEXT-BATCH-NO = WS-BATCH-NUMBER + 1
027900         MOVE WS-ISO-DATE TO RCT-LAST-RUN-DATE
028000         WRITE RUN-CONTROL-RECORD
028100         CLOSE EVENTS-RUNCTL
028200     END-IF.
028300
028400 1200-OPEN-RUNCTL-FIN.
028500     EXIT.
028600*----------------------------------------------------------------*
028700 1300-NEXT-RANDOM.
028800
028900     COMPUTE WS-RANDOM-PRODUCT =
029000         (WS-RANDOM-SEED * 31821) + 13849.
029100     DIVIDE WS-RANDOM-PRODUCT BY 999999937
029200         GIVING WS-MOD-QUOT REMAINDER WS-RANDOM-SEED.
029300     DIVIDE WS-RANDOM-SEED BY 100
029400         GIVING WS-MOD-QUOT REMAINDER WS-RANDOM-PCT.
029500
029600 1300-NEXT-RANDOM-FIN.
029700     EXIT.
029800*----------------------------------------------------------------*
029900 2000-BUILD-EVENT-BATCH.
030000
030100     INITIALIZE EVT-RECORD.
030200
030300     PERFORM 1300-NEXT-RANDOM THRU 1300-NEXT-RANDOM-FIN.
030400     DIVIDE WS-RANDOM-SEED BY WS-EVENT-TYPE-COUNT
030500         GIVING WS-MOD-QUOT REMAINDER WS-MOD-REM.
030600     COMPUTE WS-ETYPE-IDX = WS-MOD-REM + 1.
030700     MOVE WS-EVENT-TYPE-ENTRY(WS-ETYPE-IDX) TO EVT-EVENT-TYPE.
030800
030900     PERFORM 1300-NEXT-RANDOM THRU 1300-NEXT-RANDOM-FIN.
031000     DIVIDE WS-RANDOM-SEED BY WS-SESSION-COUNT
031100         GIVING WS-MOD-QUOT REMAINDER WS-MOD-REM.
031200     COMPUTE WS-SESS-IDX = WS-MOD-REM + 1.
031300     IF WS-SESSION-ENTRY(WS-SESS-IDX) = SPACES
031400         STRING 'SESS-' WS-BATCH-NUMBER '-' WS-SESS-IDX
031500             DELIMITED BY SIZE INTO WS-SESSION-ENTRY(WS-SESS-IDX)
031600     END-IF.
031700
031800     STRING 'EV' WS-BATCH-NUMBER '-' WS-ROW-INDEX
031900         DELIMITED BY SIZE INTO EVT-EVENT-ID.
032000     MOVE WS-ISO-TIMESTAMP TO EVT-TIMESTAMP.
032100     STRING 'CUST-' WS-ROW-INDEX DELIMITED BY SIZE
032200         INTO EVT-CUSTOMER-ID.
032300     MOVE WS-SESSION-ENTRY(WS-SESS-IDX) TO EVT-SESSION-ID.
032400
032500     IF EVT-EVENT-TYPE = 'browse'      OR
032600        EVT-EVENT-TYPE = 'add_to_cart' OR
032700        EVT-EVENT-TYPE = 'checkout'
032800         PERFORM 1300-NEXT-RANDOM THRU 1300-NEXT-RANDOM-FIN
032900         DIVIDE WS-RANDOM-SEED BY WS-PRODUCT-COUNT
033000             GIVING WS-MOD-QUOT REMAINDER WS-MOD-REM
033100         COMPUTE WS-PROD-IDX = WS-MOD-REM + 1
033200         MOVE WS-PROD-ID(WS-PROD-IDX) TO EVT-PRODUCT-ID
033300     END-IF.
033400
033500     PERFORM 1300-NEXT-RANDOM THRU 1300-NEXT-RANDOM-FIN.
033600     DIVIDE WS-RANDOM-SEED BY WS-PAGE-COUNT
033700         GIVING WS-MOD-QUOT REMAINDER WS-MOD-REM.
033800     COMPUTE WS-PAGE-IDX = WS-MOD-REM + 1.
033900     MOVE WS-PAGE-ENTRY(WS-PAGE-IDX) TO EVT-PAGE-URL.
034000
034100     PERFORM 1300-NEXT-RANDOM THRU 1300-NEXT-RANDOM-FIN.
034200     DIVIDE WS-RANDOM-SEED BY WS-DEVICE-COUNT
034300         GIVING WS-MOD-QUOT REMAINDER WS-MOD-REM.
034400     COMPUTE WS-DEV-IDX = WS-MOD-REM + 1.
034500     MOVE WS-DEVICE-ENTRY(WS-DEV-IDX) TO EVT-DEVICE-TYPE.
034600
034700     PERFORM 2600-MAYBE-INVALID-TYPE
034800         THRU 2600-MAYBE-INVALID-TYPE-FIN.
034900     PERFORM 2650-MAYBE-NULL-CUSTOMER
035000         THRU 2650-MAYBE-NULL-CUSTOMER-FIN.
035100
035200     WRITE EVT-RECORD.
035300     ADD 1 TO WS-ROWS-WRITTEN.
035400     IF WS-ROW-INDEX = 1
035500         MOVE EVT-RECORD TO WS-FIRST-ROW-SAVE
035600     END-IF.
035700
035800 2000-BUILD-EVENT-BATCH-FIN.
035900     EXIT.
036000*----------------------------------------------------------------*
036100 2600-MAYBE-INVALID-TYPE.
036200
036300*    ~4 PCT OF ROWS GET THE INVALID EVENT TYPE UNKNOWN.
036400     PERFORM 1300-NEXT-RANDOM THRU 1300-NEXT-RANDOM-FIN.
036500     IF WS-RANDOM-PCT < 4
036600         MOVE 'UNKNOWN' TO EVT-EVENT-TYPE
036700         ADD 1 TO WS-TOT-UNKNOWN-TYPE
036800     END-IF.
036900
037000 2600-MAYBE-INVALID-TYPE-FIN.
037100     EXIT.
037200*----------------------------------------------------------------*
037300 2650-MAYBE-NULL-CUSTOMER.
037400
037500*    ~3 PCT OF ROWS: BLANK OUT THE CUSTOMER-ID.
037600     PERFORM 1300-NEXT-RANDOM THRU 1300-NEXT-RANDOM-FIN.
037700     IF WS-RANDOM-PCT < 3
037800         MOVE SPACES TO EVT-CUSTOMER-ID
037900         ADD 1 TO WS-TOT-NULL-CUST
038000     END-IF.
038100
038200 2650-MAYBE-NULL-CUSTOMER-FIN.
038300     EXIT.
038400*----------------------------------------------------------------*
038500 2700-MAYBE-DUPLICATE-ROW.
038600
038700*    ~5 PCT OF RUNS: RE-WRITE THE FIRST ROW OF THE BATCH AGAIN.
038800     PERFORM 1300-NEXT-RANDOM THRU 1300-NEXT-RANDOM-FIN.
038900     IF WS-RANDOM-PCT < 5
039000         WRITE EVT-RECORD FROM WS-FIRST-ROW-SAVE
039100         ADD 1 TO WS-ROWS-WRITTEN
039200         ADD 1 TO WS-TOT-DUPLICATED
039300     END-IF.
039400
039500 2700-MAYBE-DUPLICATE-ROW-FIN.
039600     EXIT.
039700*----------------------------------------------------------------*
039800 3000-FINALIZE.
039900
040000     MOVE WS-ISO-DATE        TO BCT-BATCH-DATE.
040100     MOVE WS-BATCH-NAME      TO BCT-BATCH-NAME.
040200     MOVE WS-ROWS-WRITTEN    TO BCT-RECORD-COUNT.
040300     WRITE BATCH-CATALOG-ENTRY.
040400
040500     CLOSE EVENTS-BRONZE.
040600     CLOSE EVENTS-CATALOG.
040700
040800 3000-FINALIZE-FIN.
040900     EXIT.
