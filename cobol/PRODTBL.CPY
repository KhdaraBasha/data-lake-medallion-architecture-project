000100******************************************************************
000200*    PRODTBL - IN-MEMORY PRODUCT CATALOGUE, 10 ITEMS.  LOADED BY *
000300*    THE OWNING PROGRAM'S 1100-LOAD-TABLES PARAGRAPH.  SHARED BY *
000400*    THE SALES, INVENTORY AND EVENTS GENERATORS.                *
000500*    HIST: 2024-02-13 RBAL  INITIAL CUT.                         *
000600*          08/02/24 NBER  PULLED INTO GENEVNT0 SO THE PRODUCT-ID *
000700*                         WRITTEN ON BROWSE/ADD_TO_CART/CHECKOUT *
000800*                         EVENTS COMES FROM A REAL CATALOGUE     *
000900*                         INDEX INSTEAD OF AN UNDECLARED ONE     *
001000*                         (REQ DL-1026).                         *
001100******************************************************************
001200 01  WS-PRODUCT-TABLE.
001300     05  WS-PRODUCT-ENTRY        OCCURS 10 TIMES
001400                                 INDEXED BY WS-PROD-IDX.
001500         10  WS-PROD-ID          PIC X(08).
001600         10  WS-PROD-NAME        PIC X(30).
001700         10  WS-PROD-CATEGORY    PIC X(20).
001800 77  WS-PRODUCT-COUNT            PIC 9(02) COMP VALUE 10.
