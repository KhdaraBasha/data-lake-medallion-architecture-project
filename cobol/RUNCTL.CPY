000100******************************************************************
000200*    RUNCTL - SINGLE-RECORD RUN-COUNTER FILE, ONE PER DOMAIN.    *
000300*    HOLDS THE NEXT BATCH NUMBER SO A GENERATOR CAN BUILD A      *
000400*    DETERMINISTIC, FILE-NAME-SHAPED BATCH IDENTIFIER WITHOUT    *
000500*    READING THE WALL CLOCK, AND SEEDS THE RUN'S PSEUDO-RANDOM   *
000600*    DEFECT-INJECTION SEQUENCE.                                  *
000700*    HIST: 2024-02-12 RBAL  INITIAL CUT.                         *
000800******************************************************************
000900 01  RUN-CONTROL-RECORD.
001000     05  RCT-NEXT-BATCH-NO       PIC 9(06).
001100     05  RCT-LAST-RUN-DATE       PIC X(10).
001200     05  FILLER                  PIC X(20).
