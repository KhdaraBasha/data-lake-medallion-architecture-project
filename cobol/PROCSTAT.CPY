000100******************************************************************
000200*    PROCSTAT - ONE ENTRY IN A DOMAIN'S PROCESSED-STATE LEDGER.  *
000300*    A PLAIN LIST OF BATCH NAMES ALREADY CLEANSED INTO SILVER -- *
000400*    THE INCREMENTAL-PROCESSING CHECKPOINT.                     *
000500*    HIST: 2024-02-12 RBAL  INITIAL CUT.                         *
000600******************************************************************
000700 01  PROCESSED-BATCH-ENTRY.
000800     05  PBE-BATCH-NAME          PIC X(20).
000900     05  FILLER                  PIC X(10).
