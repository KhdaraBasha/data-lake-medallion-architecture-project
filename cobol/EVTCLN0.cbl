000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     EVTCLN0.
000300 AUTHOR.         N. BERGONZI.
000400 INSTALLATION.   RETAIL SYSTEMS DIVISION - BATCH SCHEDULING.
000500 DATE-WRITTEN.   07/23/92.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900* CHANGE LOG
001000*   07/23/92 NBER  ORIG - EDITS ONE BATCH OF TERMINAL CLICK LOG
001100*                        ENTRIES OFF THE SECOND EXTRACT FEED
001200*                        (REQ TEST-0012).
001300*   03/30/95 CPER  ADDED SESSION-ID NULL CHECK - LOG SHIPPER WAS
001400*                        DROPPING THE FIELD ON RETRY.
001500*   09/22/98 RGAR  Y2K REMEDIATION - VALIDATION ERROR STRING NOW
001600*                        BUILT WITH STRING/POINTER (REQ Y2K-0121).
001700*   02/27/04 SURD  REWORKED AS A LINKAGE-CALLED SUBPROGRAM OFF
001800*                        THE BRONZE-TO-SILVER DRIVER
001900*                        (REQ OPS-0251).
002000*   02/14/24 RBAL  RETARGETED FOR THE MEDALLION STAGED RELOAD -
002100*                        DEDUP ON EVENT-ID, EVENT-TYPE ENUM CHECK
002200*                        ADDED (REQ DL-1001).
002300*   08/02/24 NBER  WS-SCRATCH-RECORD WAS DECLARED AS A WRAPPER 01
002400*                        AROUND COPY EVNTREC - THE COPYBOOK'S OWN
002500*                        01 EVT-RECORD CAME IN AS A SIBLING, NOT A
002600*                        CHILD, SO WS-SCRATCH-RECORD HAD NO
002700*                        PICTURE.  COPYBOOK NOW RENAMES THE 01
002800*                        VIA REPLACING SO WS-SCRATCH-RECORD IS THE
002900*                        ACTUAL RECORD (REQ DL-1024).
003000******************************************************************
003100* DEDUPLICATES A TABLE OF CUSTOMER EVENT ROWS ON EVENT-ID (FIRST
003200* OCCURRENCE WINS), THEN FOR EACH SURVIVING ROW: NULL-CHECKS THE
003300* FIVE REQUIRED FIELDS, VALIDATES EVENT-TYPE AGAINST THE FIVE
003400* ALLOWED VALUES, AND STAMPS IS-VALID / VALIDATION-ERRORS /
003500* PROCESSED-AT. INVALID ROWS ARE FLAGGED, NEVER DROPPED.
003600******************************************************************
003700*----------------------------------------------------------------*
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200*----------------------------------------------------------------*
004300 DATA DIVISION.
004400 WORKING-STORAGE SECTION.
004500*----------------------------------------------------------------*
004600     COPY EVNTREC
004700         REPLACING ==EVT-RECORD== BY ==WS-SCRATCH-RECORD==.
004800*----------------------------------------------------------------*
004900 01  WS-SEEN-TABLE.
005000     05  WS-SEEN-ENTRY           OCCURS 500 TIMES
005100                                 INDEXED BY WS-SEEN-IDX
005200                                 PIC X(36).
005300
005400 01  WS-SCRATCH-KEY              PIC X(36).
005500
005600 01  WS-SCRATCH-KEY-VIEW REDEFINES WS-SCRATCH-KEY.
005700     05  WS-SCRATCH-KEY-PREFIX   PIC X(08).
005800     05  FILLER                  PIC X(28).
005900
006000 01  WS-WORK-COUNTERS.
006100     05  WS-SEEN-COUNT           PIC 9(04) COMP VALUE ZERO.
006200     05  WS-KEEP-COUNT           PIC 9(04) COMP VALUE ZERO.
006300     05  WS-ORIG-COUNT           PIC 9(04) COMP VALUE ZERO.
006400     05  WS-SCAN-IDX             PIC 9(04) COMP VALUE ZERO.
006500     05  FILLER                  PIC X(12).
006600
006700 01  WS-WORK-COUNTERS-ALT REDEFINES WS-WORK-COUNTERS
006800                             PIC X(20).
006900
007000 01  WS-DUP-SWITCH               PIC X(01) VALUE 'N'.
007100     88  WS-DUP-FOUND                VALUE 'Y'.
007200
007300 01  WS-ERR-PTR                  PIC 9(03) COMP VALUE 1.
007400
007500 01  WS-EVENT-TYPE-SCAN.
007600     05  WS-EVT-TYPE-HOLD        PIC X(12) VALUE SPACES.
007700
007800 01  WS-EVENT-TYPE-SCAN-ALT REDEFINES WS-EVENT-TYPE-SCAN
007900                             PIC X(12).
008000*----------------------------------------------------------------*
008100 LINKAGE SECTION.
008200 01  LK-RUN-TIMESTAMP            PIC X(26).
008300
008400 01  LK-ROW-COUNT                PIC 9(04) COMP.
008500
008600 01  LK-ROW-TABLE.
008700     05  LK-ROW-ENTRY            OCCURS 500 TIMES
008800                                 INDEXED BY LK-ROW-IDX
008900                                 PIC X(300).
009000
009100 01  LK-CONTROL-COUNTS.
009200     05  LK-DUPS-REMOVED         PIC 9(04) COMP.
009300     05  LK-VALID-COUNT          PIC 9(04) COMP.
009400     05  LK-INVALID-COUNT        PIC 9(04) COMP.
009500     05  FILLER                  PIC X(06).
009600*----------------------------------------------------------------*
009700 PROCEDURE DIVISION USING LK-RUN-TIMESTAMP
009800                          LK-ROW-COUNT
009900                          LK-ROW-TABLE
010000                          LK-CONTROL-COUNTS.
010100*----------------------------------------------------------------*
010200 0000-EVTCLN0-MAIN.
010300
010400     PERFORM 1000-INITIALIZE THRU 1000-INITIALIZE-FIN.
010500     PERFORM 2100-DEDUP-EVENTS THRU 2100-DEDUP-EVENTS-FIN.
010600     PERFORM 2200-VALIDATE-EVENTS THRU 2200-VALIDATE-EVENTS-FIN
010700         VARYING LK-ROW-IDX FROM 1 BY 1
010800         UNTIL LK-ROW-IDX > LK-ROW-COUNT.
010900     GOBACK.
011000*----------------------------------------------------------------*
011100 1000-INITIALIZE.
011200
011300     MOVE LK-ROW-COUNT TO WS-ORIG-COUNT.
011400     MOVE ZERO TO WS-SEEN-COUNT WS-KEEP-COUNT
011500         LK-DUPS-REMOVED LK-VALID-COUNT LK-INVALID-COUNT.
011600
011700 1000-INITIALIZE-FIN.
011800     EXIT.
011900*----------------------------------------------------------------*
012000*    DEDUPLICATION - KEEP FIRST OCCURRENCE OF EACH EVENT-ID      *
012100*----------------------------------------------------------------*
012200 2100-DEDUP-EVENTS.
012300
012400     PERFORM 2110-DEDUP-ONE-ROW THRU 2110-DEDUP-ONE-ROW-FIN
012500         VARYING LK-ROW-IDX FROM 1 BY 1
012600         UNTIL LK-ROW-IDX > WS-ORIG-COUNT.
012700
012800     COMPUTE LK-DUPS-REMOVED = WS-ORIG-COUNT - WS-KEEP-COUNT.
012900     MOVE WS-KEEP-COUNT TO LK-ROW-COUNT.
013000
013100 2100-DEDUP-EVENTS-FIN.
013200     EXIT.
013300*----------------------------------------------------------------*
013400 2110-DEDUP-ONE-ROW.
013500
013600     MOVE LK-ROW-ENTRY(LK-ROW-IDX)(1:36) TO WS-SCRATCH-KEY.
013700     MOVE 'N' TO WS-DUP-SWITCH.
013800     PERFORM 2120-SCAN-SEEN-TABLE THRU 2120-SCAN-SEEN-TABLE-FIN
013900         VARYING WS-SEEN-IDX FROM 1 BY 1
014000         UNTIL WS-SEEN-IDX > WS-SEEN-COUNT.
014100
014200     IF NOT WS-DUP-FOUND
014300         ADD 1 TO WS-SEEN-COUNT
014400         MOVE WS-SCRATCH-KEY TO WS-SEEN-ENTRY(WS-SEEN-COUNT)
014500         ADD 1 TO WS-KEEP-COUNT
014600         MOVE LK-ROW-ENTRY(LK-ROW-IDX)
014700             TO LK-ROW-ENTRY(WS-KEEP-COUNT)
014800     END-IF.
014900
015000 2110-DEDUP-ONE-ROW-FIN.
015100     EXIT.
015200*----------------------------------------------------------------*
015300 2120-SCAN-SEEN-TABLE.
015400
015500     IF WS-SEEN-ENTRY(WS-SEEN-IDX) = WS-SCRATCH-KEY
015600         MOVE 'Y' TO WS-DUP-SWITCH
015700     END-IF.
015800
015900 2120-SCAN-SEEN-TABLE-FIN.
016000     EXIT.
016100*----------------------------------------------------------------*
016200*    VALIDATION - NULL CHECKS, EVENT-TYPE ENUM CHECK             *
016300*----------------------------------------------------------------*
016400 2200-VALIDATE-EVENTS.
016500
016600     MOVE LK-ROW-ENTRY(LK-ROW-IDX) TO WS-SCRATCH-RECORD.
016700     MOVE SPACES TO EVT-VALIDATION-ERRORS.
016800     MOVE 1 TO WS-ERR-PTR.
016900
017000     PERFORM 2210-CHECK-NULL-FIELDS
017100         THRU 2210-CHECK-NULL-FIELDS-FIN.
017200     PERFORM 2300-CHECK-EVENT-TYPE THRU 2300-CHECK-EVENT-TYPE-FIN.
017300
017400     IF WS-ERR-PTR = 1
017500         MOVE 'Y' TO EVT-IS-VALID
017600         ADD 1 TO LK-VALID-COUNT
017700     ELSE
017800         MOVE 'N' TO EVT-IS-VALID
017900         ADD 1 TO LK-INVALID-COUNT
018000     END-IF.
018100
018200     MOVE LK-RUN-TIMESTAMP TO EVT-PROCESSED-AT.
018300     MOVE WS-SCRATCH-RECORD TO LK-ROW-ENTRY(LK-ROW-IDX).
018400
018500 2200-VALIDATE-EVENTS-FIN.
018600     EXIT.
018700*----------------------------------------------------------------*
018800 2210-CHECK-NULL-FIELDS.
018900
019000     IF EVT-EVENT-ID = SPACES
019100         STRING 'NULL:event_id; ' DELIMITED BY SIZE
019200             INTO EVT-VALIDATION-ERRORS
019300             WITH POINTER WS-ERR-PTR
019400         END-STRING
019500     END-IF.
019600     IF EVT-TIMESTAMP = SPACES
019700         STRING 'NULL:timestamp; ' DELIMITED BY SIZE
019800             INTO EVT-VALIDATION-ERRORS
019900             WITH POINTER WS-ERR-PTR
020000         END-STRING
020100     END-IF.
020200     IF EVT-CUSTOMER-ID = SPACES
020300         STRING 'NULL:customer_id; ' DELIMITED BY SIZE
020400             INTO EVT-VALIDATION-ERRORS
020500             WITH POINTER WS-ERR-PTR
020600         END-STRING
020700     END-IF.
020800     IF EVT-SESSION-ID = SPACES
020900         STRING 'NULL:session_id; ' DELIMITED BY SIZE
021000             INTO EVT-VALIDATION-ERRORS
021100             WITH POINTER WS-ERR-PTR
021200         END-STRING
021300     END-IF.
021400     IF EVT-EVENT-TYPE = SPACES
021500         STRING 'NULL:event_type; ' DELIMITED BY SIZE
021600             INTO EVT-VALIDATION-ERRORS
021700             WITH POINTER WS-ERR-PTR
021800         END-STRING
021900     END-IF.
022000
022100 2210-CHECK-NULL-FIELDS-FIN.
022200     EXIT.
022300*----------------------------------------------------------------*
022400*    EVENT-TYPE ENUM CHECK - ONLY WHEN THE FIELD IS PRESENT      *
022500*----------------------------------------------------------------*
022600 2300-CHECK-EVENT-TYPE.
022700
022800     IF EVT-EVENT-TYPE NOT = SPACES
022900         IF NOT EVT-TYPE-LOGIN
023000             AND NOT EVT-TYPE-BROWSE
023100             AND NOT EVT-TYPE-ADD-TO-CART
023200             AND NOT EVT-TYPE-CHECKOUT
023300             AND NOT EVT-TYPE-LOGOUT
023400             STRING 'INVALID_EVENT_TYPE; ' DELIMITED BY SIZE
023500                 INTO EVT-VALIDATION-ERRORS
023600                 WITH POINTER WS-ERR-PTR
023700             END-STRING
023800         END-IF
023900     END-IF.
024000
024100 2300-CHECK-EVENT-TYPE-FIN.
024200     EXIT.
