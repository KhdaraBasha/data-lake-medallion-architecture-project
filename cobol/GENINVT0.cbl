000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     GENINVT0.
000300 AUTHOR.         N. BERGONZI.
000400 INSTALLATION.   RETAIL SYSTEMS DIVISION - BATCH SCHEDULING.
000500 DATE-WRITTEN.   11/19/92.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900* CHANGE LOG
001000*   11/19/92 NBER  ORIG - WAREHOUSE INVENTORY MOVEMENT SIMULATOR
001100*                        FOR WMS INTERFACE TESTING
001200*                        (REQ TEST-0079).
001300*   04/05/94 CPER  ADDED WAREHOUSE-ID, 4 DISTRIBUTION CENTERS.
001400*   12/01/95 RGAR  ADDED SUPPLIER-ID TO INBOUND MOVEMENTS ONLY.
001500*   09/21/98 RGAR  Y2K REMEDIATION - TIMESTAMPS MOVED TO 4-DIGIT
001600*                        YEAR, ISO TEXT FORMAT (REQ Y2K-0120).
001700*   11/14/03 SURD  ADDED NEGATIVE-QUANTITY DEFECT INJECTION ON
001800*                        OUTBOUND ROWS, ~4 PCT (REQ QA-0208).
001900*   03/02/10 RBAL  ADDED DUPLICATE-ROW INJECTION, ~5 PCT OF RUNS.
002000*   06/11/15 NBER  RUN-COUNTER FILE REPLACES OPERATOR-SUPPLIED
002100*                        BATCH NUMBER (REQ OPS-0334).
002200*   02/14/24 RBAL  REBUILT AS INVENTORY-GENERATOR FOR THE BRONZE/
002300*                        SILVER/GOLD STAGED RELOAD (REQ DL-1001).
002400*   05/09/24 NBER  MOVEMENT-TYPE TABLE WAS STILL LOADING THE OLD
002500*                        WMS CODES (RESTOCK/SALE) INSTEAD OF THE
002600*                        INBOUND/OUTBOUND/ADJUSTMENT VALUES
002700*                        INVCLN0 ACTUALLY CHECKS FOR - EVERY ROW
002800*                        WAS COMING BACK INVALID.  ALSO SWAPPED
002900*                        THE OUTBOUND
003000*                        NEGATIVE-QUANTITY HACK FOR THE SPEC'D
003100*                        TRANSFER-TYPE AND NULL/ZERO-QUANTITY
003200*                        DEFECT INJECTIONS (REQ DL-1014).
003300*   07/22/24 NBER  UNIT-COST RANDOM RANGE WAS 50/15000 (CENTS),
003400*                        GIVING 0.50-150.00 - SPEC CALLS FOR
003500*                        1.00-300.00.  RANGE CHANGED TO 100/30000
003600*                        (REQ DL-1022).
003700******************************************************************
003800* THIS PROGRAM BUILDS ONE BATCH OF EIGHT RAW WAREHOUSE STOCK
003900* MOVEMENT RECORDS AND APPENDS THEM TO THE INVENTORY BRONZE FEED.
004000* SEE INVCLN0 FOR THE CLEANSING RULES APPLIED DOWNSTREAM.
004100******************************************************************
004200*----------------------------------------------------------------*
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000
005100     SELECT INVENTORY-BRONZE ASSIGN TO INVTSBRZ
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS FS-INVENTORY-BRONZE.
005400
005500     SELECT INVENTORY-CATALOG ASSIGN TO INVTSCAT
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS IS FS-INVENTORY-CATALOG.
005800
005900     SELECT INVENTORY-RUNCTL ASSIGN TO INVTSCNT
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS FS-INVENTORY-RUNCTL.
006200*----------------------------------------------------------------*
006300 DATA DIVISION.
006400 FILE SECTION.
006500
006600 FD  INVENTORY-BRONZE.
006700     COPY MVTREC.
006800
006900 FD  INVENTORY-CATALOG.
007000     COPY BATCHCTL.
007100
007200 FD  INVENTORY-RUNCTL.
007300     COPY RUNCTL.
007400*----------------------------------------------------------------*
007500 WORKING-STORAGE SECTION.
007600*----------------------------------------------------------------*
007700 01  FS-STATUS-GROUP.
007800     05  FS-INVENTORY-BRONZE     PIC X(02).
007900         88  FS-INVBRZ-OK            VALUE '00'.
008000     05  FS-INVENTORY-CATALOG    PIC X(02).
008100         88  FS-INVCAT-OK            VALUE '00'.
008200     05  FS-INVENTORY-RUNCTL     PIC X(02).
008300         88  FS-INVCNT-OK            VALUE '00'.
008400         88  FS-INVCNT-NFD           VALUE '35'.
008500         88  FS-INVCNT-EOF           VALUE '10'.
008600*----------------------------------------------------------------*
008700*    REFERENCE DATA TABLES                                       *
008800*----------------------------------------------------------------*
008900     COPY PRODTBL.
009000     COPY WAREHTBL.
009100     COPY SUPPTBL.
009200
009300 01  WS-MOVEMENT-TYPE-TABLE.
009400     05  WS-MVTYPE-ENTRY         OCCURS 3 TIMES
009500                                 INDEXED BY WS-MVTYPE-IDX
009600                                 PIC X(10).
009700 77  WS-MVTYPE-COUNT             PIC 9(02) COMP VALUE 3.
009800*----------------------------------------------------------------*
009900*    RUN-LEVEL COUNTERS AND SWITCHES                             *
010000*----------------------------------------------------------------*
010100 01  WS-COUNTERS.
010200     05  WS-ROW-INDEX            PIC 9(02) COMP VALUE ZERO.
010300     05  WS-ROWS-PER-BATCH       PIC 9(02) COMP VALUE 8.
010400     05  WS-ROWS-WRITTEN         PIC 9(04) COMP VALUE ZERO.
010500     05  WS-BATCH-NUMBER         PIC 9(06) VALUE ZERO.
010600     05  FILLER                  PIC X(08).
010700
010800 01  WS-RANDOM-WORK.
010900     05  WS-RANDOM-SEED          PIC 9(09) COMP VALUE 1.
011000     05  WS-RANDOM-SEED-X REDEFINES WS-RANDOM-SEED
011100                                 PIC X(04).
011200     05  WS-RANDOM-PRODUCT       PIC 9(15) COMP VALUE ZERO.
011300     05  WS-RANDOM-PCT           PIC 9(03) COMP VALUE ZERO.
011400     05  WS-RANGE-LOW            PIC 9(05) COMP VALUE ZERO.
011500     05  WS-RANGE-HIGH           PIC 9(05) COMP VALUE ZERO.
011600     05  WS-RANGE-RESULT         PIC 9(05) COMP VALUE ZERO.
011700     05  WS-RANGE-WIDTH          PIC 9(05) COMP VALUE ZERO.
011800     05  WS-MOD-QUOT             PIC 9(09) COMP VALUE ZERO.
011900     05  WS-MOD-REM              PIC 9(05) COMP VALUE ZERO.
012000     05  FILLER                  PIC X(06).
012100
012200 01  WS-CURRENT-DATE-FIELDS.
012300     05  WS-CURRENT-DATE.
012400         10  WS-CURRENT-YEAR     PIC 9(04).
012500         10  WS-CURRENT-MONTH    PIC 9(02).
012600         10  WS-CURRENT-DAY      PIC 9(02).
012700     05  WS-CURRENT-TIME.
012800         10  WS-CURRENT-HOURS    PIC 9(02).
012900         10  WS-CURRENT-MINUTE   PIC 9(02).
013000         10  WS-CURRENT-SECOND   PIC 9(02).
013100         10  WS-CURRENT-HUNDRTH  PIC 9(02).
013200     05  FILLER                  PIC X(09).
013300
013400 01  WS-CURRENT-DATE-NUM REDEFINES WS-CURRENT-DATE-FIELDS.
013500     05  WS-CDN-DATE-PART        PIC 9(08).
013600     05  WS-CDN-TIME-PART        PIC 9(08).
013700     05  FILLER                  PIC X(09).
013800
013900 01  WS-ISO-TIMESTAMP.
014000     05  WS-ISO-DATE.
014100         10  WS-ISO-YEAR         PIC 9(04).
014200         10  FILLER              PIC X VALUE '-'.
014300         10  WS-ISO-MONTH        PIC 9(02).
014400         10  FILLER              PIC X VALUE '-'.
014500         10  WS-ISO-DAY          PIC 9(02).
014600     05  FILLER                  PIC X VALUE 'T'.
014700     05  WS-ISO-HOUR             PIC 9(02).
014800     05  FILLER                  PIC X VALUE ':'.
014900     05  WS-ISO-MINUTE           PIC 9(02).
015000     05  FILLER                  PIC X VALUE ':'.
015100     05  WS-ISO-SECOND           PIC 9(02).
015200     05  FILLER                  PIC X VALUE '.'.
015300     05  WS-ISO-MICROS           PIC 9(06) VALUE ZERO.
015400
015500 01  WS-BATCH-NAME               PIC X(20) VALUE SPACES.
015600 01  WS-FIRST-ROW-SAVE           PIC X(300) VALUE SPACES.
015700
015800 01  WS-WORK-QUANTITY            PIC S9(04) VALUE ZERO.
015900 01  WS-WORK-UNIT-COST           PIC 9(03)V99 VALUE ZERO.
016000 01  WS-WORK-UNIT-COST-ALT REDEFINES WS-WORK-UNIT-COST
016100                             PIC 9(05).
016200
016300 01  WS-CONTROL-TOTALS.
016400     05  WS-TOT-BAD-TYPE         PIC 9(02) COMP VALUE ZERO.
016500     05  WS-TOT-NULL-QTY         PIC 9(02) COMP VALUE ZERO.
016600     05  WS-TOT-DUPLICATED       PIC 9(02) COMP VALUE ZERO.
016700     05  FILLER                  PIC X(04).
016800*----------------------------------------------------------------*
016900 PROCEDURE DIVISION.
017000*----------------------------------------------------------------*
017100 0000-GENINVT0-MAIN.
017200
017300     PERFORM 1000-INITIALIZE
017400         THRU 1000-INITIALIZE-FIN.
017500
017600     PERFORM 2000-BUILD-INVT-BATCH
017700         THRU 2000-BUILD-INVT-BATCH-FIN
017800         VARYING WS-ROW-INDEX FROM 1 BY 1
017900         UNTIL WS-ROW-INDEX > WS-ROWS-PER-BATCH.
018000
018100     PERFORM 2700-MAYBE-DUPLICATE-ROW
018200         THRU 2700-MAYBE-DUPLICATE-ROW-FIN.
018300
018400     PERFORM 3000-FINALIZE
018500         THRU 3000-FINALIZE-FIN.
018600
018700     DISPLAY 'GENINVT0 - INVT BATCH GENERATED: ' WS-BATCH-NAME.
018800     DISPLAY 'GENINVT0 - ROWS WRITTEN .......: ' WS-ROWS-WRITTEN.
018900     DISPLAY 'GENINVT0 - INVALID MOVEMENT TYPE: ' WS-TOT-BAD-TYPE.
019000     DISPLAY 'GENINVT0 - NULL/ZERO QUANTITIES : ' WS-TOT-NULL-QTY.
019100     DISPLAY 'GENINVT0 - DUPLICATE ROWS ...: ' WS-TOT-DUPLICATED.
019200
019300     STOP RUN.
019400*----------------------------------------------------------------*
019500 1000-INITIALIZE.
019600
019700     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
019800     ACCEPT WS-CURRENT-TIME FROM TIME.
019900     MOVE WS-CURRENT-YEAR  TO WS-ISO-YEAR.
020000     MOVE WS-CURRENT-MONTH TO WS-ISO-MONTH.
020100     MOVE WS-CURRENT-DAY   TO WS-ISO-DAY.
020200     MOVE WS-CURRENT-HOURS TO WS-ISO-HOUR.
020300     MOVE WS-CURRENT-MINUTE TO WS-ISO-MINUTE.
020400     MOVE WS-CURRENT-SECOND TO WS-ISO-SECOND.
020500
020600     PERFORM 1100-LOAD-TABLES
020700         THRU 1100-LOAD-TABLES-FIN.
020800
020900     PERFORM 1200-OPEN-RUNCTL
021000         THRU 1200-OPEN-RUNCTL-FIN.
021100
021200     COMPUTE WS-RANDOM-SEED = (WS-BATCH-NUMBER * 104729) + 997.
021300
021400     STRING 'INVT' WS-BATCH-NUMBER DELIMITED BY SIZE
021500         INTO WS-BATCH-NAME.
021600
021700     OPEN EXTEND INVENTORY-BRONZE.
021800     OPEN EXTEND INVENTORY-CATALOG.
021900
022000 1000-INITIALIZE-FIN.
022100     EXIT.
022200*----------------------------------------------------------------*
022300 1100-LOAD-TABLES.
022400
022500     MOVE 'PROD-001' TO WS-PROD-ID(1).
022600     MOVE 'Wireless Mouse'         TO WS-PROD-NAME(1).
022700     MOVE 'Electronics'            TO WS-PROD-CATEGORY(1).
022800     MOVE 'PROD-002' TO WS-PROD-ID(2).
022900     MOVE 'Bluetooth Speaker'      TO WS-PROD-NAME(2).
023000     MOVE 'Electronics'            TO WS-PROD-CATEGORY(2).
023100     MOVE 'PROD-003' TO WS-PROD-ID(3).
023200     MOVE 'Running Shoes'          TO WS-PROD-NAME(3).
023300     MOVE 'Sports'                 TO WS-PROD-CATEGORY(3).
023400     MOVE 'PROD-004' TO WS-PROD-ID(4).
023500     MOVE 'Yoga Mat'               TO WS-PROD-NAME(4).
023600     MOVE 'Sports'                 TO WS-PROD-CATEGORY(4).
023700     MOVE 'PROD-005' TO WS-PROD-ID(5).
023800     MOVE 'Coffee Maker'           TO WS-PROD-NAME(5).
023900     MOVE 'Home'                   TO WS-PROD-CATEGORY(5).
024000     MOVE 'PROD-006' TO WS-PROD-ID(6).
024100     MOVE 'Garden Hose'            TO WS-PROD-NAME(6).
024200     MOVE 'Garden'                 TO WS-PROD-CATEGORY(6).
024300     MOVE 'PROD-007' TO WS-PROD-ID(7).
024400     MOVE 'Childrens Puzzle'       TO WS-PROD-NAME(7).
024500     MOVE 'Toys'                   TO WS-PROD-CATEGORY(7).
024600     MOVE 'PROD-008' TO WS-PROD-ID(8).
024700     MOVE 'Building Blocks'        TO WS-PROD-NAME(8).
024800     MOVE 'Toys'                   TO WS-PROD-CATEGORY(8).
024900     MOVE 'PROD-009' TO WS-PROD-ID(9).
025000     MOVE 'Paperback Novel'        TO WS-PROD-NAME(9).
025100     MOVE 'Books'                  TO WS-PROD-CATEGORY(9).
025200     MOVE 'PROD-010' TO WS-PROD-ID(10).
025300     MOVE 'Cookbook'               TO WS-PROD-NAME(10).
025400     MOVE 'Books'                  TO WS-PROD-CATEGORY(10).
025500
025600     MOVE 'WHSE-EAST1'  TO WS-WAREHOUSE-ENTRY(1).
025700     MOVE 'WHSE-WEST1'  TO WS-WAREHOUSE-ENTRY(2).
025800     MOVE 'WHSE-CENTR1' TO WS-WAREHOUSE-ENTRY(3).
025900     MOVE 'WHSE-SOUTH1' TO WS-WAREHOUSE-ENTRY(4).
026000
026100     MOVE 'SUP-1001' TO WS-SUPPLIER-ENTRY(1).
026200     MOVE 'SUP-1002' TO WS-SUPPLIER-ENTRY(2).
026300     MOVE 'SUP-1003' TO WS-SUPPLIER-ENTRY(3).
026400     MOVE 'SUP-1004' TO WS-SUPPLIER-ENTRY(4).
026500     MOVE 'SUP-1005' TO WS-SUPPLIER-ENTRY(5).
026600
026700     MOVE 'inbound'   TO WS-MVTYPE-ENTRY(1).
026800     MOVE 'outbound'  TO WS-MVTYPE-ENTRY(2).
026900     MOVE 'adjustment' TO WS-MVTYPE-ENTRY(3).
027000
027100 1100-LOAD-TABLES-FIN.
027200     EXIT.
027300*----------------------------------------------------------------*
027400 1200-OPEN-RUNCTL.
027500
027600     OPEN I-O INVENTORY-RUNCTL.
027700
027800     IF FS-INVCNT-NFD
027900         MOVE 1 TO WS-BATCH-NUMBER
028000         OPEN OUTPUT INVENTORY-RUNCTL
028100         MOVE 1 TO RCT-NEXT-BATCH-NO
028200         WRITE RUN-CONTROL-RECORD
028300         CLOSE INVENTORY-RUNCTL
028400     ELSE
028500         READ INVENTORY-RUNCTL
028600             AT END MOVE 1 TO RCT-NEXT-BATCH-NO
028700         END-READ
028800         MOVE RCT-NEXT-BATCH-NO TO WS-BATCH-NUMBER
028900         CLOSE INVENTORY-RUNCTL
029000         OPEN OUTPUT INVENTORY-RUNCTL
029100         COMPUTE RCT-NEXT-BATCH-NO = WS-BATCH-NUMBER + 1
029200         MOVE WS-ISO-DATE TO RCT-LAST-RUN-DATE
029300         WRITE RUN-CONTROL-RECORD
029400         CLOSE INVENTORY-RUNCTL
029500     END-IF.
029600
029700 1200-OPEN-RUNCTL-FIN.
029800     EXIT.
029900*----------------------------------------------------------------*
030000 1300-NEXT-RANDOM.
030100
030200     COMPUTE WS-RANDOM-PRODUCT =
030300         (WS-RANDOM-SEED * 31821) + 13849.
030400     DIVIDE WS-RANDOM-PRODUCT BY 999999937
030500         GIVING WS-MOD-QUOT REMAINDER WS-RANDOM-SEED.
030600     DIVIDE WS-RANDOM-SEED BY 100
030700         GIVING WS-MOD-QUOT REMAINDER WS-RANDOM-PCT.
030800
030900 1300-NEXT-RANDOM-FIN.
031000     EXIT.
031100*----------------------------------------------------------------*
031200 1400-RANDOM-IN-RANGE.
031300
031400     PERFORM 1300-NEXT-RANDOM THRU 1300-NEXT-RANDOM-FIN.
031500     COMPUTE WS-RANGE-WIDTH = WS-RANGE-HIGH - WS-RANGE-LOW + 1.
031600     DIVIDE WS-RANDOM-SEED BY WS-RANGE-WIDTH
031700         GIVING WS-MOD-QUOT REMAINDER WS-MOD-REM.
031800     COMPUTE WS-RANGE-RESULT = WS-RANGE-LOW + WS-MOD-REM.
031900
032000 1400-RANDOM-IN-RANGE-FIN.
032100     EXIT.
032200*----------------------------------------------------------------*
032300 2000-BUILD-INVT-BATCH.
032400
032500     INITIALIZE MVT-RECORD.
032600
032700     PERFORM 1300-NEXT-RANDOM THRU 1300-NEXT-RANDOM-FIN.
032800     DIVIDE WS-RANDOM-SEED BY WS-PRODUCT-COUNT
032900         GIVING WS-MOD-QUOT REMAINDER WS-MOD-REM.
033000     COMPUTE WS-PROD-IDX = WS-MOD-REM + 1.
033100
033200     STRING 'MV' WS-BATCH-NUMBER '-' WS-ROW-INDEX
033300         DELIMITED BY SIZE INTO MVT-MOVEMENT-ID.
033400     MOVE WS-ISO-TIMESTAMP TO MVT-TIMESTAMP.
033500     MOVE WS-PROD-ID(WS-PROD-IDX)       TO MVT-PRODUCT-ID.
033600     MOVE WS-PROD-NAME(WS-PROD-IDX)     TO MVT-PRODUCT-NAME.
033700
033800     PERFORM 1300-NEXT-RANDOM THRU 1300-NEXT-RANDOM-FIN.
033900     DIVIDE WS-RANDOM-SEED BY WS-WAREHOUSE-COUNT
034000         GIVING WS-MOD-QUOT REMAINDER WS-MOD-REM.
034100     COMPUTE WS-WHSE-IDX = WS-MOD-REM + 1.
034200     MOVE WS-WAREHOUSE-ENTRY(WS-WHSE-IDX) TO MVT-WAREHOUSE-ID.
034300
034400     PERFORM 1300-NEXT-RANDOM THRU 1300-NEXT-RANDOM-FIN.
034500     DIVIDE WS-RANDOM-SEED BY WS-MVTYPE-COUNT
034600         GIVING WS-MOD-QUOT REMAINDER WS-MOD-REM.
034700     COMPUTE WS-MVTYPE-IDX = WS-MOD-REM + 1.
034800     MOVE WS-MVTYPE-ENTRY(WS-MVTYPE-IDX) TO MVT-MOVEMENT-TYPE.
034900
035000     PERFORM 2600-MAYBE-INVALID-TYPE
035100         THRU 2600-MAYBE-INVALID-TYPE-FIN.
035200
035300     MOVE 1 TO WS-RANGE-LOW.
035400     MOVE 200 TO WS-RANGE-HIGH.
035500     PERFORM 1400-RANDOM-IN-RANGE THRU 1400-RANDOM-IN-RANGE-FIN.
035600     MOVE WS-RANGE-RESULT TO WS-WORK-QUANTITY.
035700     MOVE WS-WORK-QUANTITY TO MVT-QUANTITY.
035800
035900     MOVE 100 TO WS-RANGE-LOW.
036000     MOVE 30000 TO WS-RANGE-HIGH.
036100     PERFORM 1400-RANDOM-IN-RANGE THRU 1400-RANDOM-IN-RANGE-FIN.
036200     COMPUTE WS-WORK-UNIT-COST = WS-RANGE-RESULT / 100.
036300     MOVE WS-WORK-UNIT-COST TO MVT-UNIT-COST.
036400
036500     IF MVT-TYPE-INBOUND
036600         PERFORM 1300-NEXT-RANDOM THRU 1300-NEXT-RANDOM-FIN
036700         DIVIDE WS-RANDOM-SEED BY WS-SUPPLIER-COUNT
036800             GIVING WS-MOD-QUOT REMAINDER WS-MOD-REM
036900         COMPUTE WS-SUPP-IDX = WS-MOD-REM + 1
037000         MOVE WS-SUPPLIER-ENTRY(WS-SUPP-IDX) TO MVT-SUPPLIER-ID
037100     END-IF.
037200
037300     PERFORM 2650-MAYBE-NULL-QUANTITY
037400         THRU 2650-MAYBE-NULL-QUANTITY-FIN.
037500
037600     WRITE MVT-RECORD.
037700     ADD 1 TO WS-ROWS-WRITTEN.
037800     IF WS-ROW-INDEX = 1
037900         MOVE MVT-RECORD TO WS-FIRST-ROW-SAVE
038000     END-IF.
038100
038200 2000-BUILD-INVT-BATCH-FIN.
038300     EXIT.
038400*----------------------------------------------------------------*
038500 2600-MAYBE-INVALID-TYPE.
038600
038700*    ~4 PCT OF ROWS GET THE INVALID MOVEMENT TYPE TRANSFER, WHICH
038800*    IS NOT ONE OF THE THREE WAREHOUSE-RECOGNIZED TYPES, SO
038900*    INVCLN0'S INVALID-MOVEMENT-TYPE RULE HAS SOMETHING TO CATCH.
039000     PERFORM 1300-NEXT-RANDOM THRU 1300-NEXT-RANDOM-FIN.
039100     IF WS-RANDOM-PCT < 4
039200         MOVE 'TRANSFER' TO MVT-MOVEMENT-TYPE
039300         ADD 1 TO WS-TOT-BAD-TYPE
039400     END-IF.
039500
039600 2600-MAYBE-INVALID-TYPE-FIN.
039700     EXIT.
039800*----------------------------------------------------------------*
039900 2650-MAYBE-NULL-QUANTITY.
040000
040100*    ~3 PCT OF ROWS GET A DEFECTIVE QUANTITY, SPLIT EVENLY
040200*    BETWEEN A BLANKED-OUT FIELD AND A STORED ZERO, SO INVCLN0'S
040300*    NULL-CHECK AND NON-POSITIVE-QUANTITY RULES EACH HAVE
040400*    SOMETHING TO CATCH.
040500     PERFORM 1300-NEXT-RANDOM THRU 1300-NEXT-RANDOM-FIN.
040600     IF WS-RANDOM-PCT < 3
040700         MOVE 1 TO WS-RANGE-LOW
040800         MOVE 2 TO WS-RANGE-HIGH
040900         PERFORM 1400-RANDOM-IN-RANGE
041000             THRU 1400-RANDOM-IN-RANGE-FIN
041100         IF WS-RANGE-RESULT = 1
041200             MOVE SPACES TO MVT-QUANTITY
041300         ELSE
041400             MOVE ZERO TO MVT-QUANTITY
041500         END-IF
041600         ADD 1 TO WS-TOT-NULL-QTY
041700     END-IF.
041800
041900 2650-MAYBE-NULL-QUANTITY-FIN.
042000     EXIT.
042100*----------------------------------------------------------------*
042200 2700-MAYBE-DUPLICATE-ROW.
042300
042400*    ~5 PCT OF RUNS: RE-WRITE THE FIRST ROW OF THE BATCH AGAIN.
042500     PERFORM 1300-NEXT-RANDOM THRU 1300-NEXT-RANDOM-FIN.
042600     IF WS-RANDOM-PCT < 5
042700         WRITE MVT-RECORD FROM WS-FIRST-ROW-SAVE
042800         ADD 1 TO WS-ROWS-WRITTEN
042900         ADD 1 TO WS-TOT-DUPLICATED
043000     END-IF.
043100
043200 2700-MAYBE-DUPLICATE-ROW-FIN.
043300     EXIT.
043400*----------------------------------------------------------------*
043500 3000-FINALIZE.
043600
043700     MOVE WS-ISO-DATE        TO BCT-BATCH-DATE.
043800     MOVE WS-BATCH-NAME      TO BCT-BATCH-NAME.
043900     MOVE WS-ROWS-WRITTEN    TO BCT-RECORD-COUNT.
044000     WRITE BATCH-CATALOG-ENTRY.
044100
044200     CLOSE INVENTORY-BRONZE.
044300     CLOSE INVENTORY-CATALOG.
044400
044500 3000-FINALIZE-FIN.
044600     EXIT.
