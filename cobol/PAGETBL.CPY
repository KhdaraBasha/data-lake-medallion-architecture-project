000100******************************************************************
000200*    PAGETBL - IN-MEMORY PAGE-URL AND SESSION-ID TABLES FOR THE  *
000300*    CLICKSTREAM GENERATOR.  LOADED BY 1100-LOAD-TABLES.         *
000400*    HIST: 2024-02-13 RBAL  INITIAL CUT.                         *
000500******************************************************************
000600 01  WS-PAGE-TABLE.
000700     05  WS-PAGE-ENTRY           OCCURS 8 TIMES
000800                                 INDEXED BY WS-PAGE-IDX
000900                                 PIC X(30).
001000 77  WS-PAGE-COUNT               PIC 9(02) COMP VALUE 8.
001100
001200 01  WS-SESSION-TABLE.
001300     05  WS-SESSION-ENTRY        OCCURS 3 TIMES
001400                                 INDEXED BY WS-SESS-IDX
001500                                 PIC X(36).
001600 77  WS-SESSION-COUNT            PIC 9(02) COMP VALUE 3.
001700
001800 01  WS-DEVICE-TABLE.
001900     05  WS-DEVICE-ENTRY         OCCURS 3 TIMES
002000                                 INDEXED BY WS-DEV-IDX
002100                                 PIC X(08).
002200 77  WS-DEVICE-COUNT             PIC 9(02) COMP VALUE 3.
